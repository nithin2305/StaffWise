*******************************************
*                                         *
*  RECORD DEFINITION FOR PAYROLL         *
*        RUN-REQUEST PARAMETER FILE      *
*     ONE RECORD, READ BY PY100          *
*******************************************
*  FILE SIZE 10 BYTES.
*
* 14/03/89 VBC - CREATED.  OPERATOR KEYS THE PERIOD TO RUN
*                ONTO A ONE-CARD PARAMETER FILE AHEAD OF THE
*                PY100 STEP - SAME CONVENTION AS PY-PARAM1.
* 30/11/98 VBC - Y2K REVIEW - CTL-RUN-YEAR ALREADY 4-DIGIT.
*
 01  PY-CONTROL-RECORD.
     03  CTL-RUN-MONTH          PIC 99.
     03  CTL-RUN-YEAR           PIC 9(4).
     03  FILLER                 PIC X(4).
*

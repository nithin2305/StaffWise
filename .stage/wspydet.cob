*******************************************
*                                         *
*  RECORD DEFINITION FOR PAYROLL         *
*         DETAIL FILE                    *
*     ONE ROW PER EMPLOYEE PER RUN       *
*******************************************
*  FILE SIZE 236 BYTES.
*
* 14/03/89 VBC - CREATED.
* 02/05/91 VBC - ADDED PD-LEAVES-TAKEN & PD-APPROVED-OT-HOURS
*                FOR REPORTING - NEITHER IS A DEDUCTION.
* 30/11/98 VBC - WIDENED MONEY FIELDS TO S9(9)V99 TO MATCH RUN
*                TOTALS SCALING, WAS S9(7)V99.  Y2K REVIEW -
*                PD-PERIOD-YEAR ALREADY 4-DIGIT, OK.
*
 01  PY-DETAIL-RECORD.
     03  PD-EMP-ID              PIC 9(9)    COMP.
     03  PD-PERIOD-MONTH        PIC 99.
     03  PD-PERIOD-YEAR         PIC 9(4).
     03  PD-BASIC-SALARY        PIC S9(9)V99.
     03  PD-HRA                 PIC S9(9)V99.
     03  PD-TRANSPORT-ALLOWANCE PIC S9(9)V99.
     03  PD-MEDICAL-ALLOWANCE   PIC S9(9)V99.
     03  PD-SPECIAL-ALLOWANCE   PIC S9(9)V99.
     03  PD-OVERTIME-PAY        PIC S9(9)V99.
     03  PD-BONUS               PIC S9(9)V99.
     03  PD-PF-DEDUCTION        PIC S9(9)V99.
     03  PD-TAX-DEDUCTION       PIC S9(9)V99.
     03  PD-INSURANCE-DEDUCTION PIC S9(9)V99.
     03  PD-LOAN-DEDUCTION      PIC S9(9)V99.
     03  PD-OTHER-DEDUCTIONS    PIC S9(9)V99.
     03  PD-LEAVE-DEDUCTION     PIC S9(9)V99.
     03  PD-LATE-DEDUCTION      PIC S9(9)V99.
     03  PD-TOTAL-WORKING-DAYS  PIC 99.
     03  PD-DAYS-WORKED         PIC 99.
     03  PD-LEAVES-TAKEN        PIC S9(3)V99.
     03  PD-APPROVED-OT-HOURS   PIC S9(3)V99.
     03  PD-LATE-COUNT          PIC 99.
     03  PD-GROSS-SALARY        PIC S9(9)V99.
     03  PD-TOTAL-DEDUCTIONS    PIC S9(9)V99.
     03  PD-NET-PAY             PIC S9(9)V99.
     03  FILLER                 PIC X(6).
*

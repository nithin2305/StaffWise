*******************************************
*                                         *
*  RECORD DEFINITION FOR PAYROLL         *
*        RUN CONTROL FILE                *
*     USES PR-MONTH + PR-YEAR AS KEY     *
*******************************************
*  FILE SIZE 54 BYTES.
*
* 16/03/89 VBC - CREATED.
* 12/06/92 VBC - ADDED PR-IS-LOCKED, SET ONLY ON PROCESS, PER
*                HR'S REQUEST THAT A PROCESSED RUN CANNOT BE
*                RE-COMPUTED.
* 30/11/98 VBC - Y2K REVIEW - PR-YEAR ALREADY 4-DIGIT, OK.
* 08/01/99 VBC - ADDED 88-LEVELS FOR WORKFLOW STATES, USED BY
*                PY110 IN PLACE OF LITERAL COMPARES.
*
 01  PY-RUN-RECORD.
     03  PR-MONTH               PIC 99.
     03  PR-YEAR                PIC 9(4).
     03  PR-STATUS              PIC X(10).
         88  PR-IS-COMPUTED      VALUE "COMPUTED  ".
         88  PR-IS-CHECKED       VALUE "CHECKED   ".
         88  PR-IS-AUTHORIZED    VALUE "AUTHORIZED".
         88  PR-IS-PROCESSED     VALUE "PROCESSED ".
         88  PR-IS-REJECTED      VALUE "REJECTED  ".
     03  PR-TOTAL-EMPLOYEES     PIC 9(5).
     03  PR-TOTAL-GROSS         PIC S9(11)V99.
     03  PR-TOTAL-DEDUCTIONS    PIC S9(11)V99.
     03  PR-TOTAL-NET-PAY       PIC S9(11)V99.
     03  PR-IS-LOCKED           PIC X.
     03  FILLER                 PIC X(4).
*

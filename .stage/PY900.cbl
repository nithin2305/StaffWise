******************************************************************
*                                                                *
*            PNG FORTNIGHTLY SALARY & WAGES TAX                  *
*        CALLED SUBPROGRAM - GIVEN ONE FORTNIGHTLY GROSS,        *
*        A RESIDENCY FLAG AND A PAY DATE, RETURNS THE SWT        *
*        AND SUPERANNUATION RESULT ROW FOR THAT EMPLOYEE.        *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
*========================--------.
*
 PROGRAM-ID.              PY900.
*
 AUTHOR.                  V B CONNOR.
*
 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
*
 DATE-WRITTEN.            22/03/89.
*
 DATE-COMPILED.
*
 SECURITY.                COPYRIGHT (C) 1989-2001 & LATER,
                          V B CONNOR.  FOR INTERNAL USE ONLY.
*
*    REMARKS.             PNG SALARY & WAGES TAX AND SUPER-
*                          ANNUATION CALCULATION, CALLED ONCE
*                          PER EMPLOYEE FROM THE TAX SUMMARY
*                          DRIVER PY910 (OR FROM ANY OTHER
*                          STEP NEEDING ONE EMPLOYEE'S RESULT).
*
*    CALLED MODULES.       NONE.
*
*    FILES USED.
*                          PY-TAX-SLAB-FILE.  SWT BRACKET TABLE,
*                          OPTIONAL - DEFAULTED IN-PROGRAM IF
*                          NOT PRESENT.
*
*    ERROR MESSAGES USED.
*                          PY900.
*
* CHANGES:
* 22/03/89 VBC - 1.0.00 CREATED, FIRST CUT OF THE IRC RATE
*                       NOTICE SCHEDULE.
* 30/11/98 VBC - 1.0.01 Y2K REVIEW - LK-PAY-DATE ALREADY
*                       CCYYMMDD, NO CHANGE NEEDED.
* 14/02/01 VBC - 1.1.00 RESIDENT BRACKET BOUNDARIES & RATES
*                       UPDATED PER IRC CIRCULAR - SEE WSPYTDF.
*
 ENVIRONMENT              DIVISION.
*========================---------.
*
 CONFIGURATION            SECTION.
*
 SOURCE-COMPUTER.         IBM-4341.
 OBJECT-COMPUTER.         IBM-4341.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT PY-TAX-SLAB-FILE
            ASSIGN TO     "PYTSL"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-TSL-STATUS.
*
 DATA                     DIVISION.
*========================---------.
*
 FILE                     SECTION.
*
 FD  PY-TAX-SLAB-FILE.
     COPY "WSPYTAX.COB".
*
 WORKING-STORAGE          SECTION.
*------------------------ -------.
 77  WS-PROG-NAME          PIC X(17) VALUE "PY900 (1.1.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-TSL-STATUS     PIC XX.
     03  FILLER            PIC X(8).
*
*    COMBINED VIEW OF THE FILE-STATUS GROUP, FOR A SINGLE
*    DISPLAY IF A FUTURE TRACE NEEDS ALL STATUSES AT ONCE.
*
 01  WS-File-Statuses-Alt REDEFINES WS-FILE-STATUSES.
     03  FILLER            PIC X(10).
*
*    FIXED DEFAULT SCHEDULE, USED WHEN PY-TAX-SLAB-FILE IS NOT
*    PRESENT OR CARRIES NO RESIDENT ROWS - SEE BB010/BB015.
*
     COPY "WSPYTDF.COB".
*
*    RESIDENT BRACKETS IN FORCE FOR THIS CALL - EITHER LOADED
*    FROM PY-TAX-SLAB-FILE OR COPIED FROM THE DEFAULTS ABOVE.
*    20 ENTRIES IS AMPLE - THE DEFAULT SCHEDULE USES SIX.
*
 01  WS-Res-Slab-Table.
     03  WS-Res-Count       PIC S9(3)  COMP VALUE ZERO.
     03  FILLER             PIC X(5).
     03  WS-Res-Entry       OCCURS 20 TIMES
                            INDEXED BY WS-Res-Ix.
         05  WS-Res-From        PIC S9(9)V99.
         05  WS-Res-To          PIC S9(9)V99.
         05  WS-Res-To-Unltd    PIC X.
         05  WS-Res-Rate        PIC S9V9(4).
*
 01  WS-Nonres-Rate            PIC S9V9(4)  VALUE ZERO.
 01  WS-Super-Emp-Rate         PIC S9V9(4)  VALUE ZERO.
 01  WS-Super-Empr-Rate        PIC S9V9(4)  VALUE ZERO.
*
*    ANNUAL/BRACKET WORK AREA - PROJECTED ANNUAL INCOME CARRIES
*    FORWARD TO THE RESULT RECORD AT EE010 UNCHANGED.
*
 01  WS-Calc-Work.
     03  WS-Annual-Income      PIC S9(11)V99 VALUE ZERO.
     03  WS-Annual-Swt         PIC S9(11)V99 VALUE ZERO.
     03  WS-Bracket-Amt        PIC S9(9)V99  VALUE ZERO.
     03  WS-Bracket-Width      PIC S9(9)V99  VALUE ZERO.
     03  WS-Bracket-Tax        PIC S9(9)V99  VALUE ZERO.
     03  FILLER                PIC X(4).
*
*    COMBINED BYTE VIEW - SAME HOUSE HABIT AS THE FILE-STATUS
*    REDEFINE ABOVE.
*
 01  WS-Calc-Work-Alt REDEFINES WS-Calc-Work.
     03  FILLER                PIC X(63).
*
 01  WS-Subscripts.
     03  WS-Ix                 PIC S9(3)  COMP.
     03  FILLER                PIC X(5).
*
 01  WS-Eof-Switches.
     03  WS-Tsl-Eof             PIC X.
     03  FILLER                 PIC X(7).
*
 01  Error-Messages.
     03  PY900-MSG  PIC X(44)
         VALUE "PY900 NO SWT CONFIG FOUND - USING DEFAULTS -".
     03  FILLER     PIC X(4).
*
 LINKAGE                  SECTION.
*------------------------ -------.
*
 01  LK-Fortnightly-Gross     PIC S9(9)V99.
*
 01  LK-Is-Resident           PIC X.
*
*    CCYYMMDD - CARRIED ONLY TO NAME THE PAY DATE IN THE
*    DEFAULTS-USED TRACE MESSAGE AT BB015.  THE DEFAULT
*    SCHEDULE IS NOT DATE-RANGED - SEE REMARKS IN WSPYTAX.
*
 01  LK-Pay-Date              PIC 9(8).
*
 01  LK-Pay-Date-Parts REDEFINES LK-Pay-Date.
     03  LK-Pay-Year           PIC 9(4).
     03  LK-Pay-Month          PIC 99.
     03  LK-Pay-Day            PIC 99.
*
     COPY "WSPYTXR.COB".
*
 PROCEDURE                DIVISION
           USING LK-Fortnightly-Gross
                 LK-Is-Resident
                 LK-Pay-Date
                 PY-TAX-RESULT-RECORD.
*========================---------.
*
 AA000-MAIN               SECTION.
*************************-*******.
     PERFORM BB000-LOAD-CONFIG.
     PERFORM CC000-CALC-ANNUAL-SWT.
     PERFORM DD000-CALC-SUPERANNUATION.
     PERFORM EE000-FILL-RESULT.
     GOBACK.
*
 AA000-EXIT.
     EXIT SECTION.
*
 BB000-LOAD-CONFIG        SECTION.
*************************--------.
*
*    LOADS THE RESIDENT BRACKET SCHEDULE AND THE NON-RESIDENT
*    AND SUPERANNUATION RATES IN FORCE FOR THIS CALL.
*
     MOVE     ZERO TO WS-Res-Count.
     MOVE     ZERO TO WS-Nonres-Rate.
     MOVE     WS-DEFAULT-SUPER-EMPLOYEE-RATE
                               TO WS-Super-Emp-Rate.
     MOVE     WS-DEFAULT-SUPER-EMPLOYER-RATE
                               TO WS-Super-Empr-Rate.
     OPEN     INPUT PY-TAX-SLAB-FILE.
     IF       WS-TSL-STATUS = "05" OR "35"
              PERFORM BB015-USE-DEFAULTS
              GO TO BB000-EXIT
     END-IF.
     MOVE     "N" TO WS-Tsl-Eof.
     PERFORM  BB010-LOAD-ONE-SLAB UNTIL WS-Tsl-Eof = "Y".
     CLOSE    PY-TAX-SLAB-FILE.
     IF       WS-Res-Count = ZERO
              PERFORM BB015-USE-DEFAULTS
     END-IF.
     IF       WS-Nonres-Rate = ZERO
              MOVE WS-DEFAULT-NON-RESIDENT-RATE TO WS-Nonres-Rate
     END-IF.
*
 BB000-EXIT.
     EXIT SECTION.
*
 BB010-LOAD-ONE-SLAB.
*
     READ     PY-TAX-SLAB-FILE
              AT END
                   MOVE "Y" TO WS-Tsl-Eof
     END-READ.
     IF       WS-Tsl-Eof = "Y"
              GO TO BB010-EXIT
     END-IF.
     IF       TS-IS-RESIDENT = "Y"
              ADD  1 TO WS-Res-Count
              SET  WS-Res-Ix TO WS-Res-Count
              MOVE TS-INCOME-FROM TO WS-Res-From (WS-Res-Ix)
              MOVE TS-INCOME-TO   TO WS-Res-To (WS-Res-Ix)
              MOVE TS-INCOME-TO-UNLIMITED
                                  TO WS-Res-To-Unltd (WS-Res-Ix)
              MOVE TS-TAX-RATE    TO WS-Res-Rate (WS-Res-Ix)
     ELSE
              MOVE TS-TAX-RATE    TO WS-Nonres-Rate
     END-IF.
*
 BB010-EXIT.
     EXIT.
*
 BB015-USE-DEFAULTS.
*
     DISPLAY  PY900-MSG LK-Pay-Year.
     MOVE     6 TO WS-Res-Count.
     PERFORM  BB016-COPY-ONE-DEFAULT
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > 6.
     MOVE     WS-DEFAULT-NON-RESIDENT-RATE TO WS-Nonres-Rate.
*
 BB015-EXIT.
     EXIT.
*
 BB016-COPY-ONE-DEFAULT.
*
     SET      WS-Res-Ix TO WS-Ix.
     MOVE     WS-DFLT-FROM (WS-Ix)     TO WS-Res-From (WS-Res-Ix).
     MOVE     WS-DFLT-TO (WS-Ix)       TO WS-Res-To (WS-Res-Ix).
     MOVE     WS-DFLT-TO-UNLTD (WS-Ix)
                               TO WS-Res-To-Unltd (WS-Res-Ix).
     MOVE     WS-DFLT-RATE (WS-Ix)     TO WS-Res-Rate (WS-Res-Ix).
*
 BB016-EXIT.
     EXIT.
*
 CC000-CALC-ANNUAL-SWT    SECTION.
*************************---------.
*
*    PROJECTS THE FORTNIGHTLY GROSS TO AN ANNUAL FIGURE, THEN
*    APPLIES EITHER THE FLAT NON-RESIDENT RATE OR THE RESIDENT
*    PROGRESSIVE BRACKETS, ASCENDING, TO GET ANNUAL SWT.
*
     COMPUTE  WS-Annual-Income ROUNDED =
              LK-Fortnightly-Gross * 26.
     MOVE     ZERO TO WS-Annual-Swt.
     IF       LK-Is-Resident = "N"
              COMPUTE WS-Annual-Swt ROUNDED =
                      WS-Annual-Income * WS-Nonres-Rate
     ELSE
              PERFORM CC010-ADD-ONE-BRACKET
                      VARYING WS-Ix FROM 1 BY 1
                      UNTIL WS-Ix > WS-Res-Count
     END-IF.
     COMPUTE  TR-SALARY-WAGES-TAX ROUNDED = WS-Annual-Swt / 26.
*
 CC000-EXIT.
     EXIT SECTION.
*
 CC010-ADD-ONE-BRACKET.
*
*    TAXABLE-IN-BRACKET IS MIN(INCOME - LOWER, WIDTH) WHEN
*    INCOME EXCEEDS LOWER, ELSE NOTHING IS ADDED FOR THIS
*    BRACKET.
*
     SET      WS-Res-Ix TO WS-Ix.
     IF       WS-Annual-Income NOT > WS-Res-From (WS-Res-Ix)
              GO TO CC010-EXIT
     END-IF.
     IF       WS-Res-To-Unltd (WS-Res-Ix) = "Y"
              COMPUTE WS-Bracket-Amt =
                      WS-Annual-Income - WS-Res-From (WS-Res-Ix)
     ELSE
              COMPUTE WS-Bracket-Width =
                      WS-Res-To (WS-Res-Ix) -
                      WS-Res-From (WS-Res-Ix)
              COMPUTE WS-Bracket-Amt =
                      WS-Annual-Income - WS-Res-From (WS-Res-Ix)
              IF    WS-Bracket-Amt > WS-Bracket-Width
                    MOVE WS-Bracket-Width TO WS-Bracket-Amt
              END-IF
     END-IF.
     COMPUTE  WS-Bracket-Tax ROUNDED =
              WS-Bracket-Amt * WS-Res-Rate (WS-Res-Ix).
     ADD      WS-Bracket-Tax TO WS-Annual-Swt.
*
 CC010-EXIT.
     EXIT.
*
 DD000-CALC-SUPERANNUATION SECTION.
*************************----------.
*
*    FLAT PERCENTAGE OF THE FORTNIGHTLY GROSS EACH SIDE - NOT
*    ANNUALISED, NO MINIMUM-SALARY THRESHOLD APPLIED.
*
     COMPUTE  TR-SUPER-EMPLOYEE ROUNDED =
              LK-Fortnightly-Gross * WS-Super-Emp-Rate.
     COMPUTE  TR-SUPER-EMPLOYER ROUNDED =
              LK-Fortnightly-Gross * WS-Super-Empr-Rate.
     ADD      TR-SUPER-EMPLOYEE TR-SUPER-EMPLOYER
              GIVING TR-SUPER-TOTAL.
*
 DD000-EXIT.
     EXIT SECTION.
*
 EE000-FILL-RESULT        SECTION.
*************************---------.
*
     MOVE     LK-Fortnightly-Gross      TO TR-TAXABLE-INCOME.
     MOVE     WS-Annual-Income   TO TR-PROJECTED-ANNUAL-INCOME.
     MOVE     LK-Is-Resident            TO TR-IS-RESIDENT.
*
 EE000-EXIT.
     EXIT SECTION.
*

*******************************************
*                                         *
*  RECORD DEFINITION FOR EMPLOYEE        *
*      OVERTIME / LEAVE REQUEST FILE     *
*     USES REQ-EMP-ID AS KEY             *
*******************************************
*  FILE SIZE 47 BYTES.
*
* THESE FIELD DEFINITIONS MAY NEED CHANGING
*
* 11/04/89 VBC - CREATED.
* 19/09/93 VBC - ADDED REQ-INCLUDED-IN-PAYROLL SO AN APPROVED
*                OT ROW IS NOT DOUBLE PAID ON A RE-RUN.
* 30/11/98 VBC - Y2K REVIEW - DATE FIELDS ALREADY CCYYMMDD.
*
*    REQ-TYPE IS OVERTIME OR LEAVE, REQ-STATUS ONLY APPROVED
*    ROWS ARE PICKED UP.  THE THREE DATE FIELDS ARE CCYYMMDD.
 01  PY-REQUEST-RECORD.
     03  REQ-EMP-ID             PIC 9(9)   COMP.
     03  REQ-TYPE               PIC X(10).
     03  REQ-STATUS             PIC X(10).
     03  REQ-OVERTIME-DATE      PIC 9(8).
     03  REQ-OVERTIME-HOURS     PIC S9(3)V99.
     03  REQ-FROM-DATE          PIC 9(8).
     03  REQ-TO-DATE            PIC 9(8).
     03  REQ-TOTAL-DAYS         PIC S9(3)V99.
*    REQ-INCLUDED-IN-PAYROLL - Y ONCE AN OT ROW HAS BEEN PAID,
*    SO A RE-RUN OF PY100 DOES NOT PAY IT TWICE.
     03  REQ-INCLUDED-IN-PAYROLL
                                PIC X.
     03  FILLER                 PIC X(2).
*

*******************************************
*                                         *
*  RECORD DEFINITION FOR PNG FORTNIGHTLY *
*      TAX RESULT / SUMMARY RECORDS      *
*                                         *
*  TR-XXX IS ONE EMPLOYEE'S RESULT FROM   *
*  PY900.  TSUM-XXX ACCUMULATES TR-XXX    *
*  ACROSS A BATCH OF EMPLOYEES IN PY910.  *
*  BOTH ARE LINKAGE/WORKING-STORAGE ONLY  *
*  - NEITHER IS WRITTEN TO ITS OWN FILE.  *
*******************************************
*  FILE SIZE 57 BYTES (RESULT) / 37 (SUMMARY).
*
* 22/03/89 VBC - CREATED.
* 19/09/93 VBC - ADDED PY-GROSS-LIST HEADER/DETAIL BUFFER FOR
*                PY910'S INPUT, SO PAY DATE TRAVELS WITH THE
*                BATCH INSTEAD OF VIA AN OPERATOR PROMPT.
* 30/11/98 VBC - Y2K REVIEW - GLHDR-PAY-DATE ALREADY CCYYMMDD.
* 22/03/01 VBC - MOVED THE GROSS-LIST BUFFER OUT TO WSPYGLF -
*                IT IS AN FD RECORD, NOT A LINKAGE ONE, AND
*                DID NOT BELONG ALONGSIDE TR-XXX/TSUM-XXX.
*
 01  PY-TAX-RESULT-RECORD.
     03  TR-TAXABLE-INCOME          PIC S9(9)V99.
     03  TR-PROJECTED-ANNUAL-INCOME PIC S9(11)V99.
     03  TR-SALARY-WAGES-TAX        PIC S9(9)V99.
     03  TR-SUPER-EMPLOYEE          PIC S9(9)V99.
     03  TR-SUPER-EMPLOYER          PIC S9(9)V99.
     03  TR-SUPER-TOTAL             PIC S9(9)V99.
     03  TR-IS-RESIDENT             PIC X.
     03  FILLER                     PIC X(3).
*
 01  PY-TAX-SUMMARY-RECORD.
     03  TSUM-TOTAL-SWT             PIC S9(11)V99.
     03  TSUM-TOTAL-SUPER-EMPLOYEE  PIC S9(11)V99.
     03  TSUM-TOTAL-SUPER-EMPLOYER  PIC S9(11)V99.
     03  TSUM-TOTAL-SUPER           PIC S9(11)V99.
     03  FILLER                     PIC X(5).
*

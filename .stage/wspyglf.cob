*******************************************
*                                         *
*  RECORD DEFINITION FOR PY-GROSS-LIST   *
*      FILE - PY910'S INPUT BATCH OF     *
*      FORTNIGHTLY GROSS AMOUNTS         *
*                                         *
*  PY910 READS THE FIRST PHYSICAL RECORD *
*  AS A HEADER CARRYING THE COMMON PAY    *
*  DATE, THEN READS THE REMAINING        *
*  RECORDS AS DETAILS - CLASSIC OLD-      *
*  MASTER HEADER/DETAIL CONVENTION, SAME  *
*  ONE USED FOR PY-CHK-HDR-RECORD IN THE  *
*  REGISTER PROGRAMS.                    *
*******************************************
*  FILE SIZE 20 BYTES.
*
* 19/09/93 VBC - CREATED, SPLIT OFF WSPYTXR SO PAY DATE COULD
*                TRAVEL WITH THE BATCH INSTEAD OF VIA AN
*                OPERATOR PROMPT.
* 30/11/98 VBC - Y2K REVIEW - GLHDR-PAY-DATE ALREADY CCYYMMDD.
* 22/03/01 VBC - MOVED OUT OF WSPYTXR, WHICH IS LINKAGE ONLY -
*                THIS ONE IS AN FD RECORD FOR PY-GROSS-LIST-FILE.
*
*    GLHDR-MARKER IS ALWAYS ZERO - IT IS WHAT TELLS BB010 IN
*    PY910 THAT THIS PHYSICAL RECORD IS THE HEADER, NOT A
*    DETAIL, SINCE BOTH REDEFINE THE SAME 20-BYTE BUFFER.
*    GLHDR-PAY-DATE IS CCYYMMDD.
*
 01  PY-GROSS-LIST-BUFFER        PIC X(20).
*
 01  PY-GROSS-LIST-HEADER REDEFINES PY-GROSS-LIST-BUFFER.
     03  GLHDR-MARKER               PIC 9.
     03  GLHDR-PAY-DATE             PIC 9(8).
     03  FILLER                     PIC X(11).
*
 01  PY-GROSS-LIST-DETAIL REDEFINES PY-GROSS-LIST-BUFFER.
     03  GL-FORTNIGHTLY-GROSS       PIC S9(9)V99.
     03  FILLER                     PIC X(8).
*

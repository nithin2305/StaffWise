******************************************************************
*                                                                *
*            PAYROLL RUN WORKFLOW STATUS TRANSITION              *
*        APPLIES ONE CHECK/REJECT/AUTHORISE/PROCESS ACTION       *
*        TO THE RUN NAMED ON THE TRANSITION-REQUEST CARD,        *
*        THEN RE-WRITES THE WHOLE PAYROLL-RUN-FILE.              *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
*========================--------.
*
 PROGRAM-ID.              PY110.
*
 AUTHOR.                  V B CONNOR.
*
 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
*
 DATE-WRITTEN.            08/01/99.
*
 DATE-COMPILED.
*
 SECURITY.                COPYRIGHT (C) 1999-2001 & LATER,
                          V B CONNOR.  FOR INTERNAL USE ONLY.
*
*    REMARKS.             DRIVES A RUN THROUGH ITS WORKFLOW -
*                          COMPUTED, CHECKED, AUTHORISED,
*                          PROCESSED, OR REJECTED AT ANY POINT
*                          SHORT OF PROCESSED.  ONE ACTION PER
*                          EXECUTION, NAMED ON THE TRANSITION
*                          REQUEST CARD.
*
*    CALLED MODULES.       NONE.
*
*    FILES USED.
*                          PY-TRANS-FILE.    TRANSITION REQUEST.
*                          PY-RUN-FILE.      PAYROLL RUN CONTROL.
*
*    ERROR MESSAGES USED.
*                          PY110 - PY117.
*
* CHANGES:
* 08/01/99 VBC - 1.0.00 CREATED, TO GO WITH THE 88-LEVEL
*                       WORKFLOW STATES ADDED TO WSPYRUN THIS
*                       SAME RELEASE.
* 14/02/01 VBC -    .01 ADDED AA045 CROSS-RUN CHECK SO A SECOND
*                       PROCESS CANNOT SLIP PAST IF TWO RUNS
*                       EVER SHARE A PERIOD - BELT AND BRACES
*                       PER AUDIT'S REQUEST, UNIQUENESS IS
*                       ALREADY ENFORCED AT PY100 AA016.
*
 ENVIRONMENT              DIVISION.
*========================---------.
*
 CONFIGURATION            SECTION.
*
 SOURCE-COMPUTER.         IBM-4341.
 OBJECT-COMPUTER.         IBM-4341.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT PY-TRANS-FILE
            ASSIGN TO     "PYTRN"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-TRN-STATUS.
*
     SELECT PY-RUN-FILE
            ASSIGN TO     "PYRUN"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-RUN-STATUS.
*
 DATA                     DIVISION.
*========================---------.
*
 FILE                     SECTION.
*
 FD  PY-TRANS-FILE.
     COPY "WSPYTRN.COB".
*
 FD  PY-RUN-FILE.
     COPY "WSPYRUN.COB".
*
 WORKING-STORAGE          SECTION.
*------------------------ -------.
 77  WS-PROG-NAME          PIC X(17) VALUE "PY110 (1.0.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-TRN-STATUS     PIC XX.
     03  WS-RUN-STATUS     PIC XX.
     03  FILLER            PIC X(6).
*
*    REQUESTED TRANSITION, CARRIED OVER FROM THE TRANSITION
*    REQUEST CARD FOR USE AFTER PY-TRANS-FILE IS CLOSED.
*
 01  WS-Request-Work.
     03  WS-Req-Month      PIC 99.
     03  WS-Req-Year       PIC 9(4).
     03  WS-Req-Action     PIC X(10).
     03  FILLER            PIC X(4).
*
*    MONTH+YEAR AS ONE COMPARABLE KEY - SAME CONVENTION AS
*    WS-PERIOD-KEY IN PY100.
*
 01  WS-Request-Key REDEFINES WS-Request-Work.
     03  WS-Request-Key-Period  PIC X(6).
     03  FILLER                 PIC X(14).
*
*    ONE ENTRY PER RUN ON FILE.  RUNS ARE FEW (ONE A MONTH) SO
*    500 ENTRIES IS AMPLE HEADROOM.
*
 01  WS-Run-Table.
     03  WS-Run-Count       PIC S9(5)  COMP VALUE ZERO.
     03  FILLER             PIC X(4).
     03  WS-Run-Entry      OCCURS 500 TIMES
                           INDEXED BY WS-Run-Ix.
         05  WS-Run-E-Month     PIC 99.
         05  WS-Run-E-Year      PIC 9(4).
         05  WS-Run-E-Status    PIC X(10).
         05  WS-Run-E-Emp-Cnt   PIC 9(5).
         05  WS-Run-E-Gross     PIC S9(11)V99.
         05  WS-Run-E-Deduct    PIC S9(11)V99.
         05  WS-Run-E-Net       PIC S9(11)V99.
         05  WS-Run-E-Locked    PIC X.
*
 01  WS-Subscripts.
     03  WS-Ix                 PIC S9(5)   COMP.
     03  WS-Target-Ix          PIC S9(5)   COMP VALUE ZERO.
     03  WS-Other-Found        PIC X       VALUE "N".
     03  FILLER                PIC X(3).
*
*    END-OF-FILE SWITCHES.
*
 01  WS-Eof-Switches.
     03  WS-Run-Ld-Eof          PIC X.
     03  FILLER                 PIC X(7).
*
*    TARGET-RUN WORK AREA - DUPLICATES THE SHAPE OF ONE RUN
*    TABLE ROW SO THE TRANSITION CAN BE EVALUATED WITHOUT
*    RE-INDEXING THE TABLE ON EVERY REFERENCE, AND REDEFINED
*    TWO WAYS BELOW FOR THE HOUSE MINIMUM.
*
 01  WS-Target-Work.
     03  WS-Target-Status       PIC X(10).
     03  WS-Target-Found        PIC X       VALUE "N".
     03  FILLER                 PIC X(5).
*
 01  WS-Target-Work-Num REDEFINES WS-Target-Work.
     03  WS-Target-Status-Num   PIC X(10).
     03  FILLER                 PIC X(6).
*
 01  WS-Target-Work-Alt REDEFINES WS-Target-Work.
     03  FILLER                 PIC X(16).
*
 01  WS-Term-Code              PIC 9        VALUE ZERO.
*
 01  Error-Messages.
     03  PY110-MSG  PIC X(45)
         VALUE "PY110 TRANSITION CARD NOT FOUND - ABORTING.".
     03  PY111-MSG  PIC X(45)
         VALUE "PY111 NO RUN ON FILE FOR REQUESTED PERIOD -".
     03  PY112-MSG  PIC X(45)
         VALUE "PY112 TRANSITION NOT VALID FROM CURRENT STAT".
     03  PY113-MSG  PIC X(45)
         VALUE "PY113 UNRECOGNISED ACTION ON TRANSITION CARD".
     03  PY114-MSG  PIC X(45)
         VALUE "PY114 ANOTHER RUN FOR THIS PERIOD IS ALREADY ".
     03  PY117-MSG  PIC X(34)
         VALUE "PY117 TRANSITION APPLIED - STATUS=".
     03  FILLER     PIC X(3).
*
 PROCEDURE                DIVISION.
*========================---------.
*
 AA000-MAIN               SECTION.
*************************-*******.
     PERFORM AA010-OPEN-TRANS-CARD.
     PERFORM AA020-LOAD-RUN-TABLE.
     PERFORM AA030-FIND-TARGET-RUN.
     PERFORM AA040-APPLY-TRANSITION.
     PERFORM AA090-REWRITE-RUN-FILE.
     DISPLAY  PY117-MSG WS-Target-Status.
     GOBACK.
*
 AA000-EXIT.
     EXIT SECTION.
*
 AA010-OPEN-TRANS-CARD.
*
     OPEN     INPUT PY-TRANS-FILE.
     IF       WS-TRN-STATUS NOT = "00"
              DISPLAY PY110-MSG
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
     READ     PY-TRANS-FILE
              AT END
                   DISPLAY PY110-MSG
                   MOVE 1 TO WS-TERM-CODE
                   GOBACK RETURNING 1
     END-READ.
     MOVE     TRN-RUN-MONTH TO WS-Req-Month.
     MOVE     TRN-RUN-YEAR  TO WS-Req-Year.
     MOVE     TRN-ACTION    TO WS-Req-Action.
     CLOSE    PY-TRANS-FILE.
*
 AA020-LOAD-RUN-TABLE.
*
     OPEN     INPUT PY-RUN-FILE.
     IF       WS-RUN-STATUS = "05" OR "35"
              DISPLAY PY111-MSG WS-Req-Month "/" WS-Req-Year
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
     MOVE     "N" TO WS-Run-Ld-Eof.
     PERFORM  AA021-LOAD-ONE-RUN UNTIL WS-Run-Ld-Eof = "Y".
     CLOSE    PY-RUN-FILE.
*
 AA020-EXIT.
     EXIT.
*
 AA021-LOAD-ONE-RUN.
*
     READ     PY-RUN-FILE
              AT END
                   MOVE "Y" TO WS-Run-Ld-Eof
     END-READ.
     IF       WS-Run-Ld-Eof = "Y"
              GO TO AA021-EXIT
     END-IF.
     ADD      1 TO WS-Run-Count.
     SET      WS-Run-Ix TO WS-Run-Count.
     MOVE     PR-MONTH            TO WS-Run-E-Month (WS-Run-Ix).
     MOVE     PR-YEAR             TO WS-Run-E-Year (WS-Run-Ix).
     MOVE     PR-STATUS           TO WS-Run-E-Status (WS-Run-Ix).
     MOVE     PR-TOTAL-EMPLOYEES  TO WS-Run-E-Emp-Cnt (WS-Run-Ix).
     MOVE     PR-TOTAL-GROSS      TO WS-Run-E-Gross (WS-Run-Ix).
     MOVE     PR-TOTAL-DEDUCTIONS
                                  TO WS-Run-E-Deduct (WS-Run-Ix).
     MOVE     PR-TOTAL-NET-PAY    TO WS-Run-E-Net (WS-Run-Ix).
     MOVE     PR-IS-LOCKED        TO WS-Run-E-Locked (WS-Run-Ix).
*
 AA021-EXIT.
     EXIT.
*
 AA030-FIND-TARGET-RUN.
*
     MOVE     "N" TO WS-Target-Found.
     PERFORM  AA031-CHECK-ONE-RUN
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Run-Count
              OR     WS-Target-Found = "Y".
     IF       WS-Target-Found = "N"
              DISPLAY PY111-MSG WS-Req-Month "/" WS-Req-Year
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
*
 AA030-EXIT.
     EXIT.
*
 AA031-CHECK-ONE-RUN.
*
     SET      WS-Run-Ix TO WS-Ix.
     IF       WS-Run-E-Month (WS-Run-Ix) = WS-Req-Month
     AND      WS-Run-E-Year (WS-Run-Ix)  = WS-Req-Year
              MOVE WS-Ix TO WS-Target-Ix
              MOVE WS-Run-E-Status (WS-Run-Ix) TO WS-Target-Status
              MOVE "Y" TO WS-Target-Found
     END-IF.
*
 AA031-EXIT.
     EXIT.
*
 AA040-APPLY-TRANSITION.
*
     EVALUATE WS-Req-Action
         WHEN "CHECK     "
              IF    WS-Target-Status = "COMPUTED  "
                 OR WS-Target-Status = "REJECTED  "
                    MOVE "CHECKED   " TO WS-Target-Status
              ELSE
                    PERFORM AA049-REJECT-TRANSITION
              END-IF
         WHEN "REJECT    "
              IF    WS-Target-Status = "COMPUTED  "
                 OR WS-Target-Status = "CHECKED   "
                    MOVE "REJECTED  " TO WS-Target-Status
              ELSE
                    PERFORM AA049-REJECT-TRANSITION
              END-IF
         WHEN "AUTHORIZE "
              IF    WS-Target-Status = "CHECKED   "
                    MOVE "AUTHORIZED" TO WS-Target-Status
              ELSE
                    PERFORM AA049-REJECT-TRANSITION
              END-IF
         WHEN "PROCESS   "
              IF    WS-Target-Status = "AUTHORIZED"
                    PERFORM AA045-CHECK-OTHER-PROCESSED
                    IF WS-Other-Found = "Y"
                       DISPLAY PY114-MSG "PROCESSED."
                       MOVE 1 TO WS-TERM-CODE
                       GOBACK RETURNING 1
                    END-IF
                    MOVE "PROCESSED " TO WS-Target-Status
                    MOVE "Y" TO WS-Run-E-Locked (WS-Target-Ix)
              ELSE
                    PERFORM AA049-REJECT-TRANSITION
              END-IF
         WHEN OTHER
              DISPLAY PY113-MSG
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-EVALUATE.
     MOVE     WS-Target-Status TO WS-Run-E-Status (WS-Target-Ix).
*
 AA040-EXIT.
     EXIT.
*
 AA045-CHECK-OTHER-PROCESSED.
*
*    DEFENSIVE CHECK - A SECOND RUN FOR THIS MONTH/YEAR SHOULD
*    NEVER EXIST (PY100 AA016 ALREADY REFUSES TO CREATE ONE) BUT
*    AUDIT WANTS THE SAME GUARD RE-PROVED HERE BEFORE A RUN IS
*    LOCKED DOWN AS PROCESSED.
*
     MOVE     "N" TO WS-Other-Found.
     PERFORM  AA046-CHECK-ONE-OTHER
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Run-Count
              OR     WS-Other-Found = "Y".
*
 AA045-EXIT.
     EXIT.
*
 AA046-CHECK-ONE-OTHER.
*
     SET      WS-Run-Ix TO WS-Ix.
     IF       WS-Ix NOT = WS-Target-Ix
     AND      WS-Run-E-Month (WS-Run-Ix) = WS-Req-Month
     AND      WS-Run-E-Year  (WS-Run-Ix) = WS-Req-Year
     AND      WS-Run-E-Status (WS-Run-Ix) = "PROCESSED "
              MOVE "Y" TO WS-Other-Found
     END-IF.
*
 AA046-EXIT.
     EXIT.
*
 AA049-REJECT-TRANSITION.
*
*    STATUS IS LEFT UNCHANGED - ONLY THE MESSAGE IS ISSUED.
*
     DISPLAY  PY112-MSG "US=" WS-Target-Status
                         " ACTION=" WS-Req-Action.
     MOVE     1 TO WS-TERM-CODE.
     GOBACK   RETURNING 1.
*
 AA049-EXIT.
     EXIT.
*
 AA090-REWRITE-RUN-FILE.
*
*    OLD-MASTER-IN IS ALREADY IN WS-RUN-TABLE - RE-WRITE THE
*    WHOLE FILE SO THE NEW STATUS (AND LOCK FLAG, IF SET) PER-
*    SISTS.  LINE SEQUENTIAL FILES HAVE NO RANDOM REWRITE ON
*    THIS SYSTEM.
*
     OPEN     OUTPUT PY-RUN-FILE.
     PERFORM  AA091-REWRITE-ONE-RUN
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Run-Count.
     CLOSE    PY-RUN-FILE.
*
 AA090-EXIT.
     EXIT.
*
 AA091-REWRITE-ONE-RUN.
*
     SET      WS-Run-Ix TO WS-Ix.
     MOVE     WS-Run-E-Month (WS-Run-Ix)   TO PR-MONTH.
     MOVE     WS-Run-E-Year (WS-Run-Ix)    TO PR-YEAR.
     MOVE     WS-Run-E-Status (WS-Run-Ix)  TO PR-STATUS.
     MOVE     WS-Run-E-Emp-Cnt (WS-Run-Ix) TO PR-TOTAL-EMPLOYEES.
     MOVE     WS-Run-E-Gross (WS-Run-Ix)   TO PR-TOTAL-GROSS.
     MOVE     WS-Run-E-Deduct (WS-Run-Ix)  TO PR-TOTAL-DEDUCTIONS.
     MOVE     WS-Run-E-Net (WS-Run-Ix)     TO PR-TOTAL-NET-PAY.
     MOVE     WS-Run-E-Locked (WS-Run-Ix)  TO PR-IS-LOCKED.
     WRITE    PY-RUN-RECORD.
*
 AA091-EXIT.
     EXIT.
*

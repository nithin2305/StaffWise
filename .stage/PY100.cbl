******************************************************************
*                                                                *
*            MONTHLY PAYROLL COMPUTATION BATCH                   *
*        COMPUTES ONE PAYROLL-DETAIL ROW PER ACTIVE EMPLOYEE     *
*        FOR THE PERIOD NAMED ON THE RUN-REQUEST PARAMETER       *
*        CARD, THEN WRITES A PAYROLL-RUN CONTROL RECORD.         *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
*========================--------.
*
 PROGRAM-ID.              PY100.
*
 AUTHOR.                  V B CONNOR.
*
 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
*
 DATE-WRITTEN.            14/03/89.
*
 DATE-COMPILED.
*
 SECURITY.                COPYRIGHT (C) 1989-2001 & LATER,
                          V B CONNOR.  FOR INTERNAL USE ONLY.
*
*    REMARKS.             MONTHLY PAYROLL COMPUTATION.
*                          REJECTS IF A RUN ALREADY EXISTS FOR
*                          THE REQUESTED MONTH/YEAR.
*
*    CALLED MODULES.       NONE.
*
*    FILES USED.
*                          PY-CONTROL-FILE.    RUN REQUEST CARD.
*                          PY-EMPLOYEE-FILE.   EMPLOYEE MASTER.
*                          PY-ATTEND-FILE.     ATTENDANCE SUMMARY.
*                          PY-REQUEST-FILE.    OT/LEAVE REQUESTS.
*                          PY-DETAIL-FILE.     PAYROLL DETAIL O/P.
*                          PY-RUN-FILE.      PAYROLL RUN CONTROL.
*
*    ERROR MESSAGES USED.
*                          PY100 - PY108.
*
* CHANGES:
* 14/03/89 VBC - 1.0.00 CREATED.
* 02/08/90 VBC -    .01 ADDED LATE-DEDUCTION CALCULATION, HR
*                       WANTED IT SPLIT OUT FROM PF ON THE SLIP.
* 19/11/92 VBC -    .02 PRO-RATA-BASIC NOW ROUNDED BEFORE HRA,
*                       TAX & PF ARE TAKEN OFF IT - WAS CAUSING
*                       $0.01 DRIFT ON THE CONTROL TOTALS.
* 30/11/98 VBC - 1.1.00 Y2K REVIEW - ALL PERIOD FIELDS ALREADY
*                       4-DIGIT YEAR.  ZELLER CALC UNCHANGED,
*                       WORKS FOR ANY CENTURY.
* 08/01/99 VBC -    .01 ADDED PR-IS-LOCKED INITIALISATION.
* 14/02/01 VBC - 1.2.00 OVERTIME & LEAVE NOW PULLED FROM
*                       PY-REQUEST-FILE INSTEAD OF BEING KEYED
*                       DIRECT ONTO THE DETAIL CARD.
*
 ENVIRONMENT              DIVISION.
*========================---------.
*
 CONFIGURATION            SECTION.
*
 SOURCE-COMPUTER.         IBM-4341.
 OBJECT-COMPUTER.         IBM-4341.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT PY-CONTROL-FILE
            ASSIGN TO     "PYCTL"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-CTL-STATUS.
*
     SELECT PY-EMPLOYEE-FILE
            ASSIGN TO     "PYEMP"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-EMP-STATUS.
*
     SELECT PY-ATTEND-FILE
            ASSIGN TO     "PYATT"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-ATT-STATUS.
*
     SELECT PY-REQUEST-FILE
            ASSIGN TO     "PYREQ"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-REQ-STATUS.
*
     SELECT PY-DETAIL-FILE
            ASSIGN TO     "PYDET"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-DET-STATUS.
*
     SELECT PY-RUN-FILE
            ASSIGN TO     "PYRUN"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-RUN-STATUS.
*
 DATA                     DIVISION.
*========================---------.
*
 FILE                     SECTION.
*
 FD  PY-CONTROL-FILE.
     COPY "WSPYCTL.COB".
*
 FD  PY-EMPLOYEE-FILE.
     COPY "WSPYEMP.COB".
*
 FD  PY-ATTEND-FILE.
     COPY "WSPYATT.COB".
*
 FD  PY-REQUEST-FILE.
     COPY "WSPYREQ.COB".
*
 FD  PY-DETAIL-FILE.
     COPY "WSPYDET.COB".
*
 FD  PY-RUN-FILE.
     COPY "WSPYRUN.COB".
*
 WORKING-STORAGE          SECTION.
*------------------------ -------.
 77  WS-PROG-NAME          PIC X(17) VALUE "PY100 (1.2.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-CTL-STATUS     PIC XX.
     03  WS-EMP-STATUS     PIC XX.
     03  WS-ATT-STATUS     PIC XX.
     03  WS-REQ-STATUS     PIC XX.
     03  WS-DET-STATUS     PIC XX.
     03  WS-RUN-STATUS     PIC XX.
     03  FILLER            PIC X(4).
*
*    BUSINESS-RULE CONSTANTS - SEE PYR-014 PAYROLL POLICY NOTE.
*
 01  WS-Constants.
     03  WS-HRA-PCT        PIC S9V99    VALUE 0.40.
     03  WS-TRANSPORT-ALW  PIC S9(7)V99 VALUE 1600.00.
     03  WS-MEDICAL-ALW    PIC S9(7)V99 VALUE 1250.00.
     03  WS-PF-PCT         PIC S9V99    VALUE 0.12.
     03  WS-TAX-PCT        PIC S9V99    VALUE 0.10.
     03  WS-OT-MULTIPLIER  PIC S9V9     VALUE 1.5.
     03  WS-LATE-DED-EACH  PIC S9(7)V99 VALUE 200.00.
     03  FILLER            PIC X(4).
*
*    ATTENDANCE SUMMARY HELD IN CORE FOR THE RUN - READ ONCE
*    IN AA020, SEARCHED LINEARLY FROM BB020 PER EMPLOYEE.  A
*    RELATIVE OR INDEXED ATTENDANCE FILE WOULD AVOID THIS BUT
*    NONE IS AVAILABLE ON THIS SYSTEM.
*
 01  WS-Att-Table.
     03  WS-Att-Count      PIC S9(5) COMP VALUE ZERO.
     03  FILLER            PIC X(4).
     03  WS-Att-Entry      OCCURS 2000 TIMES
                           INDEXED BY WS-Att-Ix.
         05  WS-Att-E-Id       PIC 9(9)  COMP.
         05  WS-Att-E-Month    PIC 99.
         05  WS-Att-E-Year     PIC 9(4).
         05  WS-Att-E-Present  PIC 99.
         05  WS-Att-E-Late     PIC 99.
*
*    OT/LEAVE REQUESTS HELD IN CORE - RE-WRITTEN AT AA090 WITH
*    REQ-INCLUDED-IN-PAYROLL SET Y ON THE ROWS THIS RUN PAID.
*
 01  WS-Req-Table.
     03  WS-Req-Count      PIC S9(5) COMP VALUE ZERO.
     03  FILLER            PIC X(4).
     03  WS-Req-Entry      OCCURS 3000 TIMES
                           INDEXED BY WS-Req-Ix.
         05  WS-Req-E-Id       PIC 9(9)     COMP.
         05  WS-Req-E-Type     PIC X(10).
         05  WS-Req-E-Status   PIC X(10).
         05  WS-Req-E-Ot-Date  PIC 9(8).
         05  WS-Req-E-Ot-Hrs   PIC S9(3)V99.
         05  WS-Req-E-From     PIC 9(8).
         05  WS-Req-E-To       PIC 9(8).
         05  WS-Req-E-Days     PIC S9(3)V99.
         05  WS-Req-E-Paid     PIC X.
*
*    GENERIC CCYYMMDD BREAKDOWN - REUSED TO TEST A REQUEST
*    DATE AGAINST THE RUN PERIOD.  REDEFINES WS-GEN-DATE-N.
*
 01  WS-Gen-Date-N            PIC 9(8).
 01  WS-Gen-Date  REDEFINES WS-Gen-Date-N.
     03  WS-Gen-Date-Ccyy     PIC 9(4).
     03  WS-Gen-Date-Mm       PIC 99.
     03  WS-Gen-Date-Dd       PIC 99.
*
*    PERIOD-KEY REDEFINE - LETS THE MONTH/YEAR PAIR ON THE
*    CONTROL CARD BE COMPARED AS ONE 6-DIGIT NUMBER.
*
 01  WS-Period-Key.
     03  WS-Period-Month      PIC 99.
     03  WS-Period-Year       PIC 9(4).
 01  WS-Period-Key-N REDEFINES WS-Period-Key
                             PIC 9(6).
*
*    PER-EMPLOYEE WORKING FIGURES - SEE PYR-014 FOR FORMULAE.
*
 01  WS-Emp-Work.
     03  WS-Daily-Rate         PIC S9(7)V99.
     03  WS-Pro-Rata-Basic     PIC S9(7)V99.
     03  WS-Hra                PIC S9(7)V99.
     03  WS-Overtime-Pay       PIC S9(7)V99.
     03  WS-Pf-Deduction       PIC S9(7)V99.
     03  WS-Tax-Deduction      PIC S9(7)V99.
     03  WS-Late-Deduction     PIC S9(7)V99.
     03  WS-Gross-Salary       PIC S9(7)V99.
     03  WS-Total-Deductions   PIC S9(7)V99.
     03  WS-Net-Pay            PIC S9(7)V99.
     03  WS-Days-Worked        PIC 99.
     03  WS-Late-Count         PIC 99.
     03  WS-Leaves-Taken       PIC S9(3)V99.
     03  WS-Ot-Hours-Sum       PIC S9(3)V99.
     03  WS-Found-Attendance   PIC X.
     03  FILLER                PIC X(4).
*
*    WORKING-DAYS CALCULATION - ZELLER'S CONGRUENCE, SEE CC000.
*    DAYS-IN-MONTH TABLE LAID DOWN AS NAMED LITERALS THEN
*    REDEFINED, SAME CONVENTION AS THE TAX SLABS IN WSPYTAX.
*
 01  WS-Dim-Jan            PIC 99 VALUE 31.
 01  WS-Dim-Feb            PIC 99 VALUE 28.
 01  WS-Dim-Mar            PIC 99 VALUE 31.
 01  WS-Dim-Apr            PIC 99 VALUE 30.
 01  WS-Dim-May            PIC 99 VALUE 31.
 01  WS-Dim-Jun            PIC 99 VALUE 30.
 01  WS-Dim-Jul            PIC 99 VALUE 31.
 01  WS-Dim-Aug            PIC 99 VALUE 31.
 01  WS-Dim-Sep            PIC 99 VALUE 30.
 01  WS-Dim-Oct            PIC 99 VALUE 31.
 01  WS-Dim-Nov            PIC 99 VALUE 30.
 01  WS-Dim-Dec            PIC 99 VALUE 31.
 01  WS-Dim-Table REDEFINES WS-Dim-Jan.
     03  WS-Dim-Entry       PIC 99 OCCURS 12.
*
 01  WS-Zeller-Work.
     03  WS-Z-Month         PIC 99    COMP.
     03  WS-Z-Year          PIC 9(4)  COMP.
     03  WS-Z-K             PIC 99    COMP.
     03  WS-Z-J             PIC 99    COMP.
     03  WS-Z-Term1         PIC 9(4)  COMP.
     03  WS-Z-Term2         PIC 99    COMP.
     03  WS-Z-Term3         PIC 99    COMP.
     03  WS-Z-H             PIC 99    COMP.
     03  WS-Z-Sum           PIC 9(6)  COMP.
     03  WS-Z-Temp           PIC 9(6) COMP.
     03  WS-Days-In-Month   PIC 99    COMP.
     03  WS-Dow             PIC 99    COMP.
     03  WS-Dow-Sum         PIC 9(4)  COMP.
     03  WS-Day-Ix          PIC 99    COMP.
     03  WS-Leap-Rem-4      PIC 99    COMP.
     03  WS-Leap-Rem-100    PIC 99    COMP.
     03  WS-Leap-Rem-400    PIC 999   COMP.
     03  WS-Leap-Div        PIC 9(6)  COMP.
     03  FILLER             PIC X(4).
*
 01  WS-Total-Working-Days  PIC 99    COMP.
*
*    RUN CONTROL ACCUMULATORS.
*
 01  WS-Run-Totals.
     03  WS-Run-Emp-Count      PIC S9(5)   COMP VALUE ZERO.
     03  WS-Run-Gross          PIC S9(11)V99      VALUE ZERO.
     03  WS-Run-Deductions     PIC S9(11)V99      VALUE ZERO.
     03  WS-Run-Net-Pay        PIC S9(11)V99      VALUE ZERO.
     03  FILLER                PIC X(4).
*
*    SET IN AA015 WHEN PY-RUN-FILE IS FIRST OPENED, RE-USED IN
*    AA095 SO IT IS NOT OPENED A SECOND TIME TO DECIDE
*    EXTEND-VERSUS-OUTPUT.
*
 01  WS-Subscripts.
     03  WS-Ix                 PIC S9(5)   COMP.
     03  WS-Found-Ix           PIC S9(5)   COMP.
     03  WS-Run-File-Exists    PIC X       VALUE "Y".
     03  FILLER                PIC X(3).
*
*    END-OF-FILE SWITCHES - ONE PER FILE READ IN A LOOP, TESTED
*    BY THE OUT-OF-LINE PERFORM ... UNTIL STATEMENTS BELOW.
*
 01  WS-Eof-Switches.
     03  WS-Att-Eof             PIC X.
     03  WS-Req-Eof             PIC X.
     03  WS-Emp-Eof             PIC X.
     03  WS-Run-Chk-Eof         PIC X.
     03  FILLER                 PIC X(4).
*
 01  WS-Term-Code              PIC 9        VALUE ZERO.
*
 01  Error-Messages.
     03  PY100-MSG  PIC X(44)
         VALUE "PY100 RUN-REQUEST CARD NOT FOUND - ABORTING.".
     03  PY101-MSG  PIC X(44)
         VALUE "PY101 A RUN ALREADY EXISTS FOR THIS PERIOD -".
     03  PY102-MSG  PIC X(40)
         VALUE "PY102 EMPLOYEE FILE NOT FOUND - ABORT.".
     03  PY108-MSG  PIC X(34)
         VALUE "PY108 RUN COMPLETE - RECS WRITTEN=".
     03  FILLER     PIC X(4).
*
 PROCEDURE                DIVISION.
*========================---------.
*
 AA000-MAIN               SECTION.
*************************-*******.
     PERFORM AA010-OPEN-CONTROL-CARD.
     PERFORM AA015-CHECK-RUN-EXISTS.
     PERFORM AA020-LOAD-ATTENDANCE.
     PERFORM AA030-LOAD-REQUESTS.
     PERFORM CC010-COUNT-WORKING-DAYS.
     PERFORM AA040-PROCESS-EMPLOYEES.
     PERFORM AA090-REWRITE-REQUESTS.
     PERFORM AA095-WRITE-RUN-RECORD.
     DISPLAY  PY108-MSG WS-Run-Emp-Count.
     GOBACK.
*
 AA000-EXIT.
     EXIT SECTION.
*
 AA010-OPEN-CONTROL-CARD.
*
     OPEN     INPUT PY-CONTROL-FILE.
     IF       WS-CTL-STATUS NOT = "00"
              DISPLAY PY100-MSG
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
     READ     PY-CONTROL-FILE
              AT END
                   DISPLAY PY100-MSG
                   MOVE 1 TO WS-TERM-CODE
                   GOBACK RETURNING 1
     END-READ.
     MOVE     CTL-RUN-MONTH TO WS-PERIOD-MONTH.
     MOVE     CTL-RUN-YEAR  TO WS-PERIOD-YEAR.
     CLOSE    PY-CONTROL-FILE.
*
 AA015-CHECK-RUN-EXISTS.
*
*    NO SECOND COMPUTED/AUTHORISED/PROCESSED RUN MAY EXIST FOR
*    THE SAME MONTH/YEAR - REJECT THE WHOLE JOB IF ONE IS FOUND.
*
     OPEN     INPUT PY-RUN-FILE.
     IF       WS-RUN-STATUS = "05" OR "35"
              MOVE "N" TO WS-Run-File-Exists
              GO TO AA015-EXIT
     END-IF.
     MOVE     "N" TO WS-Run-Chk-Eof.
     PERFORM  AA016-CHECK-ONE-RUN UNTIL WS-Run-Chk-Eof = "Y".
     CLOSE    PY-RUN-FILE.
*
 AA015-EXIT.
     EXIT.
*
 AA016-CHECK-ONE-RUN.
*
     READ     PY-RUN-FILE
              AT END
                   MOVE "Y" TO WS-Run-Chk-Eof
     END-READ.
     IF       WS-Run-Chk-Eof = "Y"
              GO TO AA016-EXIT
     END-IF.
     IF       PR-MONTH = WS-PERIOD-MONTH
     AND      PR-YEAR  = WS-PERIOD-YEAR
              DISPLAY PY101-MSG WS-PERIOD-MONTH "/"
                                 WS-PERIOD-YEAR
              CLOSE PY-RUN-FILE
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
*
 AA016-EXIT.
     EXIT.
*
 AA020-LOAD-ATTENDANCE.
*
     OPEN     INPUT PY-ATTEND-FILE.
     IF       WS-ATT-STATUS = "05" OR "35"
              GO TO AA020-EXIT
     END-IF.
     MOVE     "N" TO WS-Att-Eof.
     PERFORM  AA021-LOAD-ONE-ATT UNTIL WS-Att-Eof = "Y".
     CLOSE    PY-ATTEND-FILE.
*
 AA020-EXIT.
     EXIT.
*
 AA021-LOAD-ONE-ATT.
*
     READ     PY-ATTEND-FILE
              AT END
                   MOVE "Y" TO WS-Att-Eof
     END-READ.
     IF       WS-Att-Eof = "Y"
              GO TO AA021-EXIT
     END-IF.
     ADD      1 TO WS-Att-Count.
     SET      WS-Att-Ix TO WS-Att-Count.
     MOVE     ATT-EMP-ID       TO WS-Att-E-Id (WS-Att-Ix).
     MOVE     ATT-MONTH        TO WS-Att-E-Month (WS-Att-Ix).
     MOVE     ATT-YEAR         TO WS-Att-E-Year (WS-Att-Ix).
     MOVE     ATT-DAYS-PRESENT TO WS-Att-E-Present (WS-Att-Ix).
     MOVE     ATT-LATE-COUNT   TO WS-Att-E-Late (WS-Att-Ix).
*
 AA021-EXIT.
     EXIT.
*
 AA030-LOAD-REQUESTS.
*
     OPEN     INPUT PY-REQUEST-FILE.
     IF       WS-REQ-STATUS = "05" OR "35"
              GO TO AA030-EXIT
     END-IF.
     MOVE     "N" TO WS-Req-Eof.
     PERFORM  AA031-LOAD-ONE-REQ UNTIL WS-Req-Eof = "Y".
     CLOSE    PY-REQUEST-FILE.
*
 AA030-EXIT.
     EXIT.
*
 AA031-LOAD-ONE-REQ.
*
     READ     PY-REQUEST-FILE
              AT END
                   MOVE "Y" TO WS-Req-Eof
     END-READ.
     IF       WS-Req-Eof = "Y"
              GO TO AA031-EXIT
     END-IF.
     ADD      1 TO WS-Req-Count.
     SET      WS-Req-Ix TO WS-Req-Count.
     MOVE     REQ-EMP-ID       TO WS-Req-E-Id (WS-Req-Ix).
     MOVE     REQ-TYPE         TO WS-Req-E-Type (WS-Req-Ix).
     MOVE     REQ-STATUS       TO WS-Req-E-Status (WS-Req-Ix).
     MOVE     REQ-OVERTIME-DATE
                               TO WS-Req-E-Ot-Date (WS-Req-Ix).
     MOVE     REQ-OVERTIME-HOURS
                               TO WS-Req-E-Ot-Hrs (WS-Req-Ix).
     MOVE     REQ-FROM-DATE    TO WS-Req-E-From (WS-Req-Ix).
     MOVE     REQ-TO-DATE      TO WS-Req-E-To (WS-Req-Ix).
     MOVE     REQ-TOTAL-DAYS   TO WS-Req-E-Days (WS-Req-Ix).
     MOVE     REQ-INCLUDED-IN-PAYROLL
                               TO WS-Req-E-Paid (WS-Req-Ix).
*
 AA031-EXIT.
     EXIT.
*
 AA040-PROCESS-EMPLOYEES.
*
     OPEN     INPUT  PY-EMPLOYEE-FILE.
     IF       WS-EMP-STATUS = "05" OR "35"
              DISPLAY PY102-MSG
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
     OPEN     OUTPUT PY-DETAIL-FILE.
     MOVE     "N" TO WS-Emp-Eof.
     PERFORM  AA041-PROCESS-ONE-EMP UNTIL WS-Emp-Eof = "Y".
     CLOSE    PY-EMPLOYEE-FILE.
     CLOSE    PY-DETAIL-FILE.
*
 AA040-EXIT.
     EXIT.
*
 AA041-PROCESS-ONE-EMP.
*
     READ     PY-EMPLOYEE-FILE
              AT END
                   MOVE "Y" TO WS-Emp-Eof
     END-READ.
     IF       WS-Emp-Eof = "Y"
              GO TO AA041-EXIT
     END-IF.
     IF       EMP-IS-ACTIVE = "Y"
              PERFORM BB000-CALC-EMPLOYEE
     END-IF.
*
 AA041-EXIT.
     EXIT.
*
 AA090-REWRITE-REQUESTS.
*
*    OLD-MASTER-IN IS ALREADY IN WS-REQ-TABLE - RE-WRITE THE
*    WHOLE FILE SO REQ-INCLUDED-IN-PAYROLL PERSISTS.  LINE
*    SEQUENTIAL FILES HAVE NO RANDOM REWRITE ON THIS SYSTEM.
*
     IF       WS-Req-Count = ZERO
              GO TO AA090-EXIT
     END-IF.
     OPEN     OUTPUT PY-REQUEST-FILE.
     PERFORM  AA091-REWRITE-ONE-REQ
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Req-Count.
     CLOSE    PY-REQUEST-FILE.
*
 AA090-EXIT.
     EXIT.
*
 AA091-REWRITE-ONE-REQ.
*
     SET      WS-Req-Ix TO WS-Ix.
     MOVE     WS-Req-E-Id (WS-Req-Ix)     TO REQ-EMP-ID.
     MOVE     WS-Req-E-Type (WS-Req-Ix)   TO REQ-TYPE.
     MOVE     WS-Req-E-Status (WS-Req-Ix) TO REQ-STATUS.
     MOVE     WS-Req-E-Ot-Date (WS-Req-Ix)
                               TO REQ-OVERTIME-DATE.
     MOVE     WS-Req-E-Ot-Hrs (WS-Req-Ix)
                               TO REQ-OVERTIME-HOURS.
     MOVE     WS-Req-E-From (WS-Req-Ix)   TO REQ-FROM-DATE.
     MOVE     WS-Req-E-To (WS-Req-Ix)     TO REQ-TO-DATE.
     MOVE     WS-Req-E-Days (WS-Req-Ix)   TO REQ-TOTAL-DAYS.
     MOVE     WS-Req-E-Paid (WS-Req-Ix)
                               TO REQ-INCLUDED-IN-PAYROLL.
     WRITE    PY-REQUEST-RECORD.
*
 AA095-WRITE-RUN-RECORD.
*
     MOVE     WS-PERIOD-MONTH    TO PR-MONTH.
     MOVE     WS-PERIOD-YEAR     TO PR-YEAR.
     MOVE     "COMPUTED  "       TO PR-STATUS.
     MOVE     WS-Run-Emp-Count   TO PR-TOTAL-EMPLOYEES.
     MOVE     WS-Run-Gross       TO PR-TOTAL-GROSS.
     MOVE     WS-Run-Deductions  TO PR-TOTAL-DEDUCTIONS.
     MOVE     WS-Run-Net-Pay     TO PR-TOTAL-NET-PAY.
     MOVE     "N"                TO PR-IS-LOCKED.
     IF       WS-Run-File-Exists = "N"
              OPEN OUTPUT PY-RUN-FILE
     ELSE
              OPEN EXTEND PY-RUN-FILE
     END-IF.
     WRITE    PY-RUN-RECORD.
     CLOSE    PY-RUN-FILE.
*
 BB000-CALC-EMPLOYEE             SECTION.
*********************************-------.
*
*    ONE EMPLOYEE'S PAYROLL DETAIL ROW - FORMULA ORDER AND
*    CONSTANTS PER THE PYR-014 PAYROLL POLICY NOTE.
*
     PERFORM  BB010-FIND-ATTENDANCE.
     PERFORM  BB020-CALC-DAILY-RATE.
     PERFORM  BB030-CALC-PRO-RATA-BASIC.
     PERFORM  BB040-CALC-HRA.
     PERFORM  BB050-CALC-OVERTIME.
     PERFORM  BB060-CALC-LEAVE.
     PERFORM  BB070-CALC-PF.
     PERFORM  BB080-CALC-TAX.
     PERFORM  BB085-CALC-LATE.
     PERFORM  BB090-CALC-GROSS-NET.
     PERFORM  BB095-WRITE-DETAIL.
*
 BB000-EXIT.
     EXIT SECTION.
*
 BB010-FIND-ATTENDANCE.
*
     MOVE     WS-TOTAL-WORKING-DAYS TO WS-DAYS-WORKED.
     MOVE     ZERO                  TO WS-LATE-COUNT.
     MOVE     "N"                   TO WS-FOUND-ATTENDANCE.
     IF       WS-Att-Count = ZERO
              GO TO BB010-EXIT
     END-IF.
     PERFORM  BB011-CHECK-ONE-ATT
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Att-Count
              OR WS-Found-Attendance = "Y".
*
 BB010-EXIT.
     EXIT.
*
 BB011-CHECK-ONE-ATT.
*
     SET      WS-Att-Ix TO WS-Ix.
     IF       WS-Att-E-Id (WS-Att-Ix) = EMP-ID
     AND      WS-Att-E-Month (WS-Att-Ix) = WS-PERIOD-MONTH
     AND      WS-Att-E-Year (WS-Att-Ix)  = WS-PERIOD-YEAR
              MOVE WS-Att-E-Present (WS-Att-Ix) TO WS-DAYS-WORKED
              MOVE WS-Att-E-Late (WS-Att-Ix)    TO WS-LATE-COUNT
              MOVE "Y" TO WS-FOUND-ATTENDANCE
     END-IF.
*
 BB020-CALC-DAILY-RATE.
*
     IF       WS-TOTAL-WORKING-DAYS = ZERO
              MOVE ZERO TO WS-DAILY-RATE
              GO TO BB020-EXIT
     END-IF.
     DIVIDE   EMP-BASIC-SALARY BY WS-TOTAL-WORKING-DAYS
              GIVING WS-DAILY-RATE ROUNDED.
*
 BB020-EXIT.
     EXIT.
*
 BB030-CALC-PRO-RATA-BASIC.
*
     MULTIPLY WS-DAILY-RATE BY WS-DAYS-WORKED
              GIVING WS-PRO-RATA-BASIC ROUNDED.
*
 BB040-CALC-HRA.
*
     MULTIPLY WS-PRO-RATA-BASIC BY WS-HRA-PCT
              GIVING WS-HRA ROUNDED.
*
 BB050-CALC-OVERTIME.
*
*    SUMS APPROVED, UNPAID OT HOURS FOR THIS EMPLOYEE WHOSE
*    OT DATE FALLS IN THE RUN PERIOD, THEN MARKS EACH ROW
*    PAID SO A RE-RUN WILL NOT PAY IT TWICE - SEE AA090.
*
     MOVE     ZERO TO WS-OT-HOURS-SUM.
     IF       WS-Req-Count = ZERO
              GO TO BB050-CALC
     END-IF.
     PERFORM  BB051-CHECK-ONE-OT
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Req-Count.
*
 BB050-CALC.
     IF       WS-TOTAL-WORKING-DAYS = ZERO
              MOVE ZERO TO WS-OVERTIME-PAY
              GO TO BB050-EXIT
     END-IF.
     COMPUTE  WS-OVERTIME-PAY ROUNDED =
              (WS-DAILY-RATE / 8) * WS-OT-HOURS-SUM
                                   * WS-OT-MULTIPLIER.
*
 BB050-EXIT.
     EXIT.
*
 BB051-CHECK-ONE-OT.
*
     SET      WS-Req-Ix TO WS-Ix.
     IF       WS-Req-E-Id (WS-Req-Ix) = EMP-ID
     AND      WS-Req-E-Type (WS-Req-Ix) = "OVERTIME"
     AND      WS-Req-E-Status (WS-Req-Ix) = "APPROVED"
     AND      WS-Req-E-Paid (WS-Req-Ix) = "N"
              MOVE WS-Req-E-Ot-Date (WS-Req-Ix) TO WS-Gen-Date-N
              IF WS-Gen-Date-Ccyy = WS-PERIOD-YEAR
              AND WS-Gen-Date-Mm = WS-PERIOD-MONTH
                   ADD WS-Req-E-Ot-Hrs (WS-Req-Ix)
                                TO WS-OT-HOURS-SUM
                   MOVE "Y" TO WS-Req-E-Paid (WS-Req-Ix)
              END-IF
     END-IF.
*
 BB060-CALC-LEAVE.
*
*    PD-LEAVES-TAKEN IS A REPORTING FIGURE ONLY - IT IS NOT
*    A DEDUCTION - SO THIS PARAGRAPH NEITHER MARKS ROWS PAID
*    NOR FEEDS GROSS OR NET PAY.
*
     MOVE     ZERO TO WS-LEAVES-TAKEN.
     IF       WS-Req-Count = ZERO
              GO TO BB060-EXIT
     END-IF.
     PERFORM  BB061-CHECK-ONE-LEAVE
              VARYING WS-Ix FROM 1 BY 1
              UNTIL WS-Ix > WS-Req-Count.
*
 BB060-EXIT.
     EXIT.
*
 BB061-CHECK-ONE-LEAVE.
*
     SET      WS-Req-Ix TO WS-Ix.
     IF       WS-Req-E-Id (WS-Req-Ix) = EMP-ID
     AND      WS-Req-E-Type (WS-Req-Ix) = "LEAVE"
     AND      WS-Req-E-Status (WS-Req-Ix) = "APPROVED"
              MOVE WS-Req-E-From (WS-Req-Ix) TO WS-Gen-Date-N
              IF WS-Gen-Date-Ccyy = WS-PERIOD-YEAR
              AND WS-Gen-Date-Mm = WS-PERIOD-MONTH
                   ADD WS-Req-E-Days (WS-Req-Ix)
                                TO WS-LEAVES-TAKEN
              END-IF
     END-IF.
*
 BB070-CALC-PF.
*
     MULTIPLY WS-PRO-RATA-BASIC BY WS-PF-PCT
              GIVING WS-PF-DEDUCTION ROUNDED.
*
 BB080-CALC-TAX.
*
     COMPUTE  WS-TAX-DEDUCTION ROUNDED =
              (WS-PRO-RATA-BASIC + WS-HRA) * WS-TAX-PCT.
*
 BB085-CALC-LATE.
*
     MULTIPLY WS-LATE-COUNT BY WS-LATE-DED-EACH
              GIVING WS-LATE-DEDUCTION.
*
 BB090-CALC-GROSS-NET.
*
     COMPUTE  WS-GROSS-SALARY =
              WS-PRO-RATA-BASIC + WS-HRA + WS-TRANSPORT-ALW
              + WS-MEDICAL-ALW + WS-OVERTIME-PAY.
     COMPUTE  WS-TOTAL-DEDUCTIONS =
              WS-PF-DEDUCTION + WS-TAX-DEDUCTION
              + WS-LATE-DEDUCTION.
     COMPUTE  WS-NET-PAY =
              WS-GROSS-SALARY - WS-TOTAL-DEDUCTIONS.
*
 BB095-WRITE-DETAIL.
*
     MOVE     EMP-ID                TO PD-EMP-ID.
     MOVE     WS-PERIOD-MONTH       TO PD-PERIOD-MONTH.
     MOVE     WS-PERIOD-YEAR        TO PD-PERIOD-YEAR.
     MOVE     EMP-BASIC-SALARY      TO PD-BASIC-SALARY.
     MOVE     WS-HRA                TO PD-HRA.
     MOVE     WS-TRANSPORT-ALW      TO PD-TRANSPORT-ALLOWANCE.
     MOVE     WS-MEDICAL-ALW        TO PD-MEDICAL-ALLOWANCE.
     MOVE     ZERO                  TO PD-SPECIAL-ALLOWANCE.
     MOVE     WS-OVERTIME-PAY       TO PD-OVERTIME-PAY.
     MOVE     ZERO                  TO PD-BONUS.
     MOVE     WS-PF-DEDUCTION       TO PD-PF-DEDUCTION.
     MOVE     WS-TAX-DEDUCTION      TO PD-TAX-DEDUCTION.
     MOVE     ZERO                  TO PD-INSURANCE-DEDUCTION.
     MOVE     ZERO                  TO PD-LOAN-DEDUCTION.
     MOVE     ZERO                  TO PD-OTHER-DEDUCTIONS.
     MOVE     ZERO                  TO PD-LEAVE-DEDUCTION.
     MOVE     WS-LATE-DEDUCTION     TO PD-LATE-DEDUCTION.
     MOVE     WS-TOTAL-WORKING-DAYS TO PD-TOTAL-WORKING-DAYS.
     MOVE     WS-DAYS-WORKED        TO PD-DAYS-WORKED.
     MOVE     WS-LEAVES-TAKEN       TO PD-LEAVES-TAKEN.
     MOVE     WS-OT-HOURS-SUM       TO PD-APPROVED-OT-HOURS.
     MOVE     WS-LATE-COUNT         TO PD-LATE-COUNT.
     MOVE     WS-GROSS-SALARY       TO PD-GROSS-SALARY.
     MOVE     WS-TOTAL-DEDUCTIONS   TO PD-TOTAL-DEDUCTIONS.
     MOVE     WS-NET-PAY            TO PD-NET-PAY.
     WRITE    PY-DETAIL-RECORD.
     ADD      1 TO WS-Run-Emp-Count.
     ADD      WS-GROSS-SALARY     TO WS-Run-Gross.
     ADD      WS-TOTAL-DEDUCTIONS TO WS-Run-Deductions.
     ADD      WS-NET-PAY          TO WS-Run-Net-Pay.
*
 CC000-WORKING-DAYS              SECTION.
*********************************-------.
*
*    COUNTS MONDAY-FRIDAY DAYS IN THE RUN PERIOD.  NO HOLIDAY
*    CALENDAR IS CONSULTED.  NO INTRINSIC FUNCTION IS USED -
*    THE WEEKDAY OF THE 1ST IS FOUND BY ZELLER'S CONGRUENCE
*    AND EACH SUBSEQUENT DAY TAKEN FROM THAT BY ADDITION.
*
 CC010-COUNT-WORKING-DAYS.
*
     PERFORM  CC020-DAYS-IN-MONTH.
     PERFORM  CC030-ZELLER-WEEKDAY.
     MOVE     ZERO TO WS-Total-Working-Days.
     PERFORM  CC011-CHECK-ONE-DAY
              VARYING WS-Day-Ix FROM 1 BY 1
              UNTIL WS-Day-Ix > WS-Days-In-Month.
*
 CC010-EXIT.
     EXIT.
*
 CC011-CHECK-ONE-DAY.
*
     COMPUTE  WS-Dow-Sum = WS-Z-H + WS-Day-Ix - 1.
     DIVIDE   WS-Dow-Sum BY 7
              GIVING WS-Z-Temp REMAINDER WS-Dow.
     IF       WS-Dow >= 2 AND WS-Dow <= 6
              ADD 1 TO WS-Total-Working-Days
     END-IF.
*
 CC020-DAYS-IN-MONTH.
*
     MOVE     WS-Dim-Entry (WS-PERIOD-MONTH) TO WS-Days-In-Month.
     IF       WS-PERIOD-MONTH NOT = 2
              GO TO CC020-EXIT
     END-IF.
     DIVIDE   WS-PERIOD-YEAR BY 4
              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-4.
     DIVIDE   WS-PERIOD-YEAR BY 100
              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-100.
     DIVIDE   WS-PERIOD-YEAR BY 400
              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-400.
     IF       WS-Leap-Rem-4 = ZERO
     AND     (WS-Leap-Rem-100 NOT = ZERO
              OR WS-Leap-Rem-400 = ZERO)
              MOVE 29 TO WS-Days-In-Month
     END-IF.
*
 CC020-EXIT.
     EXIT.
*
 CC030-ZELLER-WEEKDAY.
*
*    H = (1 + 13(M+1)/5 + K + K/4 + J/4 + 5J) MOD 7 FOR Q=1.
*    H: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI.
*
     IF       WS-PERIOD-MONTH < 3
              COMPUTE WS-Z-Month = WS-PERIOD-MONTH + 12
              COMPUTE WS-Z-Year  = WS-PERIOD-YEAR - 1
     ELSE
              MOVE WS-PERIOD-MONTH TO WS-Z-Month
              MOVE WS-PERIOD-YEAR  TO WS-Z-Year
     END-IF.
     DIVIDE   WS-Z-Year BY 100
              GIVING WS-Z-J REMAINDER WS-Z-K.
     COMPUTE  WS-Z-Term1 = (13 * (WS-Z-Month + 1)) / 5.
     COMPUTE  WS-Z-Term2 = WS-Z-K / 4.
     COMPUTE  WS-Z-Term3 = WS-Z-J / 4.
     COMPUTE  WS-Z-Sum   = 1 + WS-Z-Term1 + WS-Z-K
                              + WS-Z-Term2 + WS-Z-Term3
                              + (5 * WS-Z-J).
     DIVIDE   WS-Z-Sum BY 7 GIVING WS-Z-Temp REMAINDER WS-Z-H.
*
 CC030-EXIT.
     EXIT.
*

*******************************************
*                                         *
*  RECORD DEFINITION FOR ATTENDANCE       *
*        SUMMARY FILE                    *
*     USES ATT-EMP-ID + PERIOD AS KEY    *
*******************************************
*  FILE SIZE 16 BYTES.
*
* 09/04/89 VBC - CREATED. ONE ROW PER EMP PER MONTH/YEAR,
*                AGGREGATED UPSTREAM FROM DAILY ATTENDANCE.
* 30/11/98 VBC - Y2K REVIEW - ATT-YEAR ALREADY 4-DIGIT, OK.
*
 01  PY-ATTENDANCE-RECORD.
     03  ATT-EMP-ID        PIC 9(9)      COMP.
     03  ATT-MONTH         PIC 99.
     03  ATT-YEAR          PIC 9(4).
     03  ATT-DAYS-PRESENT  PIC 99.
     03  ATT-LATE-COUNT    PIC 99.
     03  FILLER            PIC X(2).
*

*******************************************
*                                         *
*  RECORD DEFINITION FOR EMPLOYEE        *
*           MASTER FILE                  *
*     USES EMP-ID AS KEY                 *
*******************************************
*  FILE SIZE 184 BYTES.
*
* 14/03/89 VBC - CREATED FOR PAYROLL TAKE-ON.
* 22/07/91 VBC - EMP-DEPT-NAME WIDENED 40 -> 50 PER HR REQUEST.
* 30/11/98 VBC - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS REC.
* 03/02/99 VBC - ADDED EMP-IS-ACTIVE, DROPPED OLD EMP-GRADE.
*
 01  PY-EMPLOYEE-RECORD.
     03  EMP-ID            PIC 9(9)      COMP.
     03  EMP-CODE          PIC X(20).
     03  EMP-FULL-NAME     PIC X(100).
     03  EMP-BASIC-SALARY  PIC S9(9)V99.
*    EMP-IS-ACTIVE - Y = ACTIVE, N = NOT PROCESSED THIS RUN.
     03  EMP-IS-ACTIVE     PIC X.
     03  EMP-DEPT-NAME     PIC X(50).
     03  FILLER            PIC X(4).
*

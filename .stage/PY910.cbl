******************************************************************
*                                                                *
*            PNG PAYROLL TAX SUMMARY BATCH                       *
*        CALLS PY900 ONCE PER FORTNIGHTLY GROSS AMOUNT ON        *
*        THE GROSS-LIST FILE, RESIDENT=YES THROUGHOUT, AND       *
*        ACCUMULATES THE SWT/SUPERANNUATION TOTALS.              *
*                                                                *
******************************************************************
*
 IDENTIFICATION          DIVISION.
*========================--------.
*
 PROGRAM-ID.              PY910.
*
 AUTHOR.                  V B CONNOR.
*
 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
*
 DATE-WRITTEN.            19/09/93.
*
 DATE-COMPILED.
*
 SECURITY.                COPYRIGHT (C) 1993-2001 & LATER,
                          V B CONNOR.  FOR INTERNAL USE ONLY.
*
*    REMARKS.             BATCH PNG SWT/SUPERANNUATION TOTALS
*                          FOR A LIST OF FORTNIGHTLY GROSS
*                          AMOUNTS, ALL TREATED AS RESIDENT.
*                          ONE DISPLAY LINE PER GROSS AMOUNT,
*                          ONE TOTALS LINE AT THE END.
*
*    CALLED MODULES.       PY900.  PNG SWT/SUPER CALCULATION.
*
*    FILES USED.
*                          PY-GROSS-LIST-FILE.   HEADER (PAY
*                          DATE) + ONE DETAIL PER GROSS AMOUNT.
*
*    ERROR MESSAGES USED.
*                          PY910 - PY918.
*
* CHANGES:
* 19/09/93 VBC - 1.0.00 CREATED, TO GIVE PAYROLL A QUICK TOTAL
*                       SWT/SUPER FIGURE AHEAD OF THE FULL RUN,
*                       WITHOUT WAITING ON PY100.
* 30/11/98 VBC - 1.0.01 Y2K REVIEW - GLHDR-PAY-DATE ALREADY
*                       CCYYMMDD, NO CHANGE NEEDED.
* 22/03/01 VBC -    .02 SPLIT GROSS-LIST BUFFER OUT TO WSPYGLF
*                       TO GO WITH THE WSPYTAX/WSPYTDF SPLIT.
*
 ENVIRONMENT              DIVISION.
*========================---------.
*
 CONFIGURATION            SECTION.
*
 SOURCE-COMPUTER.         IBM-4341.
 OBJECT-COMPUTER.         IBM-4341.
 SPECIAL-NAMES.
     C01                  IS TOP-OF-FORM.
*
 INPUT-OUTPUT             SECTION.
 FILE-CONTROL.
     SELECT PY-GROSS-LIST-FILE
            ASSIGN TO     "PYGLF"
            ORGANIZATION  IS LINE SEQUENTIAL
            FILE STATUS   IS WS-GLF-STATUS.
*
 DATA                     DIVISION.
*========================---------.
*
 FILE                     SECTION.
*
 FD  PY-GROSS-LIST-FILE.
     COPY "WSPYGLF.COB".
*
 WORKING-STORAGE          SECTION.
*------------------------ -------.
 77  WS-PROG-NAME          PIC X(17) VALUE "PY910 (1.0.00)".
*
 01  WS-FILE-STATUSES.
     03  WS-GLF-STATUS     PIC XX.
     03  FILLER            PIC X(8).
*
*    COMBINED VIEW OF THE FILE-STATUS GROUP, SAME HOUSE HABIT
*    AS PY900.
*
 01  WS-File-Statuses-Alt REDEFINES WS-FILE-STATUSES.
     03  FILLER            PIC X(10).
*
*    TR-XXX IS REUSED AS A WORK AREA FOR EACH CALL TO PY900;
*    TSUM-XXX ACCUMULATES ACROSS THE WHOLE BATCH.
*
     COPY "WSPYTXR.COB".
*
 01  WS-Pay-Date              PIC 9(8)   VALUE ZERO.
*
 01  WS-Pay-Date-Parts REDEFINES WS-Pay-Date.
     03  WS-Pay-Year           PIC 9(4).
     03  WS-Pay-Month          PIC 99.
     03  WS-Pay-Day            PIC 99.
*
 01  WS-Is-Resident           PIC X      VALUE "Y".
*
 01  WS-Run-Totals.
     03  WS-Emp-Count          PIC S9(5)  COMP VALUE ZERO.
     03  FILLER                PIC X(4).
*
 01  WS-Eof-Switches.
     03  WS-Glf-Eof             PIC X.
     03  FILLER                 PIC X(7).
*
 01  WS-Term-Code              PIC 9        VALUE ZERO.
*
 01  Error-Messages.
     03  PY910-MSG  PIC X(44)
         VALUE "PY910 GROSS-LIST FILE NOT FOUND - ABORTING.".
     03  PY911-MSG  PIC X(44)
         VALUE "PY911 GROSS-LIST HAS NO HEADER ROW - ABORT.".
     03  PY912-MSG  PIC X(12)
         VALUE "PY912 GROSS=".
     03  PY918-MSG  PIC X(34)
         VALUE "PY918 RUN COMPLETE - RECS READ=  ".
     03  FILLER     PIC X(2).
*
*    COMBINED BYTE VIEW - SAME HOUSE HABIT AS PY900.
*
 01  Error-Messages-Alt REDEFINES Error-Messages.
     03  FILLER     PIC X(136).
*
 PROCEDURE                DIVISION.
*========================---------.
*
 AA000-MAIN               SECTION.
*************************-*******.
     PERFORM AA010-OPEN-GROSS-LIST.
     PERFORM AA020-READ-HEADER.
     PERFORM BB000-PROCESS-DETAILS.
     CLOSE    PY-GROSS-LIST-FILE.
     DISPLAY  PY918-MSG WS-Emp-Count.
     DISPLAY  "   TOTAL SWT       =" TSUM-TOTAL-SWT.
     DISPLAY  "   TOTAL SUPER EE  =" TSUM-TOTAL-SUPER-EMPLOYEE.
     DISPLAY  "   TOTAL SUPER ER  =" TSUM-TOTAL-SUPER-EMPLOYER.
     DISPLAY  "   TOTAL SUPER     =" TSUM-TOTAL-SUPER.
     GOBACK.
*
 AA000-EXIT.
     EXIT SECTION.
*
 AA010-OPEN-GROSS-LIST.
*
     OPEN     INPUT PY-GROSS-LIST-FILE.
     IF       WS-GLF-STATUS NOT = "00"
              DISPLAY PY910-MSG
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
*
 AA020-READ-HEADER.
*
     READ     PY-GROSS-LIST-FILE
              AT END
                   DISPLAY PY911-MSG
                   CLOSE PY-GROSS-LIST-FILE
                   MOVE 1 TO WS-TERM-CODE
                   GOBACK RETURNING 1
     END-READ.
     IF       GLHDR-MARKER NOT = ZERO
              DISPLAY PY911-MSG
              CLOSE PY-GROSS-LIST-FILE
              MOVE 1 TO WS-TERM-CODE
              GOBACK RETURNING 1
     END-IF.
     MOVE     GLHDR-PAY-DATE TO WS-Pay-Date.
*
 BB000-PROCESS-DETAILS    SECTION.
*************************----------.
*
     MOVE     ZERO TO TSUM-TOTAL-SWT
                       TSUM-TOTAL-SUPER-EMPLOYEE
                       TSUM-TOTAL-SUPER-EMPLOYER
                       TSUM-TOTAL-SUPER.
     MOVE     "N" TO WS-Glf-Eof.
     PERFORM  BB010-PROCESS-ONE-DETAIL UNTIL WS-Glf-Eof = "Y".
*
 BB000-EXIT.
     EXIT SECTION.
*
 BB010-PROCESS-ONE-DETAIL.
*
     READ     PY-GROSS-LIST-FILE
              AT END
                   MOVE "Y" TO WS-Glf-Eof
     END-READ.
     IF       WS-Glf-Eof = "Y"
              GO TO BB010-EXIT
     END-IF.
     ADD      1 TO WS-Emp-Count.
     CALL     "PY900" USING GL-FORTNIGHTLY-GROSS
                            WS-Is-Resident
                            WS-Pay-Date
                            PY-TAX-RESULT-RECORD.
     ADD      TR-SALARY-WAGES-TAX   TO TSUM-TOTAL-SWT.
     ADD      TR-SUPER-EMPLOYEE     TO TSUM-TOTAL-SUPER-EMPLOYEE.
     ADD      TR-SUPER-EMPLOYER     TO TSUM-TOTAL-SUPER-EMPLOYER.
     ADD      TR-SUPER-TOTAL        TO TSUM-TOTAL-SUPER.
     DISPLAY  PY912-MSG GL-FORTNIGHTLY-GROSS
                         " SWT=" TR-SALARY-WAGES-TAX
                         " SUPER=" TR-SUPER-TOTAL.
*
 BB010-EXIT.
     EXIT.
*

*******************************************
*                                         *
*  RECORD-DEFINITION FOR PNG SWT TAX     *
*        BRACKET FILE                    *
*                                         *
*  TS-IS-RESIDENT IS Y FOR THE RESIDENT   *
*  PROGRESSIVE SCHEDULE, N FOR THE FLAT   *
*  NON-RESIDENT BRACKET (RATE ONLY USED,  *
*  FROM/TO CARRIED FOR COMPLETENESS).     *
*     SEQUENTIAL FILE, READ IN ASCENDING  *
*     TS-SLAB-ORDER.                     *
*******************************************
*  FILE SIZE 29 BYTES.
*
* 20/03/89 VBC - CREATED, FIRST CUT OF THE RESIDENT AND
*                NON-RESIDENT SWT SCHEDULE PER IRC RATE NOTICE.
* 30/11/98 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS REC.
* 14/02/01 VBC - RESIDENT BRACKET BOUNDARIES & RATES UPDATED
*                PER IRC CIRCULAR - SEE WSPYTDF FOR THE FIXED
*                DEFAULT SCHEDULE USED WHEN THIS FILE IS ABSENT.
* 22/03/01 VBC - SPLIT THE DEFAULT-SLAB LITERALS OUT TO WSPYTDF
*                - THEY DO NOT BELONG ON THE FD RECORD AREA.
*
 01  PY-TAX-SLAB-RECORD.
     03  TS-SLAB-ORDER          PIC 99.
     03  TS-IS-RESIDENT         PIC X.
     03  TS-INCOME-FROM         PIC S9(9)V99.
     03  TS-INCOME-TO           PIC S9(9)V99.
     03  TS-INCOME-TO-UNLIMITED PIC X.
     03  TS-TAX-RATE            PIC S9V9(4).
     03  FILLER                 PIC X(3).
*

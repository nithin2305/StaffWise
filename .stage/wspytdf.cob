*******************************************
*                                         *
*  FIXED DEFAULT PNG SWT SCHEDULE AND    *
*  SUPERANNUATION RATES - WORKING-        *
*  STORAGE ONLY, USED BY PY900 AT BB010   *
*  WHEN PY-TAX-SLAB-FILE IS NOT PRESENT.  *
*                                         *
*******************************************
*
* 20/03/89 VBC - CREATED AS PART OF WSPYTAX, CARRYING THE IRC
*                RATE NOTICE SCHEDULE IN FORCE AT THE TIME.
* 30/11/98 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE.
* 14/02/01 VBC - RESIDENT BRACKET BOUNDARIES & RATES UPDATED
*                PER IRC CIRCULAR - SEE WS-DFLT-SLAB-1 THRU -6.
* 22/03/01 VBC - SPLIT OUT OF WSPYTAX SO THE FD RECORD AREA FOR
*                PY-TAX-SLAB-FILE CARRIES ONLY THE ONE RECORD.
*
*  SIX RESIDENT BRACKETS, ASCENDING, LAID DOWN AS NAMED
*  LITERALS THEN REDEFINED AS A TABLE SO EACH ENTRY CAN CARRY
*  ITS OWN VALUE (AN OCCURS ITEM CANNOT).
*
 01  WS-DFLT-SLAB-1.
     03  WS-DFLT-1-FROM         PIC S9(9)V99 VALUE 0.
     03  WS-DFLT-1-TO           PIC S9(9)V99 VALUE 12500.
     03  WS-DFLT-1-TO-UNLTD     PIC X        VALUE "N".
     03  WS-DFLT-1-RATE         PIC S9V9(4)  VALUE 0.0000.
 01  WS-DFLT-SLAB-2.
     03  WS-DFLT-2-FROM         PIC S9(9)V99 VALUE 12500.
     03  WS-DFLT-2-TO           PIC S9(9)V99 VALUE 20000.
     03  WS-DFLT-2-TO-UNLTD     PIC X        VALUE "N".
     03  WS-DFLT-2-RATE         PIC S9V9(4)  VALUE 0.2200.
 01  WS-DFLT-SLAB-3.
     03  WS-DFLT-3-FROM         PIC S9(9)V99 VALUE 20000.
     03  WS-DFLT-3-TO           PIC S9(9)V99 VALUE 33000.
     03  WS-DFLT-3-TO-UNLTD     PIC X        VALUE "N".
     03  WS-DFLT-3-RATE         PIC S9V9(4)  VALUE 0.3000.
 01  WS-DFLT-SLAB-4.
     03  WS-DFLT-4-FROM         PIC S9(9)V99 VALUE 33000.
     03  WS-DFLT-4-TO           PIC S9(9)V99 VALUE 70000.
     03  WS-DFLT-4-TO-UNLTD     PIC X        VALUE "N".
     03  WS-DFLT-4-RATE         PIC S9V9(4)  VALUE 0.3500.
 01  WS-DFLT-SLAB-5.
     03  WS-DFLT-5-FROM         PIC S9(9)V99 VALUE 70000.
     03  WS-DFLT-5-TO           PIC S9(9)V99 VALUE 250000.
     03  WS-DFLT-5-TO-UNLTD     PIC X        VALUE "N".
     03  WS-DFLT-5-RATE         PIC S9V9(4)  VALUE 0.4000.
 01  WS-DFLT-SLAB-6.
     03  WS-DFLT-6-FROM         PIC S9(9)V99 VALUE 250000.
     03  WS-DFLT-6-TO           PIC S9(9)V99 VALUE 0.
     03  WS-DFLT-6-TO-UNLTD     PIC X        VALUE "Y".
     03  WS-DFLT-6-RATE         PIC S9V9(4)  VALUE 0.4200.
*
*  REDEFINES THE SIX NAMED SLABS ABOVE AS ONE TABLE - RELIES ON
*  THEIR BEING LAID DOWN CONTIGUOUSLY IN THE ORDER DECLARED.
*
 01  WS-DEFAULT-TAX-SLABS REDEFINES WS-DFLT-SLAB-1.
     03  WS-DFLT-SLAB       OCCURS 6.
         05  WS-DFLT-FROM        PIC S9(9)V99.
         05  WS-DFLT-TO          PIC S9(9)V99.
         05  WS-DFLT-TO-UNLTD    PIC X.
         05  WS-DFLT-RATE        PIC S9V9(4).
*
 01  WS-DEFAULT-NON-RESIDENT-RATE
                                  PIC S9V9(4) VALUE 0.2200.
*
 01  WS-DEFAULT-SUPER-EMPLOYEE-RATE
                                  PIC S9V9(4) VALUE 0.0600.
 01  WS-DEFAULT-SUPER-EMPLOYER-RATE
                                  PIC S9V9(4) VALUE 0.0840.
*

*******************************************
*                                         *
*  RECORD DEFINITION FOR PAYROLL         *
*        WORKFLOW TRANSITION-REQUEST     *
*     ONE RECORD, READ BY PY110          *
*******************************************
*  FILE SIZE 20 BYTES.
*
* 18/05/89 VBC - CREATED.  OPERATOR KEYS THE RUN TO ACT ON AND
*                THE ACTION WANTED ONTO A ONE-CARD PARAMETER
*                FILE AHEAD OF THE PY110 STEP - SAME CONVENTION
*                AS PY-CONTROL-RECORD IN WSPYCTL.
* 30/11/98 VBC - Y2K REVIEW - TRN-RUN-YEAR ALREADY 4-DIGIT.
*
 01  PY-TRANSITION-RECORD.
     03  TRN-RUN-MONTH          PIC 99.
     03  TRN-RUN-YEAR           PIC 9(4).
     03  TRN-ACTION             PIC X(10).
         88  TRN-IS-CHECK        VALUE "CHECK     ".
         88  TRN-IS-REJECT       VALUE "REJECT    ".
         88  TRN-IS-AUTHORIZE    VALUE "AUTHORIZE ".
         88  TRN-IS-PROCESS      VALUE "PROCESS   ".
     03  FILLER                 PIC X(4).
*

000100******************************************************************
000200*                                                                *
000300*            PAYROLL RUN WORKFLOW STATUS TRANSITION              *
000400*        APPLIES ONE CHECK/REJECT/AUTHORISE/PROCESS ACTION       *
000500*        TO THE RUN NAMED ON THE TRANSITION-REQUEST CARD,        *
000600*        THEN RE-WRITES THE WHOLE PAYROLL-RUN-FILE.              *
000700*                                                                *
000800******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*========================--------.
001200*
001300 PROGRAM-ID.              PY110.
001400*
001500 AUTHOR.                  V B CONNOR.
001600*
001700 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
001800*
001900 DATE-WRITTEN.            19/08/95.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.                COPYRIGHT (C) 1995-2001 & LATER,
002400                          V B CONNOR.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.             DRIVES A RUN THROUGH ITS WORKFLOW -
002700*                          COMPUTED, CHECKED, AUTHORISED,
002800*                          PROCESSED, OR REJECTED AT ANY POINT
002900*                          SHORT OF PROCESSED.  ONE ACTION PER
003000*                          EXECUTION, NAMED ON THE TRANSITION
003100*                          REQUEST CARD.
003200*
003300*    CALLED MODULES.       NONE.
003400*
003500*    FILES USED.
003600*                          PY-TRANS-FILE.    TRANSITION REQUEST.
003700*                          PY-RUN-FILE.      PAYROLL RUN CONTROL.
003800*
003900*    ERROR MESSAGES USED.
004000*                          PY110 - PY117.
004100*
004200* CHANGES:
004300* 19/08/95 VBC - 1.0.00 CREATED, TO GO WITH THE 88-LEVEL
004400*                       WORKFLOW STATES ADDED TO WSPYRUN THIS
004500*                       SAME RELEASE.
004600* 14/02/01 VBC -    .01 ADDED AA045 CROSS-RUN CHECK SO A SECOND
004700*                       PROCESS CANNOT SLIP PAST IF TWO RUNS
004800*                       EVER SHARE A PERIOD - BELT AND BRACES
004900*                       PER AUDIT'S REQUEST, UNIQUENESS IS
005000*                       ALREADY ENFORCED AT PY100 AA016.
005100*
005200 ENVIRONMENT              DIVISION.
005300*========================---------.
005400*
005500 CONFIGURATION            SECTION.
005600*
005700 SOURCE-COMPUTER.         IBM-4341.
005800 OBJECT-COMPUTER.         IBM-4341.
005900 SPECIAL-NAMES.
006000     C01                  IS TOP-OF-FORM.
006100*
006200 INPUT-OUTPUT             SECTION.
006300 FILE-CONTROL.
006400     SELECT PY-TRANS-FILE
006500            ASSIGN TO     "PYTRN"
006600            ORGANIZATION  IS LINE SEQUENTIAL
006700            FILE STATUS   IS WS-TRN-STATUS.
006800*
006900     SELECT PY-RUN-FILE
007000            ASSIGN TO     "PYRUN"
007100            ORGANIZATION  IS LINE SEQUENTIAL
007200            FILE STATUS   IS WS-RUN-STATUS.
007300*
007400 DATA                     DIVISION.
007500*========================---------.
007600*
007700 FILE                     SECTION.
007800*
007900 FD  PY-TRANS-FILE.
008000     COPY "WSPYTRN.COB".
008100*
008200 FD  PY-RUN-FILE.
008300     COPY "WSPYRUN.COB".
008400*
008500 WORKING-STORAGE          SECTION.
008600*------------------------ -------.
008700 77  WS-PROG-NAME          PIC X(17) VALUE "PY110 (1.0.00)".
008800*
008900 01  WS-FILE-STATUSES.
009000     03  WS-TRN-STATUS     PIC XX.
009100     03  WS-RUN-STATUS     PIC XX.
009200     03  FILLER            PIC X(6).
009300*
009400*    REQUESTED TRANSITION, CARRIED OVER FROM THE TRANSITION
009500*    REQUEST CARD FOR USE AFTER PY-TRANS-FILE IS CLOSED.
009600*
009700 01  WS-Request-Work.
009800     03  WS-Req-Month      PIC 99.
009900     03  WS-Req-Year       PIC 9(4).
010000     03  WS-Req-Action     PIC X(10).
010100     03  FILLER            PIC X(4).
010200*
010300*    MONTH+YEAR AS ONE COMPARABLE KEY - SAME CONVENTION AS
010400*    WS-PERIOD-KEY IN PY100.
010500*
010600 01  WS-Request-Key REDEFINES WS-Request-Work.
010700     03  WS-Request-Key-Period  PIC X(6).
010800     03  FILLER                 PIC X(14).
010900*
011000*    ONE ENTRY PER RUN ON FILE.  RUNS ARE FEW (ONE A MONTH) SO
011100*    500 ENTRIES IS AMPLE HEADROOM.
011200*
011300 01  WS-Run-Table.
011400     03  WS-Run-Count       PIC S9(5)  COMP VALUE ZERO.
011500     03  FILLER             PIC X(4).
011600     03  WS-Run-Entry      OCCURS 500 TIMES
011700                           INDEXED BY WS-Run-Ix.
011800         05  WS-Run-E-Month     PIC 99.
011900         05  WS-Run-E-Year      PIC 9(4).
012000         05  WS-Run-E-Status    PIC X(10).
012100         05  WS-Run-E-Emp-Cnt   PIC 9(5).
012200         05  WS-Run-E-Gross     PIC S9(11)V99.
012300         05  WS-Run-E-Deduct    PIC S9(11)V99.
012400         05  WS-Run-E-Net       PIC S9(11)V99.
012500         05  WS-Run-E-Locked    PIC X.
012600*
012700 01  WS-Subscripts.
012800     03  WS-Ix                 PIC S9(5)   COMP.
012900     03  WS-Target-Ix          PIC S9(5)   COMP VALUE ZERO.
013000     03  WS-Other-Found        PIC X       VALUE "N".
013100     03  FILLER                PIC X(3).
013200*
013300*    END-OF-FILE SWITCHES.
013400*
013500 01  WS-Eof-Switches.
013600     03  WS-Run-Ld-Eof          PIC X.
013700     03  FILLER                 PIC X(7).
013800*
013900*    TARGET-RUN WORK AREA - DUPLICATES THE SHAPE OF ONE RUN
014000*    TABLE ROW SO THE TRANSITION CAN BE EVALUATED WITHOUT
014100*    RE-INDEXING THE TABLE ON EVERY REFERENCE, AND REDEFINED
014200*    TWO WAYS BELOW FOR THE HOUSE MINIMUM.
014300*
014400 01  WS-Target-Work.
014500     03  WS-Target-Status       PIC X(10).
014600     03  WS-Target-Found        PIC X       VALUE "N".
014700     03  FILLER                 PIC X(5).
014800*
014900 01  WS-Target-Work-Num REDEFINES WS-Target-Work.
015000     03  WS-Target-Status-Num   PIC X(10).
015100     03  FILLER                 PIC X(6).
015200*
015300 01  WS-Target-Work-Alt REDEFINES WS-Target-Work.
015400     03  FILLER                 PIC X(16).
015500*
015600 01  WS-Term-Code              PIC 9        VALUE ZERO.
015700*
015800 01  Error-Messages.
015900     03  PY110-MSG  PIC X(45)
016000         VALUE "PY110 TRANSITION CARD NOT FOUND - ABORTING.".
016100     03  PY111-MSG  PIC X(45)
016200         VALUE "PY111 NO RUN ON FILE FOR REQUESTED PERIOD -".
016300     03  PY112-MSG  PIC X(45)
016400         VALUE "PY112 TRANSITION NOT VALID FROM CURRENT STAT".
016500     03  PY113-MSG  PIC X(45)
016600         VALUE "PY113 UNRECOGNISED ACTION ON TRANSITION CARD".
016700     03  PY114-MSG  PIC X(45)
016800         VALUE "PY114 ANOTHER RUN FOR THIS PERIOD IS ALREADY ".
016900     03  PY117-MSG  PIC X(34)
017000         VALUE "PY117 TRANSITION APPLIED - STATUS=".
017100     03  FILLER     PIC X(3).
017200*
017300 PROCEDURE                DIVISION.
017400*========================---------.
017500*
017600 AA000-MAIN               SECTION.
017700*************************-*******.
017800     PERFORM AA010-OPEN-TRANS-CARD.
017900     PERFORM AA020-LOAD-RUN-TABLE.
018000     PERFORM AA030-FIND-TARGET-RUN.
018100     PERFORM AA040-APPLY-TRANSITION.
018200     PERFORM AA090-REWRITE-RUN-FILE.
018300     DISPLAY  PY117-MSG WS-Target-Status.
018400     GOBACK.
018500*
018600 AA000-EXIT.
018700     EXIT SECTION.
018800*
018900 AA010-OPEN-TRANS-CARD.
019000*
019100     OPEN     INPUT PY-TRANS-FILE.
019200     IF       WS-TRN-STATUS NOT = "00"
019300              DISPLAY PY110-MSG
019400              MOVE 1 TO WS-TERM-CODE
019500              GOBACK RETURNING 1
019600     END-IF.
019700     READ     PY-TRANS-FILE
019800              AT END
019900                   DISPLAY PY110-MSG
020000                   MOVE 1 TO WS-TERM-CODE
020100                   GOBACK RETURNING 1
020200     END-READ.
020300     MOVE     TRN-RUN-MONTH TO WS-Req-Month.
020400     MOVE     TRN-RUN-YEAR  TO WS-Req-Year.
020500     MOVE     TRN-ACTION    TO WS-Req-Action.
020600     CLOSE    PY-TRANS-FILE.
020700*
020800 AA020-LOAD-RUN-TABLE.
020900*
021000     OPEN     INPUT PY-RUN-FILE.
021100     IF       WS-RUN-STATUS = "05" OR "35"
021200              DISPLAY PY111-MSG WS-Req-Month "/" WS-Req-Year
021300              MOVE 1 TO WS-TERM-CODE
021400              GOBACK RETURNING 1
021500     END-IF.
021600     MOVE     "N" TO WS-Run-Ld-Eof.
021700     PERFORM  AA021-LOAD-ONE-RUN UNTIL WS-Run-Ld-Eof = "Y".
021800     CLOSE    PY-RUN-FILE.
021900*
022000 AA020-EXIT.
022100     EXIT.
022200*
022300 AA021-LOAD-ONE-RUN.
022400*
022500     READ     PY-RUN-FILE
022600              AT END
022700                   MOVE "Y" TO WS-Run-Ld-Eof
022800     END-READ.
022900     IF       WS-Run-Ld-Eof = "Y"
023000              GO TO AA021-EXIT
023100     END-IF.
023200     ADD      1 TO WS-Run-Count.
023300     SET      WS-Run-Ix TO WS-Run-Count.
023400     MOVE     PR-MONTH            TO WS-Run-E-Month (WS-Run-Ix).
023500     MOVE     PR-YEAR             TO WS-Run-E-Year (WS-Run-Ix).
023600     MOVE     PR-STATUS           TO WS-Run-E-Status (WS-Run-Ix).
023700     MOVE     PR-TOTAL-EMPLOYEES  TO WS-Run-E-Emp-Cnt (WS-Run-Ix).
023800     MOVE     PR-TOTAL-GROSS      TO WS-Run-E-Gross (WS-Run-Ix).
023900     MOVE     PR-TOTAL-DEDUCTIONS
024000                                  TO WS-Run-E-Deduct (WS-Run-Ix).
024100     MOVE     PR-TOTAL-NET-PAY    TO WS-Run-E-Net (WS-Run-Ix).
024200     MOVE     PR-IS-LOCKED        TO WS-Run-E-Locked (WS-Run-Ix).
024300*
024400 AA021-EXIT.
024500     EXIT.
024600*
024700 AA030-FIND-TARGET-RUN.
024800*
024900     MOVE     "N" TO WS-Target-Found.
025000     PERFORM  AA031-CHECK-ONE-RUN
025100              VARYING WS-Ix FROM 1 BY 1
025200              UNTIL WS-Ix > WS-Run-Count
025300              OR     WS-Target-Found = "Y".
025400     IF       WS-Target-Found = "N"
025500              DISPLAY PY111-MSG WS-Req-Month "/" WS-Req-Year
025600              MOVE 1 TO WS-TERM-CODE
025700              GOBACK RETURNING 1
025800     END-IF.
025900*
026000 AA030-EXIT.
026100     EXIT.
026200*
026300 AA031-CHECK-ONE-RUN.
026400*
026500     SET      WS-Run-Ix TO WS-Ix.
026600     IF       WS-Run-E-Month (WS-Run-Ix) = WS-Req-Month
026700     AND      WS-Run-E-Year (WS-Run-Ix)  = WS-Req-Year
026800              MOVE WS-Ix TO WS-Target-Ix
026900              MOVE WS-Run-E-Status (WS-Run-Ix) TO WS-Target-Status
027000              MOVE "Y" TO WS-Target-Found
027100     END-IF.
027200*
027300 AA031-EXIT.
027400     EXIT.
027500*
027600 AA040-APPLY-TRANSITION.
027700*
027800     EVALUATE WS-Req-Action
027900         WHEN "CHECK     "
028000              IF    WS-Target-Status = "COMPUTED  "
028100                 OR WS-Target-Status = "REJECTED  "
028200                    MOVE "CHECKED   " TO WS-Target-Status
028300              ELSE
028400                    PERFORM AA049-REJECT-TRANSITION
028500              END-IF
028600         WHEN "REJECT    "
028700              IF    WS-Target-Status = "COMPUTED  "
028800                 OR WS-Target-Status = "CHECKED   "
028900                    MOVE "REJECTED  " TO WS-Target-Status
029000              ELSE
029100                    PERFORM AA049-REJECT-TRANSITION
029200              END-IF
029300         WHEN "AUTHORIZE "
029400              IF    WS-Target-Status = "CHECKED   "
029500                    MOVE "AUTHORIZED" TO WS-Target-Status
029600              ELSE
029700                    PERFORM AA049-REJECT-TRANSITION
029800              END-IF
029900         WHEN "PROCESS   "
030000              IF    WS-Target-Status = "AUTHORIZED"
030100                    PERFORM AA045-CHECK-OTHER-PROCESSED
030200                    IF WS-Other-Found = "Y"
030300                       DISPLAY PY114-MSG "PROCESSED."
030400                       MOVE 1 TO WS-TERM-CODE
030500                       GOBACK RETURNING 1
030600                    END-IF
030700                    MOVE "PROCESSED " TO WS-Target-Status
030800                    MOVE "Y" TO WS-Run-E-Locked (WS-Target-Ix)
030900              ELSE
031000                    PERFORM AA049-REJECT-TRANSITION
031100              END-IF
031200         WHEN OTHER
031300              DISPLAY PY113-MSG
031400              MOVE 1 TO WS-TERM-CODE
031500              GOBACK RETURNING 1
031600     END-EVALUATE.
031700     MOVE     WS-Target-Status TO WS-Run-E-Status (WS-Target-Ix).
031800*
031900 AA040-EXIT.
032000     EXIT.
032100*
032200 AA045-CHECK-OTHER-PROCESSED.
032300*
032400*    DEFENSIVE CHECK - A SECOND RUN FOR THIS MONTH/YEAR SHOULD
032500*    NEVER EXIST (PY100 AA016 ALREADY REFUSES TO CREATE ONE) BUT
032600*    AUDIT WANTS THE SAME GUARD RE-PROVED HERE BEFORE A RUN IS
032700*    LOCKED DOWN AS PROCESSED.
032800*
032900     MOVE     "N" TO WS-Other-Found.
033000     PERFORM  AA046-CHECK-ONE-OTHER
033100              VARYING WS-Ix FROM 1 BY 1
033200              UNTIL WS-Ix > WS-Run-Count
033300              OR     WS-Other-Found = "Y".
033400*
033500 AA045-EXIT.
033600     EXIT.
033700*
033800 AA046-CHECK-ONE-OTHER.
033900*
034000     SET      WS-Run-Ix TO WS-Ix.
034100     IF       WS-Ix NOT = WS-Target-Ix
034200     AND      WS-Run-E-Month (WS-Run-Ix) = WS-Req-Month
034300     AND      WS-Run-E-Year  (WS-Run-Ix) = WS-Req-Year
034400     AND      WS-Run-E-Status (WS-Run-Ix) = "PROCESSED "
034500              MOVE "Y" TO WS-Other-Found
034600     END-IF.
034700*
034800 AA046-EXIT.
034900     EXIT.
035000*
035100 AA049-REJECT-TRANSITION.
035200*
035300*    STATUS IS LEFT UNCHANGED - ONLY THE MESSAGE IS ISSUED.
035400*
035500     DISPLAY  PY112-MSG "US=" WS-Target-Status
035600                         " ACTION=" WS-Req-Action.
035700     MOVE     1 TO WS-TERM-CODE.
035800     GOBACK   RETURNING 1.
035900*
036000 AA049-EXIT.
036100     EXIT.
036200*
036300 AA090-REWRITE-RUN-FILE.
036400*
036500*    OLD-MASTER-IN IS ALREADY IN WS-RUN-TABLE - RE-WRITE THE
036600*    WHOLE FILE SO THE NEW STATUS (AND LOCK FLAG, IF SET) PER-
036700*    SISTS.  LINE SEQUENTIAL FILES HAVE NO RANDOM REWRITE ON
036800*    THIS SYSTEM.
036900*
037000     OPEN     OUTPUT PY-RUN-FILE.
037100     PERFORM  AA091-REWRITE-ONE-RUN
037200              VARYING WS-Ix FROM 1 BY 1
037300              UNTIL WS-Ix > WS-Run-Count.
037400     CLOSE    PY-RUN-FILE.
037500*
037600 AA090-EXIT.
037700     EXIT.
037800*
037900 AA091-REWRITE-ONE-RUN.
038000*
038100     SET      WS-Run-Ix TO WS-Ix.
038200     MOVE     WS-Run-E-Month (WS-Run-Ix)   TO PR-MONTH.
038300     MOVE     WS-Run-E-Year (WS-Run-Ix)    TO PR-YEAR.
038400     MOVE     WS-Run-E-Status (WS-Run-Ix)  TO PR-STATUS.
038500     MOVE     WS-Run-E-Emp-Cnt (WS-Run-Ix) TO PR-TOTAL-EMPLOYEES.
038600     MOVE     WS-Run-E-Gross (WS-Run-Ix)   TO PR-TOTAL-GROSS.
038700     MOVE     WS-Run-E-Deduct (WS-Run-Ix)  TO PR-TOTAL-DEDUCTIONS.
038800     MOVE     WS-Run-E-Net (WS-Run-Ix)     TO PR-TOTAL-NET-PAY.
038900     MOVE     WS-Run-E-Locked (WS-Run-Ix)  TO PR-IS-LOCKED.
039000     WRITE    PY-RUN-RECORD.
039100*
039200 AA091-EXIT.
039300     EXIT.
039400*

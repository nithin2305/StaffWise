000100******************************************************************        
000200*                                                                *        
000300*            PNG PAYROLL TAX SUMMARY BATCH                       *        
000400*        CALLS PY900 ONCE PER FORTNIGHTLY GROSS AMOUNT ON        *        
000500*        THE GROSS-LIST FILE, RESIDENT=YES THROUGHOUT, AND       *        
000600*        ACCUMULATES THE SWT/SUPERANNUATION TOTALS.              *        
000700*                                                                *        
000800******************************************************************        
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100*========================--------.                                        
001200*                                                                         
001300 PROGRAM-ID.              PY910.                                          
001400*                                                                         
001500 AUTHOR.                  V B CONNOR.                                     
001600*                                                                         
001700 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.              
001800*                                                                         
001900 DATE-WRITTEN.            19/09/93.                                       
002000*                                                                         
002100 DATE-COMPILED.                                                           
002200*                                                                         
002300 SECURITY.                COPYRIGHT (C) 1993-2001 & LATER,                
002400                          V B CONNOR.  FOR INTERNAL USE ONLY.             
002500*                                                                         
002600*    REMARKS.             BATCH PNG SWT/SUPERANNUATION TOTALS             
002700*                          FOR A LIST OF FORTNIGHTLY GROSS                
002800*                          AMOUNTS, ALL TREATED AS RESIDENT.              
002900*                          ONE DISPLAY LINE PER GROSS AMOUNT,             
003000*                          ONE TOTALS LINE AT THE END.                    
003100*                                                                         
003200*    CALLED MODULES.       PY900.  PNG SWT/SUPER CALCULATION.             
003300*                                                                         
003400*    FILES USED.                                                          
003500*                          PY-GROSS-LIST-FILE.   HEADER (PAY              
003600*                          DATE) + ONE DETAIL PER GROSS AMOUNT.           
003700*                                                                         
003800*    ERROR MESSAGES USED.                                                 
003900*                          PY910 - PY918.                                 
004000*                                                                         
004100* CHANGES:                                                                
004200* 19/09/93 VBC - 1.0.00 CREATED, TO GIVE PAYROLL A QUICK TOTAL            
004300*                       SWT/SUPER FIGURE AHEAD OF THE FULL RUN,           
004400*                       WITHOUT WAITING ON PY100.                         
004500* 30/11/98 VBC - 1.0.01 Y2K REVIEW - GLHDR-PAY-DATE ALREADY               
004600*                       CCYYMMDD, NO CHANGE NEEDED.                       
004700* 22/03/01 VBC -    .02 SPLIT GROSS-LIST BUFFER OUT TO WSPYGLF            
004800*                       TO GO WITH THE WSPYTAX/WSPYTDF SPLIT.             
004900*                                                                         
005000 ENVIRONMENT              DIVISION.                                       
005100*========================---------.                                       
005200*                                                                         
005300 CONFIGURATION            SECTION.                                        
005400*                                                                         
005500 SOURCE-COMPUTER.         IBM-4341.                                       
005600 OBJECT-COMPUTER.         IBM-4341.                                       
005700 SPECIAL-NAMES.                                                           
005800     C01                  IS TOP-OF-FORM.                                 
005900*                                                                         
006000 INPUT-OUTPUT             SECTION.                                        
006100 FILE-CONTROL.                                                            
006200     SELECT PY-GROSS-LIST-FILE                                            
006300            ASSIGN TO     "PYGLF"                                         
006400            ORGANIZATION  IS LINE SEQUENTIAL                              
006500            FILE STATUS   IS WS-GLF-STATUS.                               
006600*                                                                         
006700 DATA                     DIVISION.                                       
006800*========================---------.                                       
006900*                                                                         
007000 FILE                     SECTION.                                        
007100*                                                                         
007200 FD  PY-GROSS-LIST-FILE.                                                  
007300     COPY "WSPYGLF.COB".                                                  
007400*                                                                         
007500 WORKING-STORAGE          SECTION.                                        
007600*------------------------ -------.                                        
007700 77  WS-PROG-NAME          PIC X(17) VALUE "PY910 (1.0.00)".              
007800*                                                                         
007900 01  WS-FILE-STATUSES.                                                    
008000     03  WS-GLF-STATUS     PIC XX.                                        
008100     03  FILLER            PIC X(8).                                      
008200*                                                                         
008300*    COMBINED VIEW OF THE FILE-STATUS GROUP, SAME HOUSE HABIT             
008400*    AS PY900.                                                            
008500*                                                                         
008600 01  WS-File-Statuses-Alt REDEFINES WS-FILE-STATUSES.                     
008700     03  FILLER            PIC X(10).                                     
008800*                                                                         
008900*    TR-XXX IS REUSED AS A WORK AREA FOR EACH CALL TO PY900;              
009000*    TSUM-XXX ACCUMULATES ACROSS THE WHOLE BATCH.                         
009100*                                                                         
009200     COPY "WSPYTXR.COB".                                                  
009300*                                                                         
009400 01  WS-Pay-Date              PIC 9(8)   VALUE ZERO.                      
009500*                                                                         
009600 01  WS-Pay-Date-Parts REDEFINES WS-Pay-Date.                             
009700     03  WS-Pay-Year           PIC 9(4).                                  
009800     03  WS-Pay-Month          PIC 99.                                    
009900     03  WS-Pay-Day            PIC 99.                                    
010000*                                                                         
010100 01  WS-Is-Resident           PIC X      VALUE "Y".                       
010200*                                                                         
010300 01  WS-Run-Totals.                                                       
010400     03  WS-Emp-Count          PIC S9(5)  COMP VALUE ZERO.                
010500     03  FILLER                PIC X(4).                                  
010600*                                                                         
010700 01  WS-Eof-Switches.                                                     
010800     03  WS-Glf-Eof             PIC X.                                    
010900     03  FILLER                 PIC X(7).                                 
011000*                                                                         
011100 01  WS-Term-Code              PIC 9        VALUE ZERO.                   
011200*                                                                         
011300 01  Error-Messages.                                                      
011400     03  PY910-MSG  PIC X(44)                                             
011500         VALUE "PY910 GROSS-LIST FILE NOT FOUND - ABORTING.".             
011600     03  PY911-MSG  PIC X(44)                                             
011700         VALUE "PY911 GROSS-LIST HAS NO HEADER ROW - ABORT.".             
011800     03  PY912-MSG  PIC X(12)                                             
011900         VALUE "PY912 GROSS=".                                            
012000     03  PY918-MSG  PIC X(34)                                             
012100         VALUE "PY918 RUN COMPLETE - RECS READ=  ".                       
012200     03  FILLER     PIC X(2).                                             
012300*                                                                         
012400*    COMBINED BYTE VIEW - SAME HOUSE HABIT AS PY900.                      
012500*                                                                         
012600 01  Error-Messages-Alt REDEFINES Error-Messages.                         
012700     03  FILLER     PIC X(136).                                           
012800*                                                                         
012900 PROCEDURE                DIVISION.                                       
013000*========================---------.                                       
013100*                                                                         
013200 AA000-MAIN               SECTION.                                        
013300*************************-*******.                                        
013400     PERFORM AA010-OPEN-GROSS-LIST.                                       
013500     PERFORM AA020-READ-HEADER.                                           
013600     PERFORM BB000-PROCESS-DETAILS.                                       
013700     CLOSE    PY-GROSS-LIST-FILE.                                         
013800     DISPLAY  PY918-MSG WS-Emp-Count.                                     
013900     DISPLAY  "   TOTAL SWT       =" TSUM-TOTAL-SWT.                      
014000     DISPLAY  "   TOTAL SUPER EE  =" TSUM-TOTAL-SUPER-EMPLOYEE.           
014100     DISPLAY  "   TOTAL SUPER ER  =" TSUM-TOTAL-SUPER-EMPLOYER.           
014200     DISPLAY  "   TOTAL SUPER     =" TSUM-TOTAL-SUPER.                    
014300     GOBACK.                                                              
014400*                                                                         
014500 AA000-EXIT.                                                              
014600     EXIT SECTION.                                                        
014700*                                                                         
014800 AA010-OPEN-GROSS-LIST.                                                   
014900*                                                                         
015000     OPEN     INPUT PY-GROSS-LIST-FILE.                                   
015100     IF       WS-GLF-STATUS NOT = "00"                                    
015200              DISPLAY PY910-MSG                                           
015300              MOVE 1 TO WS-TERM-CODE                                      
015400              GOBACK RETURNING 1                                          
015500     END-IF.                                                              
015600*                                                                         
015700 AA020-READ-HEADER.                                                       
015800*                                                                         
015900     READ     PY-GROSS-LIST-FILE                                          
016000              AT END                                                      
016100                   DISPLAY PY911-MSG                                      
016200                   CLOSE PY-GROSS-LIST-FILE                               
016300                   MOVE 1 TO WS-TERM-CODE                                 
016400                   GOBACK RETURNING 1                                     
016500     END-READ.                                                            
016600     IF       GLHDR-MARKER NOT = ZERO                                     
016700              DISPLAY PY911-MSG                                           
016800              CLOSE PY-GROSS-LIST-FILE                                    
016900              MOVE 1 TO WS-TERM-CODE                                      
017000              GOBACK RETURNING 1                                          
017100     END-IF.                                                              
017200     MOVE     GLHDR-PAY-DATE TO WS-Pay-Date.                              
017300*                                                                         
017400 BB000-PROCESS-DETAILS    SECTION.                                        
017500*************************----------.                                      
017600*                                                                         
017700     MOVE     ZERO TO TSUM-TOTAL-SWT                                      
017800                       TSUM-TOTAL-SUPER-EMPLOYEE                          
017900                       TSUM-TOTAL-SUPER-EMPLOYER                          
018000                       TSUM-TOTAL-SUPER.                                  
018100     MOVE     "N" TO WS-Glf-Eof.                                          
018200     PERFORM  BB010-PROCESS-ONE-DETAIL UNTIL WS-Glf-Eof = "Y".            
018300*                                                                         
018400 BB000-EXIT.                                                              
018500     EXIT SECTION.                                                        
018600*                                                                         
018700 BB010-PROCESS-ONE-DETAIL.                                                
018800*                                                                         
018900     READ     PY-GROSS-LIST-FILE                                          
019000              AT END                                                      
019100                   MOVE "Y" TO WS-Glf-Eof                                 
019200     END-READ.                                                            
019300     IF       WS-Glf-Eof = "Y"                                            
019400              GO TO BB010-EXIT                                            
019500     END-IF.                                                              
019600     ADD      1 TO WS-Emp-Count.                                          
019700     CALL     "PY900" USING GL-FORTNIGHTLY-GROSS                          
019800                            WS-Is-Resident                                
019900                            WS-Pay-Date                                   
020000                            PY-TAX-RESULT-RECORD.                         
020100     ADD      TR-SALARY-WAGES-TAX   TO TSUM-TOTAL-SWT.                    
020200     ADD      TR-SUPER-EMPLOYEE     TO TSUM-TOTAL-SUPER-EMPLOYEE.         
020300     ADD      TR-SUPER-EMPLOYER     TO TSUM-TOTAL-SUPER-EMPLOYER.         
020400     ADD      TR-SUPER-TOTAL        TO TSUM-TOTAL-SUPER.                  
020500     DISPLAY  PY912-MSG GL-FORTNIGHTLY-GROSS                              
020600                         " SWT=" TR-SALARY-WAGES-TAX                      
020700                         " SUPER=" TR-SUPER-TOTAL.                        
020800*                                                                         
020900 BB010-EXIT.                                                              
021000     EXIT.                                                                
021100*                                                                         

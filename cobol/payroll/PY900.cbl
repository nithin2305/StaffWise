000100******************************************************************        
000200*                                                                *        
000300*            PNG FORTNIGHTLY SALARY & WAGES TAX                  *        
000400*        CALLED SUBPROGRAM - GIVEN ONE FORTNIGHTLY GROSS,        *        
000500*        A RESIDENCY FLAG AND A PAY DATE, RETURNS THE SWT        *        
000600*        AND SUPERANNUATION RESULT ROW FOR THAT EMPLOYEE.        *        
000700*                                                                *        
000800******************************************************************        
000900*                                                                         
001000 IDENTIFICATION          DIVISION.                                        
001100*========================--------.                                        
001200*                                                                         
001300 PROGRAM-ID.              PY900.                                          
001400*                                                                         
001500 AUTHOR.                  V B CONNOR.                                     
001600*                                                                         
001700 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.              
001800*                                                                         
001900 DATE-WRITTEN.            22/03/89.                                       
002000*                                                                         
002100 DATE-COMPILED.                                                           
002200*                                                                         
002300 SECURITY.                COPYRIGHT (C) 1989-2001 & LATER,                
002400                          V B CONNOR.  FOR INTERNAL USE ONLY.             
002500*                                                                         
002600*    REMARKS.             PNG SALARY & WAGES TAX AND SUPER-               
002700*                          ANNUATION CALCULATION, CALLED ONCE             
002800*                          PER EMPLOYEE FROM THE TAX SUMMARY              
002900*                          DRIVER PY910 (OR FROM ANY OTHER                
003000*                          STEP NEEDING ONE EMPLOYEE'S RESULT).           
003100*                                                                         
003200*    CALLED MODULES.       NONE.                                          
003300*                                                                         
003400*    FILES USED.                                                          
003500*                          PY-TAX-SLAB-FILE.  SWT BRACKET TABLE,          
003600*                          OPTIONAL - DEFAULTED IN-PROGRAM IF             
003700*                          NOT PRESENT.                                   
003800*                                                                         
003900*    ERROR MESSAGES USED.                                                 
004000*                          PY900.                                         
004100*                                                                         
004200* CHANGES:                                                                
004300* 22/03/89 VBC - 1.0.00 CREATED, FIRST CUT OF THE IRC RATE                
004400*                       NOTICE SCHEDULE.                                  
004500* 30/11/98 VBC - 1.0.01 Y2K REVIEW - LK-PAY-DATE ALREADY                  
004600*                       CCYYMMDD, NO CHANGE NEEDED.                       
004700* 14/02/01 VBC - 1.1.00 RESIDENT BRACKET BOUNDARIES & RATES               
004800*                       UPDATED PER IRC CIRCULAR - SEE WSPYTDF.           
004900*                                                                         
005000 ENVIRONMENT              DIVISION.                                       
005100*========================---------.                                       
005200*                                                                         
005300 CONFIGURATION            SECTION.                                        
005400*                                                                         
005500 SOURCE-COMPUTER.         IBM-4341.                                       
005600 OBJECT-COMPUTER.         IBM-4341.                                       
005700 SPECIAL-NAMES.                                                           
005800     C01                  IS TOP-OF-FORM.                                 
005900*                                                                         
006000 INPUT-OUTPUT             SECTION.                                        
006100 FILE-CONTROL.                                                            
006200     SELECT PY-TAX-SLAB-FILE                                              
006300            ASSIGN TO     "PYTSL"                                         
006400            ORGANIZATION  IS LINE SEQUENTIAL                              
006500            FILE STATUS   IS WS-TSL-STATUS.                               
006600*                                                                         
006700 DATA                     DIVISION.                                       
006800*========================---------.                                       
006900*                                                                         
007000 FILE                     SECTION.                                        
007100*                                                                         
007200 FD  PY-TAX-SLAB-FILE.                                                    
007300     COPY "WSPYTAX.COB".                                                  
007400*                                                                         
007500 WORKING-STORAGE          SECTION.                                        
007600*------------------------ -------.                                        
007700 77  WS-PROG-NAME          PIC X(17) VALUE "PY900 (1.1.00)".              
007800*                                                                         
007900 01  WS-FILE-STATUSES.                                                    
008000     03  WS-TSL-STATUS     PIC XX.                                        
008100     03  FILLER            PIC X(8).                                      
008200*                                                                         
008300*    COMBINED VIEW OF THE FILE-STATUS GROUP, FOR A SINGLE                 
008400*    DISPLAY IF A FUTURE TRACE NEEDS ALL STATUSES AT ONCE.                
008500*                                                                         
008600 01  WS-File-Statuses-Alt REDEFINES WS-FILE-STATUSES.                     
008700     03  FILLER            PIC X(10).                                     
008800*                                                                         
008900*    FIXED DEFAULT SCHEDULE, USED WHEN PY-TAX-SLAB-FILE IS NOT            
009000*    PRESENT OR CARRIES NO RESIDENT ROWS - SEE BB010/BB015.               
009100*                                                                         
009200     COPY "WSPYTDF.COB".                                                  
009300*                                                                         
009400*    RESIDENT BRACKETS IN FORCE FOR THIS CALL - EITHER LOADED             
009500*    FROM PY-TAX-SLAB-FILE OR COPIED FROM THE DEFAULTS ABOVE.             
009600*    20 ENTRIES IS AMPLE - THE DEFAULT SCHEDULE USES SIX.                 
009700*                                                                         
009800 01  WS-Res-Slab-Table.                                                   
009900     03  WS-Res-Count       PIC S9(3)  COMP VALUE ZERO.                   
010000     03  FILLER             PIC X(5).                                     
010100     03  WS-Res-Entry       OCCURS 20 TIMES                               
010200                            INDEXED BY WS-Res-Ix.                         
010300         05  WS-Res-From        PIC S9(9)V99.                             
010400         05  WS-Res-To          PIC S9(9)V99.                             
010500         05  WS-Res-To-Unltd    PIC X.                                    
010600         05  WS-Res-Rate        PIC S9V9(4).                              
010700*                                                                         
010800 01  WS-Nonres-Rate            PIC S9V9(4)  VALUE ZERO.                   
010900 01  WS-Super-Emp-Rate         PIC S9V9(4)  VALUE ZERO.                   
011000 01  WS-Super-Empr-Rate        PIC S9V9(4)  VALUE ZERO.                   
011100*                                                                         
011200*    ANNUAL/BRACKET WORK AREA - PROJECTED ANNUAL INCOME CARRIES           
011300*    FORWARD TO THE RESULT RECORD AT EE010 UNCHANGED.                     
011400*                                                                         
011500 01  WS-Calc-Work.                                                        
011600     03  WS-Annual-Income      PIC S9(11)V99 VALUE ZERO.                  
011700     03  WS-Annual-Swt         PIC S9(11)V99 VALUE ZERO.                  
011800     03  WS-Bracket-Amt        PIC S9(9)V99  VALUE ZERO.                  
011900     03  WS-Bracket-Width      PIC S9(9)V99  VALUE ZERO.                  
012000     03  WS-Bracket-Tax        PIC S9(9)V99  VALUE ZERO.                  
012100     03  FILLER                PIC X(4).                                  
012200*                                                                         
012300*    COMBINED BYTE VIEW - SAME HOUSE HABIT AS THE FILE-STATUS             
012400*    REDEFINE ABOVE.                                                      
012500*                                                                         
012600 01  WS-Calc-Work-Alt REDEFINES WS-Calc-Work.                             
012700     03  FILLER                PIC X(63).                                 
012800*                                                                         
012900 01  WS-Subscripts.                                                       
013000     03  WS-Ix                 PIC S9(3)  COMP.                           
013100     03  FILLER                PIC X(5).                                  
013200*                                                                         
013300 01  WS-Eof-Switches.                                                     
013400     03  WS-Tsl-Eof             PIC X.                                    
013500     03  FILLER                 PIC X(7).                                 
013600*                                                                         
013700 01  Error-Messages.                                                      
013800     03  PY900-MSG  PIC X(44)                                             
013900         VALUE "PY900 NO SWT CONFIG FOUND - USING DEFAULTS -".            
014000     03  FILLER     PIC X(4).                                             
014100*                                                                         
014200 LINKAGE                  SECTION.                                        
014300*------------------------ -------.                                        
014400*                                                                         
014500 01  LK-Fortnightly-Gross     PIC S9(9)V99.                               
014600*                                                                         
014700 01  LK-Is-Resident           PIC X.                                      
014800*                                                                         
014900*    CCYYMMDD - CARRIED ONLY TO NAME THE PAY DATE IN THE                  
015000*    DEFAULTS-USED TRACE MESSAGE AT BB015.  THE DEFAULT                   
015100*    SCHEDULE IS NOT DATE-RANGED - SEE REMARKS IN WSPYTAX.                
015200*                                                                         
015300 01  LK-Pay-Date              PIC 9(8).                                   
015400*                                                                         
015500 01  LK-Pay-Date-Parts REDEFINES LK-Pay-Date.                             
015600     03  LK-Pay-Year           PIC 9(4).                                  
015700     03  LK-Pay-Month          PIC 99.                                    
015800     03  LK-Pay-Day            PIC 99.                                    
015900*                                                                         
016000     COPY "WSPYTXR.COB".                                                  
016100*                                                                         
016200 PROCEDURE                DIVISION                                        
016300           USING LK-Fortnightly-Gross                                     
016400                 LK-Is-Resident                                           
016500                 LK-Pay-Date                                              
016600                 PY-TAX-RESULT-RECORD.                                    
016700*========================---------.                                       
016800*                                                                         
016900 AA000-MAIN               SECTION.                                        
017000*************************-*******.                                        
017100     PERFORM BB000-LOAD-CONFIG.                                           
017200     PERFORM CC000-CALC-ANNUAL-SWT.                                       
017300     PERFORM DD000-CALC-SUPERANNUATION.                                   
017400     PERFORM EE000-FILL-RESULT.                                           
017500     GOBACK.                                                              
017600*                                                                         
017700 AA000-EXIT.                                                              
017800     EXIT SECTION.                                                        
017900*                                                                         
018000 BB000-LOAD-CONFIG        SECTION.                                        
018100*************************--------.                                        
018200*                                                                         
018300*    LOADS THE RESIDENT BRACKET SCHEDULE AND THE NON-RESIDENT             
018400*    AND SUPERANNUATION RATES IN FORCE FOR THIS CALL.                     
018500*                                                                         
018600     MOVE     ZERO TO WS-Res-Count.                                       
018700     MOVE     ZERO TO WS-Nonres-Rate.                                     
018800     MOVE     WS-DEFAULT-SUPER-EMPLOYEE-RATE                              
018900                               TO WS-Super-Emp-Rate.                      
019000     MOVE     WS-DEFAULT-SUPER-EMPLOYER-RATE                              
019100                               TO WS-Super-Empr-Rate.                     
019200     OPEN     INPUT PY-TAX-SLAB-FILE.                                     
019300     IF       WS-TSL-STATUS = "05" OR "35"                                
019400              PERFORM BB015-USE-DEFAULTS                                  
019500              GO TO BB000-EXIT                                            
019600     END-IF.                                                              
019700     MOVE     "N" TO WS-Tsl-Eof.                                          
019800     PERFORM  BB010-LOAD-ONE-SLAB UNTIL WS-Tsl-Eof = "Y".                 
019900     CLOSE    PY-TAX-SLAB-FILE.                                           
020000     IF       WS-Res-Count = ZERO                                         
020100              PERFORM BB015-USE-DEFAULTS                                  
020200     END-IF.                                                              
020300     IF       WS-Nonres-Rate = ZERO                                       
020400              MOVE WS-DEFAULT-NON-RESIDENT-RATE TO WS-Nonres-Rate         
020500     END-IF.                                                              
020600*                                                                         
020700 BB000-EXIT.                                                              
020800     EXIT SECTION.                                                        
020900*                                                                         
021000 BB010-LOAD-ONE-SLAB.                                                     
021100*                                                                         
021200     READ     PY-TAX-SLAB-FILE                                            
021300              AT END                                                      
021400                   MOVE "Y" TO WS-Tsl-Eof                                 
021500     END-READ.                                                            
021600     IF       WS-Tsl-Eof = "Y"                                            
021700              GO TO BB010-EXIT                                            
021800     END-IF.                                                              
021900     IF       TS-IS-RESIDENT = "Y"                                        
022000              ADD  1 TO WS-Res-Count                                      
022100              SET  WS-Res-Ix TO WS-Res-Count                              
022200              MOVE TS-INCOME-FROM TO WS-Res-From (WS-Res-Ix)              
022300              MOVE TS-INCOME-TO   TO WS-Res-To (WS-Res-Ix)                
022400              MOVE TS-INCOME-TO-UNLIMITED                                 
022500                                  TO WS-Res-To-Unltd (WS-Res-Ix)          
022600              MOVE TS-TAX-RATE    TO WS-Res-Rate (WS-Res-Ix)              
022700     ELSE                                                                 
022800              MOVE TS-TAX-RATE    TO WS-Nonres-Rate                       
022900     END-IF.                                                              
023000*                                                                         
023100 BB010-EXIT.                                                              
023200     EXIT.                                                                
023300*                                                                         
023400 BB015-USE-DEFAULTS.                                                      
023500*                                                                         
023600     DISPLAY  PY900-MSG LK-Pay-Year.                                      
023700     MOVE     6 TO WS-Res-Count.                                          
023800     PERFORM  BB016-COPY-ONE-DEFAULT                                      
023900              VARYING WS-Ix FROM 1 BY 1                                   
024000              UNTIL WS-Ix > 6.                                            
024100     MOVE     WS-DEFAULT-NON-RESIDENT-RATE TO WS-Nonres-Rate.             
024200*                                                                         
024300 BB015-EXIT.                                                              
024400     EXIT.                                                                
024500*                                                                         
024600 BB016-COPY-ONE-DEFAULT.                                                  
024700*                                                                         
024800     SET      WS-Res-Ix TO WS-Ix.                                         
024900     MOVE     WS-DFLT-FROM (WS-Ix)     TO WS-Res-From (WS-Res-Ix).        
025000     MOVE     WS-DFLT-TO (WS-Ix)       TO WS-Res-To (WS-Res-Ix).          
025100     MOVE     WS-DFLT-TO-UNLTD (WS-Ix)                                    
025200                               TO WS-Res-To-Unltd (WS-Res-Ix).            
025300     MOVE     WS-DFLT-RATE (WS-Ix)     TO WS-Res-Rate (WS-Res-Ix).        
025400*                                                                         
025500 BB016-EXIT.                                                              
025600     EXIT.                                                                
025700*                                                                         
025800 CC000-CALC-ANNUAL-SWT    SECTION.                                        
025900*************************---------.                                       
026000*                                                                         
026100*    PROJECTS THE FORTNIGHTLY GROSS TO AN ANNUAL FIGURE, THEN             
026200*    APPLIES EITHER THE FLAT NON-RESIDENT RATE OR THE RESIDENT            
026300*    PROGRESSIVE BRACKETS, ASCENDING, TO GET ANNUAL SWT.                  
026400*                                                                         
026500     COMPUTE  WS-Annual-Income ROUNDED =                                  
026600              LK-Fortnightly-Gross * 26.                                  
026700     MOVE     ZERO TO WS-Annual-Swt.                                      
026800     IF       LK-Is-Resident = "N"                                        
026900              COMPUTE WS-Annual-Swt ROUNDED =                             
027000                      WS-Annual-Income * WS-Nonres-Rate                   
027100     ELSE                                                                 
027200              PERFORM CC010-ADD-ONE-BRACKET                               
027300                      VARYING WS-Ix FROM 1 BY 1                           
027400                      UNTIL WS-Ix > WS-Res-Count                          
027500     END-IF.                                                              
027600     COMPUTE  TR-SALARY-WAGES-TAX ROUNDED = WS-Annual-Swt / 26.           
027700*                                                                         
027800 CC000-EXIT.                                                              
027900     EXIT SECTION.                                                        
028000*                                                                         
028100 CC010-ADD-ONE-BRACKET.                                                   
028200*                                                                         
028300*    TAXABLE-IN-BRACKET IS MIN(INCOME - LOWER, WIDTH) WHEN                
028400*    INCOME EXCEEDS LOWER, ELSE NOTHING IS ADDED FOR THIS                 
028500*    BRACKET.                                                             
028600*                                                                         
028700     SET      WS-Res-Ix TO WS-Ix.                                         
028800     IF       WS-Annual-Income NOT > WS-Res-From (WS-Res-Ix)              
028900              GO TO CC010-EXIT                                            
029000     END-IF.                                                              
029100     IF       WS-Res-To-Unltd (WS-Res-Ix) = "Y"                           
029200              COMPUTE WS-Bracket-Amt =                                    
029300                      WS-Annual-Income - WS-Res-From (WS-Res-Ix)          
029400     ELSE                                                                 
029500              COMPUTE WS-Bracket-Width =                                  
029600                      WS-Res-To (WS-Res-Ix) -                             
029700                      WS-Res-From (WS-Res-Ix)                             
029800              COMPUTE WS-Bracket-Amt =                                    
029900                      WS-Annual-Income - WS-Res-From (WS-Res-Ix)          
030000              IF    WS-Bracket-Amt > WS-Bracket-Width                     
030100                    MOVE WS-Bracket-Width TO WS-Bracket-Amt               
030200              END-IF                                                      
030300     END-IF.                                                              
030400     COMPUTE  WS-Bracket-Tax ROUNDED =                                    
030500              WS-Bracket-Amt * WS-Res-Rate (WS-Res-Ix).                   
030600     ADD      WS-Bracket-Tax TO WS-Annual-Swt.                            
030700*                                                                         
030800 CC010-EXIT.                                                              
030900     EXIT.                                                                
031000*                                                                         
031100 DD000-CALC-SUPERANNUATION SECTION.                                       
031200*************************----------.                                      
031300*                                                                         
031400*    FLAT PERCENTAGE OF THE FORTNIGHTLY GROSS EACH SIDE - NOT             
031500*    ANNUALISED, NO MINIMUM-SALARY THRESHOLD APPLIED.                     
031600*                                                                         
031700     COMPUTE  TR-SUPER-EMPLOYEE ROUNDED =                                 
031800              LK-Fortnightly-Gross * WS-Super-Emp-Rate.                   
031900     COMPUTE  TR-SUPER-EMPLOYER ROUNDED =                                 
032000              LK-Fortnightly-Gross * WS-Super-Empr-Rate.                  
032100     ADD      TR-SUPER-EMPLOYEE TR-SUPER-EMPLOYER                         
032200              GIVING TR-SUPER-TOTAL.                                      
032300*                                                                         
032400 DD000-EXIT.                                                              
032500     EXIT SECTION.                                                        
032600*                                                                         
032700 EE000-FILL-RESULT        SECTION.                                        
032800*************************---------.                                       
032900*                                                                         
033000     MOVE     LK-Fortnightly-Gross      TO TR-TAXABLE-INCOME.             
033100     MOVE     WS-Annual-Income   TO TR-PROJECTED-ANNUAL-INCOME.           
033200     MOVE     LK-Is-Resident            TO TR-IS-RESIDENT.                
033300*                                                                         
033400 EE000-EXIT.                                                              
033500     EXIT SECTION.                                                        
033600*                                                                         

000100******************************************************************
000200*                                                                *
000300*            MONTHLY PAYROLL COMPUTATION BATCH                   *
000400*        COMPUTES ONE PAYROLL-DETAIL ROW PER ACTIVE EMPLOYEE     *
000500*        FOR THE PERIOD NAMED ON THE RUN-REQUEST PARAMETER       *
000600*        CARD, THEN WRITES A PAYROLL-RUN CONTROL RECORD.         *
000700*                                                                *
000800******************************************************************
000900*
001000 IDENTIFICATION          DIVISION.
001100*========================--------.
001200*
001300 PROGRAM-ID.              PY100.
001400*
001500 AUTHOR.                  V B CONNOR.
001600*
001700 INSTALLATION.            PAYROLL SECTION, FINANCE DIVISION.
001800*
001900 DATE-WRITTEN.            14/03/89.
002000*
002100 DATE-COMPILED.
002200*
002300 SECURITY.                COPYRIGHT (C) 1989-2001 & LATER,
002400                          V B CONNOR.  FOR INTERNAL USE ONLY.
002500*
002600*    REMARKS.             MONTHLY PAYROLL COMPUTATION.
002700*                          REJECTS IF A RUN ALREADY EXISTS FOR
002800*                          THE REQUESTED MONTH/YEAR.
002900*
003000*    CALLED MODULES.       NONE.
003100*
003200*    FILES USED.
003300*                          PY-CONTROL-FILE.    RUN REQUEST CARD.
003400*                          PY-EMPLOYEE-FILE.   EMPLOYEE MASTER.
003500*                          PY-ATTEND-FILE.     ATTENDANCE SUMMARY.
003600*                          PY-REQUEST-FILE.    OT/LEAVE REQUESTS.
003700*                          PY-DETAIL-FILE.     PAYROLL DETAIL O/P.
003800*                          PY-RUN-FILE.      PAYROLL RUN CONTROL.
003900*
004000*    ERROR MESSAGES USED.
004100*                          PY100 - PY108.
004200*
004300* CHANGES:
004400* 14/03/89 VBC - 1.0.00 CREATED.
004500* 02/08/90 VBC -    .01 ADDED LATE-DEDUCTION CALCULATION, HR
004600*                       WANTED IT SPLIT OUT FROM PF ON THE SLIP.
004700* 19/11/92 VBC -    .02 PRO-RATA-BASIC NOW ROUNDED BEFORE HRA,
004800*                       TAX & PF ARE TAKEN OFF IT - WAS CAUSING
004900*                       $0.01 DRIFT ON THE CONTROL TOTALS.
005000* 30/11/98 VBC - 1.1.00 Y2K REVIEW - ALL PERIOD FIELDS ALREADY
005100*                       4-DIGIT YEAR.  ZELLER CALC UNCHANGED,
005200*                       WORKS FOR ANY CENTURY.
005300* 08/01/99 VBC -    .01 ADDED PR-IS-LOCKED INITIALISATION.
005400* 14/02/01 VBC - 1.2.00 OVERTIME & LEAVE NOW PULLED FROM
005500*                       PY-REQUEST-FILE INSTEAD OF BEING KEYED
005600*                       DIRECT ONTO THE DETAIL CARD.
005610* 05/06/01 VBC - 1.2.01 CR-0073 - BB061 WAS ONLY TESTING A
005620*                       LEAVE'S FROM-DATE MONTH AGAINST THE RUN
005630*                       PERIOD, SO A LEAVE SPANNING MONTH-END
005640*                       WAS EITHER MISSED OR DOUBLE-COUNTED ON
005650*                       THE NEXT RUN.  NOW TESTS THE WHOLE
005660*                       FROM/TO SPAN FOR OVERLAP WITH THE PERIOD.
005700*
005800 ENVIRONMENT              DIVISION.
005900*========================---------.
006000*
006100 CONFIGURATION            SECTION.
006200*
006300 SOURCE-COMPUTER.         IBM-4341.
006400 OBJECT-COMPUTER.         IBM-4341.
006500 SPECIAL-NAMES.
006600     C01                  IS TOP-OF-FORM.
006700*
006800 INPUT-OUTPUT             SECTION.
006900 FILE-CONTROL.
007000     SELECT PY-CONTROL-FILE
007100            ASSIGN TO     "PYCTL"
007200            ORGANIZATION  IS LINE SEQUENTIAL
007300            FILE STATUS   IS WS-CTL-STATUS.
007400*
007500     SELECT PY-EMPLOYEE-FILE
007600            ASSIGN TO     "PYEMP"
007700            ORGANIZATION  IS LINE SEQUENTIAL
007800            FILE STATUS   IS WS-EMP-STATUS.
007900*
008000     SELECT PY-ATTEND-FILE
008100            ASSIGN TO     "PYATT"
008200            ORGANIZATION  IS LINE SEQUENTIAL
008300            FILE STATUS   IS WS-ATT-STATUS.
008400*
008500     SELECT PY-REQUEST-FILE
008600            ASSIGN TO     "PYREQ"
008700            ORGANIZATION  IS LINE SEQUENTIAL
008800            FILE STATUS   IS WS-REQ-STATUS.
008900*
009000     SELECT PY-DETAIL-FILE
009100            ASSIGN TO     "PYDET"
009200            ORGANIZATION  IS LINE SEQUENTIAL
009300            FILE STATUS   IS WS-DET-STATUS.
009400*
009500     SELECT PY-RUN-FILE
009600            ASSIGN TO     "PYRUN"
009700            ORGANIZATION  IS LINE SEQUENTIAL
009800            FILE STATUS   IS WS-RUN-STATUS.
009900*
010000 DATA                     DIVISION.
010100*========================---------.
010200*
010300 FILE                     SECTION.
010400*
010500 FD  PY-CONTROL-FILE.
010600     COPY "WSPYCTL.COB".
010700*
010800 FD  PY-EMPLOYEE-FILE.
010900     COPY "WSPYEMP.COB".
011000*
011100 FD  PY-ATTEND-FILE.
011200     COPY "WSPYATT.COB".
011300*
011400 FD  PY-REQUEST-FILE.
011500     COPY "WSPYREQ.COB".
011600*
011700 FD  PY-DETAIL-FILE.
011800     COPY "WSPYDET.COB".
011900*
012000 FD  PY-RUN-FILE.
012100     COPY "WSPYRUN.COB".
012200*
012300 WORKING-STORAGE          SECTION.
012400*------------------------ -------.
012500 77  WS-PROG-NAME          PIC X(17) VALUE "PY100 (1.2.00)".
012600*
012700 01  WS-FILE-STATUSES.
012800     03  WS-CTL-STATUS     PIC XX.
012900     03  WS-EMP-STATUS     PIC XX.
013000     03  WS-ATT-STATUS     PIC XX.
013100     03  WS-REQ-STATUS     PIC XX.
013200     03  WS-DET-STATUS     PIC XX.
013300     03  WS-RUN-STATUS     PIC XX.
013400     03  FILLER            PIC X(4).
013500*
013600*    BUSINESS-RULE CONSTANTS - SEE PYR-014 PAYROLL POLICY NOTE.
013700*
013800 01  WS-Constants.
013900     03  WS-HRA-PCT        PIC S9V99    VALUE 0.40.
014000     03  WS-TRANSPORT-ALW  PIC S9(7)V99 VALUE 1600.00.
014100     03  WS-MEDICAL-ALW    PIC S9(7)V99 VALUE 1250.00.
014200     03  WS-PF-PCT         PIC S9V99    VALUE 0.12.
014300     03  WS-TAX-PCT        PIC S9V99    VALUE 0.10.
014400     03  WS-OT-MULTIPLIER  PIC S9V9     VALUE 1.5.
014500     03  WS-LATE-DED-EACH  PIC S9(7)V99 VALUE 200.00.
014600     03  FILLER            PIC X(4).
014700*
014800*    ATTENDANCE SUMMARY HELD IN CORE FOR THE RUN - READ ONCE
014900*    IN AA020, SEARCHED LINEARLY FROM BB020 PER EMPLOYEE.  A
015000*    RELATIVE OR INDEXED ATTENDANCE FILE WOULD AVOID THIS BUT
015100*    NONE IS AVAILABLE ON THIS SYSTEM.
015200*
015300 01  WS-Att-Table.
015400     03  WS-Att-Count      PIC S9(5) COMP VALUE ZERO.
015500     03  FILLER            PIC X(4).
015600     03  WS-Att-Entry      OCCURS 2000 TIMES
015700                           INDEXED BY WS-Att-Ix.
015800         05  WS-Att-E-Id       PIC 9(9)  COMP.
015900         05  WS-Att-E-Month    PIC 99.
016000         05  WS-Att-E-Year     PIC 9(4).
016100         05  WS-Att-E-Present  PIC 99.
016200         05  WS-Att-E-Late     PIC 99.
016300*
016400*    OT/LEAVE REQUESTS HELD IN CORE - RE-WRITTEN AT AA090 WITH
016500*    REQ-INCLUDED-IN-PAYROLL SET Y ON THE ROWS THIS RUN PAID.
016600*
016700 01  WS-Req-Table.
016800     03  WS-Req-Count      PIC S9(5) COMP VALUE ZERO.
016900     03  FILLER            PIC X(4).
017000     03  WS-Req-Entry      OCCURS 3000 TIMES
017100                           INDEXED BY WS-Req-Ix.
017200         05  WS-Req-E-Id       PIC 9(9)     COMP.
017300         05  WS-Req-E-Type     PIC X(10).
017400         05  WS-Req-E-Status   PIC X(10).
017500         05  WS-Req-E-Ot-Date  PIC 9(8).
017600         05  WS-Req-E-Ot-Hrs   PIC S9(3)V99.
017700         05  WS-Req-E-From     PIC 9(8).
017800         05  WS-Req-E-To       PIC 9(8).
017900         05  WS-Req-E-Days     PIC S9(3)V99.
018000         05  WS-Req-E-Paid     PIC X.
018100*
018200*    GENERIC CCYYMMDD BREAKDOWN - REUSED TO TEST A REQUEST
018300*    DATE AGAINST THE RUN PERIOD.  REDEFINES WS-GEN-DATE-N.
018400*
018500 01  WS-Gen-Date-N            PIC 9(8).
018600 01  WS-Gen-Date  REDEFINES WS-Gen-Date-N.
018700     03  WS-Gen-Date-Ccyy     PIC 9(4).
018800     03  WS-Gen-Date-Mm       PIC 99.
018900     03  WS-Gen-Date-Dd       PIC 99.
019000*
019100*    PERIOD-KEY REDEFINE - LETS THE MONTH/YEAR PAIR ON THE
019200*    CONTROL CARD BE COMPARED AS ONE 6-DIGIT NUMBER.
019300*
019400 01  WS-Period-Key.
019500     03  WS-Period-Month      PIC 99.
019600     03  WS-Period-Year       PIC 9(4).
019700 01  WS-Period-Key-N REDEFINES WS-Period-Key
019800                             PIC 9(6).
019900*
020000*    PER-EMPLOYEE WORKING FIGURES - SEE PYR-014 FOR FORMULAE.
020100*
020200 01  WS-Emp-Work.
020300     03  WS-Daily-Rate         PIC S9(7)V99.
020400     03  WS-Pro-Rata-Basic     PIC S9(7)V99.
020500     03  WS-Hra                PIC S9(7)V99.
020600     03  WS-Overtime-Pay       PIC S9(7)V99.
020700     03  WS-Pf-Deduction       PIC S9(7)V99.
020800     03  WS-Tax-Deduction      PIC S9(7)V99.
020900     03  WS-Late-Deduction     PIC S9(7)V99.
021000     03  WS-Gross-Salary       PIC S9(7)V99.
021100     03  WS-Total-Deductions   PIC S9(7)V99.
021200     03  WS-Net-Pay            PIC S9(7)V99.
021300     03  WS-Days-Worked        PIC 99.
021400     03  WS-Late-Count         PIC 99.
021500     03  WS-Leaves-Taken       PIC S9(3)V99.
021600     03  WS-Ot-Hours-Sum       PIC S9(3)V99.
021700     03  WS-Found-Attendance   PIC X.
021800     03  FILLER                PIC X(4).
021900*
022000*    WORKING-DAYS CALCULATION - ZELLER'S CONGRUENCE, SEE CC000.
022100*    DAYS-IN-MONTH TABLE LAID DOWN AS NAMED LITERALS THEN
022200*    REDEFINED, SAME CONVENTION AS THE TAX SLABS IN WSPYTAX.
022300*
022400 01  WS-Dim-Jan            PIC 99 VALUE 31.
022500 01  WS-Dim-Feb            PIC 99 VALUE 28.
022600 01  WS-Dim-Mar            PIC 99 VALUE 31.
022700 01  WS-Dim-Apr            PIC 99 VALUE 30.
022800 01  WS-Dim-May            PIC 99 VALUE 31.
022900 01  WS-Dim-Jun            PIC 99 VALUE 30.
023000 01  WS-Dim-Jul            PIC 99 VALUE 31.
023100 01  WS-Dim-Aug            PIC 99 VALUE 31.
023200 01  WS-Dim-Sep            PIC 99 VALUE 30.
023300 01  WS-Dim-Oct            PIC 99 VALUE 31.
023400 01  WS-Dim-Nov            PIC 99 VALUE 30.
023500 01  WS-Dim-Dec            PIC 99 VALUE 31.
023600 01  WS-Dim-Table REDEFINES WS-Dim-Jan.
023700     03  WS-Dim-Entry       PIC 99 OCCURS 12.
023800*
023900 01  WS-Zeller-Work.
024000     03  WS-Z-Month         PIC 99    COMP.
024100     03  WS-Z-Year          PIC 9(4)  COMP.
024200     03  WS-Z-K             PIC 99    COMP.
024300     03  WS-Z-J             PIC 99    COMP.
024400     03  WS-Z-Term1         PIC 9(4)  COMP.
024500     03  WS-Z-Term2         PIC 99    COMP.
024600     03  WS-Z-Term3         PIC 99    COMP.
024700     03  WS-Z-H             PIC 99    COMP.
024800     03  WS-Z-Sum           PIC 9(6)  COMP.
024900     03  WS-Z-Temp           PIC 9(6) COMP.
025000     03  WS-Days-In-Month   PIC 99    COMP.
025100     03  WS-Dow             PIC 99    COMP.
025200     03  WS-Dow-Sum         PIC 9(4)  COMP.
025300     03  WS-Day-Ix          PIC 99    COMP.
025400     03  WS-Leap-Rem-4      PIC 99    COMP.
025500     03  WS-Leap-Rem-100    PIC 99    COMP.
025600     03  WS-Leap-Rem-400    PIC 999   COMP.
025700     03  WS-Leap-Div        PIC 9(6)  COMP.
025800     03  FILLER             PIC X(4).
025900*
026000 01  WS-Total-Working-Days  PIC 99    COMP.
026010*
026020*    LEAVE-OVERLAP BOUNDS - BUILT ONCE PER EMPLOYEE BY BB060
026030*    SO BB061 CAN TEST A LEAVE'S FROM/TO INTERVAL AGAINST THE
026040*    WHOLE RUN PERIOD RATHER THAN JUST ITS START MONTH.
026050*
026060 01  WS-Period-Start-N       PIC 9(8).
026070 01  WS-Period-End-N         PIC 9(8).
026080*
026100*
026200*    RUN CONTROL ACCUMULATORS.
026300*
026400 01  WS-Run-Totals.
026500     03  WS-Run-Emp-Count      PIC S9(5)   COMP VALUE ZERO.
026600     03  WS-Run-Gross          PIC S9(11)V99      VALUE ZERO.
026700     03  WS-Run-Deductions     PIC S9(11)V99      VALUE ZERO.
026800     03  WS-Run-Net-Pay        PIC S9(11)V99      VALUE ZERO.
026900     03  FILLER                PIC X(4).
027000*
027100*    SET IN AA015 WHEN PY-RUN-FILE IS FIRST OPENED, RE-USED IN
027200*    AA095 SO IT IS NOT OPENED A SECOND TIME TO DECIDE
027300*    EXTEND-VERSUS-OUTPUT.
027400*
027500 01  WS-Subscripts.
027600     03  WS-Ix                 PIC S9(5)   COMP.
027700     03  WS-Found-Ix           PIC S9(5)   COMP.
027800     03  WS-Run-File-Exists    PIC X       VALUE "Y".
027900     03  FILLER                PIC X(3).
028000*
028100*    END-OF-FILE SWITCHES - ONE PER FILE READ IN A LOOP, TESTED
028200*    BY THE OUT-OF-LINE PERFORM ... UNTIL STATEMENTS BELOW.
028300*
028400 01  WS-Eof-Switches.
028500     03  WS-Att-Eof             PIC X.
028600     03  WS-Req-Eof             PIC X.
028700     03  WS-Emp-Eof             PIC X.
028800     03  WS-Run-Chk-Eof         PIC X.
028900     03  FILLER                 PIC X(4).
029000*
029100 01  WS-Term-Code              PIC 9        VALUE ZERO.
029200*
029300 01  Error-Messages.
029400     03  PY100-MSG  PIC X(44)
029500         VALUE "PY100 RUN-REQUEST CARD NOT FOUND - ABORTING.".
029600     03  PY101-MSG  PIC X(44)
029700         VALUE "PY101 A RUN ALREADY EXISTS FOR THIS PERIOD -".
029800     03  PY102-MSG  PIC X(40)
029900         VALUE "PY102 EMPLOYEE FILE NOT FOUND - ABORT.".
030000     03  PY108-MSG  PIC X(34)
030100         VALUE "PY108 RUN COMPLETE - RECS WRITTEN=".
030200     03  FILLER     PIC X(4).
030300*
030400 PROCEDURE                DIVISION.
030500*========================---------.
030600*
030700 AA000-MAIN               SECTION.
030800*************************-*******.
030900     PERFORM AA010-OPEN-CONTROL-CARD.
031000     PERFORM AA015-CHECK-RUN-EXISTS.
031100     PERFORM AA020-LOAD-ATTENDANCE.
031200     PERFORM AA030-LOAD-REQUESTS.
031300     PERFORM CC010-COUNT-WORKING-DAYS.
031400     PERFORM AA040-PROCESS-EMPLOYEES.
031500     PERFORM AA090-REWRITE-REQUESTS.
031600     PERFORM AA095-WRITE-RUN-RECORD.
031700     DISPLAY  PY108-MSG WS-Run-Emp-Count.
031800     GOBACK.
031900*
032000 AA000-EXIT.
032100     EXIT SECTION.
032200*
032300 AA010-OPEN-CONTROL-CARD.
032400*
032500     OPEN     INPUT PY-CONTROL-FILE.
032600     IF       WS-CTL-STATUS NOT = "00"
032700              DISPLAY PY100-MSG
032800              MOVE 1 TO WS-TERM-CODE
032900              GOBACK RETURNING 1
033000     END-IF.
033100     READ     PY-CONTROL-FILE
033200              AT END
033300                   DISPLAY PY100-MSG
033400                   MOVE 1 TO WS-TERM-CODE
033500                   GOBACK RETURNING 1
033600     END-READ.
033700     MOVE     CTL-RUN-MONTH TO WS-PERIOD-MONTH.
033800     MOVE     CTL-RUN-YEAR  TO WS-PERIOD-YEAR.
033900     CLOSE    PY-CONTROL-FILE.
034000*
034100 AA015-CHECK-RUN-EXISTS.
034200*
034300*    NO SECOND COMPUTED/AUTHORISED/PROCESSED RUN MAY EXIST FOR
034400*    THE SAME MONTH/YEAR - REJECT THE WHOLE JOB IF ONE IS FOUND.
034500*
034600     OPEN     INPUT PY-RUN-FILE.
034700     IF       WS-RUN-STATUS = "05" OR "35"
034800              MOVE "N" TO WS-Run-File-Exists
034900              GO TO AA015-EXIT
035000     END-IF.
035100     MOVE     "N" TO WS-Run-Chk-Eof.
035200     PERFORM  AA016-CHECK-ONE-RUN UNTIL WS-Run-Chk-Eof = "Y".
035300     CLOSE    PY-RUN-FILE.
035400*
035500 AA015-EXIT.
035600     EXIT.
035700*
035800 AA016-CHECK-ONE-RUN.
035900*
036000     READ     PY-RUN-FILE
036100              AT END
036200                   MOVE "Y" TO WS-Run-Chk-Eof
036300     END-READ.
036400     IF       WS-Run-Chk-Eof = "Y"
036500              GO TO AA016-EXIT
036600     END-IF.
036700     IF       PR-MONTH = WS-PERIOD-MONTH
036800     AND      PR-YEAR  = WS-PERIOD-YEAR
036900              DISPLAY PY101-MSG WS-PERIOD-MONTH "/"
037000                                 WS-PERIOD-YEAR
037100              CLOSE PY-RUN-FILE
037200              MOVE 1 TO WS-TERM-CODE
037300              GOBACK RETURNING 1
037400     END-IF.
037500*
037600 AA016-EXIT.
037700     EXIT.
037800*
037900 AA020-LOAD-ATTENDANCE.
038000*
038100     OPEN     INPUT PY-ATTEND-FILE.
038200     IF       WS-ATT-STATUS = "05" OR "35"
038300              GO TO AA020-EXIT
038400     END-IF.
038500     MOVE     "N" TO WS-Att-Eof.
038600     PERFORM  AA021-LOAD-ONE-ATT UNTIL WS-Att-Eof = "Y".
038700     CLOSE    PY-ATTEND-FILE.
038800*
038900 AA020-EXIT.
039000     EXIT.
039100*
039200 AA021-LOAD-ONE-ATT.
039300*
039400     READ     PY-ATTEND-FILE
039500              AT END
039600                   MOVE "Y" TO WS-Att-Eof
039700     END-READ.
039800     IF       WS-Att-Eof = "Y"
039900              GO TO AA021-EXIT
040000     END-IF.
040100     ADD      1 TO WS-Att-Count.
040200     SET      WS-Att-Ix TO WS-Att-Count.
040300     MOVE     ATT-EMP-ID       TO WS-Att-E-Id (WS-Att-Ix).
040400     MOVE     ATT-MONTH        TO WS-Att-E-Month (WS-Att-Ix).
040500     MOVE     ATT-YEAR         TO WS-Att-E-Year (WS-Att-Ix).
040600     MOVE     ATT-DAYS-PRESENT TO WS-Att-E-Present (WS-Att-Ix).
040700     MOVE     ATT-LATE-COUNT   TO WS-Att-E-Late (WS-Att-Ix).
040800*
040900 AA021-EXIT.
041000     EXIT.
041100*
041200 AA030-LOAD-REQUESTS.
041300*
041400     OPEN     INPUT PY-REQUEST-FILE.
041500     IF       WS-REQ-STATUS = "05" OR "35"
041600              GO TO AA030-EXIT
041700     END-IF.
041800     MOVE     "N" TO WS-Req-Eof.
041900     PERFORM  AA031-LOAD-ONE-REQ UNTIL WS-Req-Eof = "Y".
042000     CLOSE    PY-REQUEST-FILE.
042100*
042200 AA030-EXIT.
042300     EXIT.
042400*
042500 AA031-LOAD-ONE-REQ.
042600*
042700     READ     PY-REQUEST-FILE
042800              AT END
042900                   MOVE "Y" TO WS-Req-Eof
043000     END-READ.
043100     IF       WS-Req-Eof = "Y"
043200              GO TO AA031-EXIT
043300     END-IF.
043400     ADD      1 TO WS-Req-Count.
043500     SET      WS-Req-Ix TO WS-Req-Count.
043600     MOVE     REQ-EMP-ID       TO WS-Req-E-Id (WS-Req-Ix).
043700     MOVE     REQ-TYPE         TO WS-Req-E-Type (WS-Req-Ix).
043800     MOVE     REQ-STATUS       TO WS-Req-E-Status (WS-Req-Ix).
043900     MOVE     REQ-OVERTIME-DATE
044000                               TO WS-Req-E-Ot-Date (WS-Req-Ix).
044100     MOVE     REQ-OVERTIME-HOURS
044200                               TO WS-Req-E-Ot-Hrs (WS-Req-Ix).
044300     MOVE     REQ-FROM-DATE    TO WS-Req-E-From (WS-Req-Ix).
044400     MOVE     REQ-TO-DATE      TO WS-Req-E-To (WS-Req-Ix).
044500     MOVE     REQ-TOTAL-DAYS   TO WS-Req-E-Days (WS-Req-Ix).
044600     MOVE     REQ-INCLUDED-IN-PAYROLL
044700                               TO WS-Req-E-Paid (WS-Req-Ix).
044800*
044900 AA031-EXIT.
045000     EXIT.
045100*
045200 AA040-PROCESS-EMPLOYEES.
045300*
045400     OPEN     INPUT  PY-EMPLOYEE-FILE.
045500     IF       WS-EMP-STATUS = "05" OR "35"
045600              DISPLAY PY102-MSG
045700              MOVE 1 TO WS-TERM-CODE
045800              GOBACK RETURNING 1
045900     END-IF.
046000     OPEN     OUTPUT PY-DETAIL-FILE.
046100     MOVE     "N" TO WS-Emp-Eof.
046200     PERFORM  AA041-PROCESS-ONE-EMP UNTIL WS-Emp-Eof = "Y".
046300     CLOSE    PY-EMPLOYEE-FILE.
046400     CLOSE    PY-DETAIL-FILE.
046500*
046600 AA040-EXIT.
046700     EXIT.
046800*
046900 AA041-PROCESS-ONE-EMP.
047000*
047100     READ     PY-EMPLOYEE-FILE
047200              AT END
047300                   MOVE "Y" TO WS-Emp-Eof
047400     END-READ.
047500     IF       WS-Emp-Eof = "Y"
047600              GO TO AA041-EXIT
047700     END-IF.
047800     IF       EMP-IS-ACTIVE = "Y"
047900              PERFORM BB000-CALC-EMPLOYEE
048000     END-IF.
048100*
048200 AA041-EXIT.
048300     EXIT.
048400*
048500 AA090-REWRITE-REQUESTS.
048600*
048700*    OLD-MASTER-IN IS ALREADY IN WS-REQ-TABLE - RE-WRITE THE
048800*    WHOLE FILE SO REQ-INCLUDED-IN-PAYROLL PERSISTS.  LINE
048900*    SEQUENTIAL FILES HAVE NO RANDOM REWRITE ON THIS SYSTEM.
049000*
049100     IF       WS-Req-Count = ZERO
049200              GO TO AA090-EXIT
049300     END-IF.
049400     OPEN     OUTPUT PY-REQUEST-FILE.
049500     PERFORM  AA091-REWRITE-ONE-REQ
049600              VARYING WS-Ix FROM 1 BY 1
049700              UNTIL WS-Ix > WS-Req-Count.
049800     CLOSE    PY-REQUEST-FILE.
049900*
050000 AA090-EXIT.
050100     EXIT.
050200*
050300 AA091-REWRITE-ONE-REQ.
050400*
050500     SET      WS-Req-Ix TO WS-Ix.
050600     MOVE     WS-Req-E-Id (WS-Req-Ix)     TO REQ-EMP-ID.
050700     MOVE     WS-Req-E-Type (WS-Req-Ix)   TO REQ-TYPE.
050800     MOVE     WS-Req-E-Status (WS-Req-Ix) TO REQ-STATUS.
050900     MOVE     WS-Req-E-Ot-Date (WS-Req-Ix)
051000                               TO REQ-OVERTIME-DATE.
051100     MOVE     WS-Req-E-Ot-Hrs (WS-Req-Ix)
051200                               TO REQ-OVERTIME-HOURS.
051300     MOVE     WS-Req-E-From (WS-Req-Ix)   TO REQ-FROM-DATE.
051400     MOVE     WS-Req-E-To (WS-Req-Ix)     TO REQ-TO-DATE.
051500     MOVE     WS-Req-E-Days (WS-Req-Ix)   TO REQ-TOTAL-DAYS.
051600     MOVE     WS-Req-E-Paid (WS-Req-Ix)
051700                               TO REQ-INCLUDED-IN-PAYROLL.
051800     WRITE    PY-REQUEST-RECORD.
051900*
052000 AA095-WRITE-RUN-RECORD.
052100*
052200     MOVE     WS-PERIOD-MONTH    TO PR-MONTH.
052300     MOVE     WS-PERIOD-YEAR     TO PR-YEAR.
052400     MOVE     "COMPUTED  "       TO PR-STATUS.
052500     MOVE     WS-Run-Emp-Count   TO PR-TOTAL-EMPLOYEES.
052600     MOVE     WS-Run-Gross       TO PR-TOTAL-GROSS.
052700     MOVE     WS-Run-Deductions  TO PR-TOTAL-DEDUCTIONS.
052800     MOVE     WS-Run-Net-Pay     TO PR-TOTAL-NET-PAY.
052900     MOVE     "N"                TO PR-IS-LOCKED.
053000     IF       WS-Run-File-Exists = "N"
053100              OPEN OUTPUT PY-RUN-FILE
053200     ELSE
053300              OPEN EXTEND PY-RUN-FILE
053400     END-IF.
053500     WRITE    PY-RUN-RECORD.
053600     CLOSE    PY-RUN-FILE.
053700*
053800 BB000-CALC-EMPLOYEE             SECTION.
053900*********************************-------.
054000*
054100*    ONE EMPLOYEE'S PAYROLL DETAIL ROW - FORMULA ORDER AND
054200*    CONSTANTS PER THE PYR-014 PAYROLL POLICY NOTE.
054300*
054400     PERFORM  BB010-FIND-ATTENDANCE.
054500     PERFORM  BB020-CALC-DAILY-RATE.
054600     PERFORM  BB030-CALC-PRO-RATA-BASIC.
054700     PERFORM  BB040-CALC-HRA.
054800     PERFORM  BB050-CALC-OVERTIME.
054900     PERFORM  BB060-CALC-LEAVE.
055000     PERFORM  BB070-CALC-PF.
055100     PERFORM  BB080-CALC-TAX.
055200     PERFORM  BB085-CALC-LATE.
055300     PERFORM  BB090-CALC-GROSS-NET.
055400     PERFORM  BB095-WRITE-DETAIL.
055500*
055600 BB000-EXIT.
055700     EXIT SECTION.
055800*
055900 BB010-FIND-ATTENDANCE.
056000*
056100     MOVE     WS-TOTAL-WORKING-DAYS TO WS-DAYS-WORKED.
056200     MOVE     ZERO                  TO WS-LATE-COUNT.
056300     MOVE     "N"                   TO WS-FOUND-ATTENDANCE.
056400     IF       WS-Att-Count = ZERO
056500              GO TO BB010-EXIT
056600     END-IF.
056700     PERFORM  BB011-CHECK-ONE-ATT
056800              VARYING WS-Ix FROM 1 BY 1
056900              UNTIL WS-Ix > WS-Att-Count
057000              OR WS-Found-Attendance = "Y".
057100*
057200 BB010-EXIT.
057300     EXIT.
057400*
057500 BB011-CHECK-ONE-ATT.
057600*
057700     SET      WS-Att-Ix TO WS-Ix.
057800     IF       WS-Att-E-Id (WS-Att-Ix) = EMP-ID
057900     AND      WS-Att-E-Month (WS-Att-Ix) = WS-PERIOD-MONTH
058000     AND      WS-Att-E-Year (WS-Att-Ix)  = WS-PERIOD-YEAR
058100              MOVE WS-Att-E-Present (WS-Att-Ix) TO WS-DAYS-WORKED
058200              MOVE WS-Att-E-Late (WS-Att-Ix)    TO WS-LATE-COUNT
058300              MOVE "Y" TO WS-FOUND-ATTENDANCE
058400     END-IF.
058500*
058600 BB020-CALC-DAILY-RATE.
058700*
058800     IF       WS-TOTAL-WORKING-DAYS = ZERO
058900              MOVE ZERO TO WS-DAILY-RATE
059000              GO TO BB020-EXIT
059100     END-IF.
059200     DIVIDE   EMP-BASIC-SALARY BY WS-TOTAL-WORKING-DAYS
059300              GIVING WS-DAILY-RATE ROUNDED.
059400*
059500 BB020-EXIT.
059600     EXIT.
059700*
059800 BB030-CALC-PRO-RATA-BASIC.
059900*
060000     MULTIPLY WS-DAILY-RATE BY WS-DAYS-WORKED
060100              GIVING WS-PRO-RATA-BASIC ROUNDED.
060200*
060300 BB040-CALC-HRA.
060400*
060500     MULTIPLY WS-PRO-RATA-BASIC BY WS-HRA-PCT
060600              GIVING WS-HRA ROUNDED.
060700*
060800 BB050-CALC-OVERTIME.
060900*
061000*    SUMS APPROVED, UNPAID OT HOURS FOR THIS EMPLOYEE WHOSE
061100*    OT DATE FALLS IN THE RUN PERIOD, THEN MARKS EACH ROW
061200*    PAID SO A RE-RUN WILL NOT PAY IT TWICE - SEE AA090.
061300*
061400     MOVE     ZERO TO WS-OT-HOURS-SUM.
061500     IF       WS-Req-Count = ZERO
061600              GO TO BB050-CALC
061700     END-IF.
061800     PERFORM  BB051-CHECK-ONE-OT
061900              VARYING WS-Ix FROM 1 BY 1
062000              UNTIL WS-Ix > WS-Req-Count.
062100*
062200 BB050-CALC.
062300     IF       WS-TOTAL-WORKING-DAYS = ZERO
062400              MOVE ZERO TO WS-OVERTIME-PAY
062500              GO TO BB050-EXIT
062600     END-IF.
062700     COMPUTE  WS-OVERTIME-PAY ROUNDED =
062800              (WS-DAILY-RATE / 8) * WS-OT-HOURS-SUM
062900                                   * WS-OT-MULTIPLIER.
063000*
063100 BB050-EXIT.
063200     EXIT.
063300*
063400 BB051-CHECK-ONE-OT.
063500*
063600     SET      WS-Req-Ix TO WS-Ix.
063700     IF       WS-Req-E-Id (WS-Req-Ix) = EMP-ID
063800     AND      WS-Req-E-Type (WS-Req-Ix) = "OVERTIME"
063900     AND      WS-Req-E-Status (WS-Req-Ix) = "APPROVED"
064000     AND      WS-Req-E-Paid (WS-Req-Ix) = "N"
064100              MOVE WS-Req-E-Ot-Date (WS-Req-Ix) TO WS-Gen-Date-N
064200              IF WS-Gen-Date-Ccyy = WS-PERIOD-YEAR
064300              AND WS-Gen-Date-Mm = WS-PERIOD-MONTH
064400                   ADD WS-Req-E-Ot-Hrs (WS-Req-Ix)
064500                                TO WS-OT-HOURS-SUM
064600                   MOVE "Y" TO WS-Req-E-Paid (WS-Req-Ix)
064700              END-IF
064800     END-IF.
064900*
065000 BB060-CALC-LEAVE.
065100*
065200*    PD-LEAVES-TAKEN IS A REPORTING FIGURE ONLY - IT IS NOT
065300*    A DEDUCTION - SO THIS PARAGRAPH NEITHER MARKS ROWS PAID
065400*    NOR FEEDS GROSS OR NET PAY.
065450*
065460*    CR-0073 - COUNTS A LEAVE IF ITS FROM/TO INTERVAL OVERLAPS
065470*    THE RUN PERIOD AT ALL, NOT JUST WHEN IT STARTS IN THE
065480*    PERIOD - SEE BB061.  PERIOD BOUNDS ARE BUILT HERE FROM
065490*    THE CONTROL CARD'S MONTH/YEAR AND WS-DAYS-IN-MONTH, WHICH
065491*    CC010 HAS ALREADY SET BEFORE AA040 CALLS THIS PARAGRAPH.
065500*
065600     MOVE     ZERO TO WS-LEAVES-TAKEN.
065700     IF       WS-Req-Count = ZERO
065800              GO TO BB060-EXIT
065900     END-IF.
065950     COMPUTE  WS-Period-Start-N =
065960              WS-PERIOD-YEAR * 10000 + WS-PERIOD-MONTH * 100 + 1.
065970     COMPUTE  WS-Period-End-N =
065980              WS-PERIOD-YEAR * 10000 + WS-PERIOD-MONTH * 100
065990                                      + WS-Days-In-Month.
066000     PERFORM  BB061-CHECK-ONE-LEAVE
066100              VARYING WS-Ix FROM 1 BY 1
066200              UNTIL WS-Ix > WS-Req-Count.
066300*
066400 BB060-EXIT.
066500     EXIT.
066600*
066700 BB061-CHECK-ONE-LEAVE.
066800*
066810*    OVERLAP TEST, NOT EQUALITY - A LEAVE COUNTS IF ANY PART
066820*    OF ITS FROM/TO SPAN FALLS WITHIN THE RUN PERIOD.
066830*
066900     SET      WS-Req-Ix TO WS-Ix.
067000     IF       WS-Req-E-Id (WS-Req-Ix) = EMP-ID
067100     AND      WS-Req-E-Type (WS-Req-Ix) = "LEAVE"
067200     AND      WS-Req-E-Status (WS-Req-Ix) = "APPROVED"
067210     AND      WS-Req-E-From (WS-Req-Ix) <= WS-Period-End-N
067220     AND      WS-Req-E-To (WS-Req-Ix)   >= WS-Period-Start-N
067300              ADD      WS-Req-E-Days (WS-Req-Ix)
067700                       TO WS-LEAVES-TAKEN
067900     END-IF.
068000*
068100 BB070-CALC-PF.
068200*
068300     MULTIPLY WS-PRO-RATA-BASIC BY WS-PF-PCT
068400              GIVING WS-PF-DEDUCTION ROUNDED.
068500*
068600 BB080-CALC-TAX.
068700*
068800     COMPUTE  WS-TAX-DEDUCTION ROUNDED =
068900              (WS-PRO-RATA-BASIC + WS-HRA) * WS-TAX-PCT.
069000*
069100 BB085-CALC-LATE.
069200*
069300     MULTIPLY WS-LATE-COUNT BY WS-LATE-DED-EACH
069400              GIVING WS-LATE-DEDUCTION.
069500*
069600 BB090-CALC-GROSS-NET.
069700*
069800     COMPUTE  WS-GROSS-SALARY =
069900              WS-PRO-RATA-BASIC + WS-HRA + WS-TRANSPORT-ALW
070000              + WS-MEDICAL-ALW + WS-OVERTIME-PAY.
070100     COMPUTE  WS-TOTAL-DEDUCTIONS =
070200              WS-PF-DEDUCTION + WS-TAX-DEDUCTION
070300              + WS-LATE-DEDUCTION.
070400     COMPUTE  WS-NET-PAY =
070500              WS-GROSS-SALARY - WS-TOTAL-DEDUCTIONS.
070600*
070700 BB095-WRITE-DETAIL.
070800*
070900     MOVE     EMP-ID                TO PD-EMP-ID.
071000     MOVE     WS-PERIOD-MONTH       TO PD-PERIOD-MONTH.
071100     MOVE     WS-PERIOD-YEAR        TO PD-PERIOD-YEAR.
071200     MOVE     EMP-BASIC-SALARY      TO PD-BASIC-SALARY.
071300     MOVE     WS-HRA                TO PD-HRA.
071400     MOVE     WS-TRANSPORT-ALW      TO PD-TRANSPORT-ALLOWANCE.
071500     MOVE     WS-MEDICAL-ALW        TO PD-MEDICAL-ALLOWANCE.
071600     MOVE     ZERO                  TO PD-SPECIAL-ALLOWANCE.
071700     MOVE     WS-OVERTIME-PAY       TO PD-OVERTIME-PAY.
071800     MOVE     ZERO                  TO PD-BONUS.
071900     MOVE     WS-PF-DEDUCTION       TO PD-PF-DEDUCTION.
072000     MOVE     WS-TAX-DEDUCTION      TO PD-TAX-DEDUCTION.
072100     MOVE     ZERO                  TO PD-INSURANCE-DEDUCTION.
072200     MOVE     ZERO                  TO PD-LOAN-DEDUCTION.
072300     MOVE     ZERO                  TO PD-OTHER-DEDUCTIONS.
072400     MOVE     ZERO                  TO PD-LEAVE-DEDUCTION.
072500     MOVE     WS-LATE-DEDUCTION     TO PD-LATE-DEDUCTION.
072600     MOVE     WS-TOTAL-WORKING-DAYS TO PD-TOTAL-WORKING-DAYS.
072700     MOVE     WS-DAYS-WORKED        TO PD-DAYS-WORKED.
072800     MOVE     WS-LEAVES-TAKEN       TO PD-LEAVES-TAKEN.
072900     MOVE     WS-OT-HOURS-SUM       TO PD-APPROVED-OT-HOURS.
073000     MOVE     WS-LATE-COUNT         TO PD-LATE-COUNT.
073100     MOVE     WS-GROSS-SALARY       TO PD-GROSS-SALARY.
073200     MOVE     WS-TOTAL-DEDUCTIONS   TO PD-TOTAL-DEDUCTIONS.
073300     MOVE     WS-NET-PAY            TO PD-NET-PAY.
073400     WRITE    PY-DETAIL-RECORD.
073500     ADD      1 TO WS-Run-Emp-Count.
073600     ADD      WS-GROSS-SALARY     TO WS-Run-Gross.
073700     ADD      WS-TOTAL-DEDUCTIONS TO WS-Run-Deductions.
073800     ADD      WS-NET-PAY          TO WS-Run-Net-Pay.
073900*
074000 CC000-WORKING-DAYS              SECTION.
074100*********************************-------.
074200*
074300*    COUNTS MONDAY-FRIDAY DAYS IN THE RUN PERIOD.  NO HOLIDAY
074400*    CALENDAR IS CONSULTED.  NO INTRINSIC FUNCTION IS USED -
074500*    THE WEEKDAY OF THE 1ST IS FOUND BY ZELLER'S CONGRUENCE
074600*    AND EACH SUBSEQUENT DAY TAKEN FROM THAT BY ADDITION.
074700*
074800 CC010-COUNT-WORKING-DAYS.
074900*
075000     PERFORM  CC020-DAYS-IN-MONTH.
075100     PERFORM  CC030-ZELLER-WEEKDAY.
075200     MOVE     ZERO TO WS-Total-Working-Days.
075300     PERFORM  CC011-CHECK-ONE-DAY
075400              VARYING WS-Day-Ix FROM 1 BY 1
075500              UNTIL WS-Day-Ix > WS-Days-In-Month.
075600*
075700 CC010-EXIT.
075800     EXIT.
075900*
076000 CC011-CHECK-ONE-DAY.
076100*
076200     COMPUTE  WS-Dow-Sum = WS-Z-H + WS-Day-Ix - 1.
076300     DIVIDE   WS-Dow-Sum BY 7
076400              GIVING WS-Z-Temp REMAINDER WS-Dow.
076500     IF       WS-Dow >= 2 AND WS-Dow <= 6
076600              ADD 1 TO WS-Total-Working-Days
076700     END-IF.
076800*
076900 CC020-DAYS-IN-MONTH.
077000*
077100     MOVE     WS-Dim-Entry (WS-PERIOD-MONTH) TO WS-Days-In-Month.
077200     IF       WS-PERIOD-MONTH NOT = 2
077300              GO TO CC020-EXIT
077400     END-IF.
077500     DIVIDE   WS-PERIOD-YEAR BY 4
077600              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-4.
077700     DIVIDE   WS-PERIOD-YEAR BY 100
077800              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-100.
077900     DIVIDE   WS-PERIOD-YEAR BY 400
078000              GIVING WS-Leap-Div REMAINDER WS-Leap-Rem-400.
078100     IF       WS-Leap-Rem-4 = ZERO
078200     AND     (WS-Leap-Rem-100 NOT = ZERO
078300              OR WS-Leap-Rem-400 = ZERO)
078400              MOVE 29 TO WS-Days-In-Month
078500     END-IF.
078600*
078700 CC020-EXIT.
078800     EXIT.
078900*
079000 CC030-ZELLER-WEEKDAY.
079100*
079200*    H = (1 + 13(M+1)/5 + K + K/4 + J/4 + 5J) MOD 7 FOR Q=1.
079300*    H: 0=SAT 1=SUN 2=MON 3=TUE 4=WED 5=THU 6=FRI.
079400*
079500     IF       WS-PERIOD-MONTH < 3
079600              COMPUTE WS-Z-Month = WS-PERIOD-MONTH + 12
079700              COMPUTE WS-Z-Year  = WS-PERIOD-YEAR - 1
079800     ELSE
079900              MOVE WS-PERIOD-MONTH TO WS-Z-Month
080000              MOVE WS-PERIOD-YEAR  TO WS-Z-Year
080100     END-IF.
080200     DIVIDE   WS-Z-Year BY 100
080300              GIVING WS-Z-J REMAINDER WS-Z-K.
080400     COMPUTE  WS-Z-Term1 = (13 * (WS-Z-Month + 1)) / 5.
080500     COMPUTE  WS-Z-Term2 = WS-Z-K / 4.
080600     COMPUTE  WS-Z-Term3 = WS-Z-J / 4.
080700     COMPUTE  WS-Z-Sum   = 1 + WS-Z-Term1 + WS-Z-K
080800                              + WS-Z-Term2 + WS-Z-Term3
080900                              + (5 * WS-Z-J).
081000     DIVIDE   WS-Z-Sum BY 7 GIVING WS-Z-Temp REMAINDER WS-Z-H.
081100*
081200 CC030-EXIT.
081300     EXIT.
081400*

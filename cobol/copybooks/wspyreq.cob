000100*******************************************                               
000200*                                         *                               
000300*  RECORD DEFINITION FOR EMPLOYEE        *                                
000400*      OVERTIME / LEAVE REQUEST FILE     *                                
000500*     USES REQ-EMP-ID AS KEY             *                                
000600*******************************************                               
000700*  FILE SIZE 47 BYTES.                                                    
000800*                                                                         
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING                               
001000*                                                                         
001100* 11/04/89 VBC - CREATED.                                                 
001200* 19/09/93 VBC - ADDED REQ-INCLUDED-IN-PAYROLL SO AN APPROVED             
001300*                OT ROW IS NOT DOUBLE PAID ON A RE-RUN.                   
001400* 30/11/98 VBC - Y2K REVIEW - DATE FIELDS ALREADY CCYYMMDD.               
001500*                                                                         
001600*    REQ-TYPE IS OVERTIME OR LEAVE, REQ-STATUS ONLY APPROVED              
001700*    ROWS ARE PICKED UP.  THE THREE DATE FIELDS ARE CCYYMMDD.             
001800 01  PY-REQUEST-RECORD.                                                   
001900     03  REQ-EMP-ID             PIC 9(9)   COMP.                          
002000     03  REQ-TYPE               PIC X(10).                                
002100     03  REQ-STATUS             PIC X(10).                                
002200     03  REQ-OVERTIME-DATE      PIC 9(8).                                 
002300     03  REQ-OVERTIME-HOURS     PIC S9(3)V99.                             
002400     03  REQ-FROM-DATE          PIC 9(8).                                 
002500     03  REQ-TO-DATE            PIC 9(8).                                 
002600     03  REQ-TOTAL-DAYS         PIC S9(3)V99.                             
002700*    REQ-INCLUDED-IN-PAYROLL - Y ONCE AN OT ROW HAS BEEN PAID,            
002800*    SO A RE-RUN OF PY100 DOES NOT PAY IT TWICE.                          
002900     03  REQ-INCLUDED-IN-PAYROLL                                          
003000                                PIC X.                                    
003100     03  FILLER                 PIC X(2).                                 
003200*                                                                         

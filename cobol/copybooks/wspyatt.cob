000100*******************************************                               
000200*                                         *                               
000300*  RECORD DEFINITION FOR ATTENDANCE       *                               
000400*        SUMMARY FILE                    *                                
000500*     USES ATT-EMP-ID + PERIOD AS KEY    *                                
000600*******************************************                               
000700*  FILE SIZE 16 BYTES.                                                    
000800*                                                                         
000900* 09/04/89 VBC - CREATED. ONE ROW PER EMP PER MONTH/YEAR,                 
001000*                AGGREGATED UPSTREAM FROM DAILY ATTENDANCE.               
001100* 30/11/98 VBC - Y2K REVIEW - ATT-YEAR ALREADY 4-DIGIT, OK.               
001200*                                                                         
001300 01  PY-ATTENDANCE-RECORD.                                                
001400     03  ATT-EMP-ID        PIC 9(9)      COMP.                            
001500     03  ATT-MONTH         PIC 99.                                        
001600     03  ATT-YEAR          PIC 9(4).                                      
001700     03  ATT-DAYS-PRESENT  PIC 99.                                        
001800     03  ATT-LATE-COUNT    PIC 99.                                        
001900     03  FILLER            PIC X(2).                                      
002000*                                                                         

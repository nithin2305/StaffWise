000100*******************************************                               
000200*                                         *                               
000300*  RECORD DEFINITION FOR PAYROLL         *                                
000400*        RUN-REQUEST PARAMETER FILE      *                                
000500*     ONE RECORD, READ BY PY100          *                                
000600*******************************************                               
000700*  FILE SIZE 10 BYTES.                                                    
000800*                                                                         
000900* 14/03/89 VBC - CREATED.  OPERATOR KEYS THE PERIOD TO RUN                
001000*                ONTO A ONE-CARD PARAMETER FILE AHEAD OF THE              
001100*                PY100 STEP - SAME CONVENTION AS PY-PARAM1.               
001200* 30/11/98 VBC - Y2K REVIEW - CTL-RUN-YEAR ALREADY 4-DIGIT.               
001300*                                                                         
001400 01  PY-CONTROL-RECORD.                                                   
001500     03  CTL-RUN-MONTH          PIC 99.                                   
001600     03  CTL-RUN-YEAR           PIC 9(4).                                 
001700     03  FILLER                 PIC X(4).                                 
001800*                                                                         

000100*******************************************
000200*                                         *
000300*  RECORD-DEFINITION FOR PNG SWT TAX     *
000400*        BRACKET FILE                    *
000500*                                         *
000600*  TS-IS-RESIDENT IS Y FOR THE RESIDENT   *
000700*  PROGRESSIVE SCHEDULE, N FOR THE FLAT   *
000800*  NON-RESIDENT BRACKET (RATE ONLY USED,  *
000900*  FROM/TO CARRIED FOR COMPLETENESS).     *
001000*     SEQUENTIAL FILE, READ IN ASCENDING  *
001100*     TS-SLAB-ORDER.                     *
001200*******************************************
001300*  FILE SIZE 17 BYTES.
001400*
001500* 20/03/89 VBC - CREATED, FIRST CUT OF THE RESIDENT AND
001600*                NON-RESIDENT SWT SCHEDULE PER IRC RATE NOTICE.
001700* 30/11/98 VBC - Y2K REVIEW - NO DATE FIELDS IN THIS REC.
001800* 14/02/01 VBC - RESIDENT BRACKET BOUNDARIES & RATES UPDATED
001900*                PER IRC CIRCULAR - SEE WSPYTDF FOR THE FIXED
002000*                DEFAULT SCHEDULE USED WHEN THIS FILE IS ABSENT.
002100* 22/03/01 VBC - SPLIT THE DEFAULT-SLAB LITERALS OUT TO WSPYTDF
002200*                - THEY DO NOT BELONG ON THE FD RECORD AREA.
002210* 18/06/01 VBC - TS-INCOME-FROM/TO & TS-TAX-RATE NOW COMP-3,
002220*                SAME AS EVERY OTHER RATE/AMOUNT FIELD IN THE
002230*                SHOP.  REC SIZE DOWN 29 -> 17.
002300*
002400 01  PY-TAX-SLAB-RECORD.
002500     03  TS-SLAB-ORDER          PIC 99.
002600     03  TS-IS-RESIDENT         PIC X.
002700     03  TS-INCOME-FROM         PIC S9(9)V99 COMP-3.
002800     03  TS-INCOME-TO           PIC S9(9)V99 COMP-3.
002900     03  TS-INCOME-TO-UNLIMITED PIC X.
003000     03  TS-TAX-RATE            PIC S9V9(4) COMP-3.
003100     03  FILLER                 PIC X(3).
003200*

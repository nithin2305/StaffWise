000100*******************************************
000200*                                         *
000300*  RECORD DEFINITION FOR PNG FORTNIGHTLY *
000400*      TAX RESULT / SUMMARY RECORDS      *
000500*                                         *
000600*  TR-XXX IS ONE EMPLOYEE'S RESULT FROM   *
000700*  PY900.  TSUM-XXX ACCUMULATES TR-XXX    *
000800*  ACROSS A BATCH OF EMPLOYEES IN PY910.  *
000900*  BOTH ARE LINKAGE/WORKING-STORAGE ONLY  *
001000*  - NEITHER IS WRITTEN TO ITS OWN FILE.  *
001100*******************************************
001200*  FILE SIZE 26 BYTES (RESULT) / 13 (SUMMARY).
001300*
001400* 22/03/89 VBC - CREATED.
001500* 19/09/93 VBC - ADDED PY-GROSS-LIST HEADER/DETAIL BUFFER FOR
001600*                PY910'S INPUT, SO PAY DATE TRAVELS WITH THE
001700*                BATCH INSTEAD OF VIA AN OPERATOR PROMPT.
001800* 30/11/98 VBC - Y2K REVIEW - GLHDR-PAY-DATE ALREADY CCYYMMDD.
001900* 22/03/01 VBC - MOVED THE GROSS-LIST BUFFER OUT TO WSPYGLF -
002000*                IT IS AN FD RECORD, NOT A LINKAGE ONE, AND
002100*                DID NOT BELONG ALONGSIDE TR-XXX/TSUM-XXX.
002110* 18/06/01 VBC - TR-XXX/TSUM-XXX ALL NOW COMP-3, SAME AS EVERY
002120*                OTHER RATE/AMOUNT FIELD IN THE SHOP.  RESULT
002130*                DOWN 57 -> 26, SUMMARY DOWN 37 -> 13.
002200*
002300 01  PY-TAX-RESULT-RECORD.
002400     03  TR-TAXABLE-INCOME          PIC S9(9)V99  COMP-3.
002500     03  TR-PROJECTED-ANNUAL-INCOME PIC S9(11)V99 COMP-3.
002600     03  TR-SALARY-WAGES-TAX        PIC S9(9)V99  COMP-3.
002700     03  TR-SUPER-EMPLOYEE          PIC S9(9)V99  COMP-3.
002800     03  TR-SUPER-EMPLOYER          PIC S9(9)V99  COMP-3.
002900     03  TR-SUPER-TOTAL             PIC S9(9)V99  COMP-3.
003000     03  TR-IS-RESIDENT             PIC X.
003100     03  FILLER                     PIC X(3).
003200*
003300 01  PY-TAX-SUMMARY-RECORD.
003400     03  TSUM-TOTAL-SWT             PIC S9(11)V99 COMP-3.
003500     03  TSUM-TOTAL-SUPER-EMPLOYEE  PIC S9(11)V99 COMP-3.
003600     03  TSUM-TOTAL-SUPER-EMPLOYER  PIC S9(11)V99 COMP-3.
003700     03  TSUM-TOTAL-SUPER           PIC S9(11)V99 COMP-3.
003800     03  FILLER                     PIC X(5).
003900*

000100*******************************************                               
000200*                                         *                               
000300*  FIXED DEFAULT PNG SWT SCHEDULE AND    *                                
000400*  SUPERANNUATION RATES - WORKING-        *                               
000500*  STORAGE ONLY, USED BY PY900 AT BB010   *                               
000600*  WHEN PY-TAX-SLAB-FILE IS NOT PRESENT.  *                               
000700*                                         *                               
000800*******************************************                               
000900*                                                                         
001000* 20/03/89 VBC - CREATED AS PART OF WSPYTAX, CARRYING THE IRC             
001100*                RATE NOTICE SCHEDULE IN FORCE AT THE TIME.               
001200* 30/11/98 VBC - Y2K REVIEW - NO DATE FIELDS HELD HERE.                   
001300* 14/02/01 VBC - RESIDENT BRACKET BOUNDARIES & RATES UPDATED              
001400*                PER IRC CIRCULAR - SEE WS-DFLT-SLAB-1 THRU -6.           
001500* 22/03/01 VBC - SPLIT OUT OF WSPYTAX SO THE FD RECORD AREA FOR           
001600*                PY-TAX-SLAB-FILE CARRIES ONLY THE ONE RECORD.            
001700*                                                                         
001800*  SIX RESIDENT BRACKETS, ASCENDING, LAID DOWN AS NAMED                   
001900*  LITERALS THEN REDEFINED AS A TABLE SO EACH ENTRY CAN CARRY             
002000*  ITS OWN VALUE (AN OCCURS ITEM CANNOT).                                 
002100*                                                                         
002200 01  WS-DFLT-SLAB-1.                                                      
002300     03  WS-DFLT-1-FROM         PIC S9(9)V99 VALUE 0.                     
002400     03  WS-DFLT-1-TO           PIC S9(9)V99 VALUE 12500.                 
002500     03  WS-DFLT-1-TO-UNLTD     PIC X        VALUE "N".                   
002600     03  WS-DFLT-1-RATE         PIC S9V9(4)  VALUE 0.0000.                
002700 01  WS-DFLT-SLAB-2.                                                      
002800     03  WS-DFLT-2-FROM         PIC S9(9)V99 VALUE 12500.                 
002900     03  WS-DFLT-2-TO           PIC S9(9)V99 VALUE 20000.                 
003000     03  WS-DFLT-2-TO-UNLTD     PIC X        VALUE "N".                   
003100     03  WS-DFLT-2-RATE         PIC S9V9(4)  VALUE 0.2200.                
003200 01  WS-DFLT-SLAB-3.                                                      
003300     03  WS-DFLT-3-FROM         PIC S9(9)V99 VALUE 20000.                 
003400     03  WS-DFLT-3-TO           PIC S9(9)V99 VALUE 33000.                 
003500     03  WS-DFLT-3-TO-UNLTD     PIC X        VALUE "N".                   
003600     03  WS-DFLT-3-RATE         PIC S9V9(4)  VALUE 0.3000.                
003700 01  WS-DFLT-SLAB-4.                                                      
003800     03  WS-DFLT-4-FROM         PIC S9(9)V99 VALUE 33000.                 
003900     03  WS-DFLT-4-TO           PIC S9(9)V99 VALUE 70000.                 
004000     03  WS-DFLT-4-TO-UNLTD     PIC X        VALUE "N".                   
004100     03  WS-DFLT-4-RATE         PIC S9V9(4)  VALUE 0.3500.                
004200 01  WS-DFLT-SLAB-5.                                                      
004300     03  WS-DFLT-5-FROM         PIC S9(9)V99 VALUE 70000.                 
004400     03  WS-DFLT-5-TO           PIC S9(9)V99 VALUE 250000.                
004500     03  WS-DFLT-5-TO-UNLTD     PIC X        VALUE "N".                   
004600     03  WS-DFLT-5-RATE         PIC S9V9(4)  VALUE 0.4000.                
004700 01  WS-DFLT-SLAB-6.                                                      
004800     03  WS-DFLT-6-FROM         PIC S9(9)V99 VALUE 250000.                
004900     03  WS-DFLT-6-TO           PIC S9(9)V99 VALUE 0.                     
005000     03  WS-DFLT-6-TO-UNLTD     PIC X        VALUE "Y".                   
005100     03  WS-DFLT-6-RATE         PIC S9V9(4)  VALUE 0.4200.                
005200*                                                                         
005300*  REDEFINES THE SIX NAMED SLABS ABOVE AS ONE TABLE - RELIES ON           
005400*  THEIR BEING LAID DOWN CONTIGUOUSLY IN THE ORDER DECLARED.              
005500*                                                                         
005600 01  WS-DEFAULT-TAX-SLABS REDEFINES WS-DFLT-SLAB-1.                       
005700     03  WS-DFLT-SLAB       OCCURS 6.                                     
005800         05  WS-DFLT-FROM        PIC S9(9)V99.                            
005900         05  WS-DFLT-TO          PIC S9(9)V99.                            
006000         05  WS-DFLT-TO-UNLTD    PIC X.                                   
006100         05  WS-DFLT-RATE        PIC S9V9(4).                             
006200*                                                                         
006300 01  WS-DEFAULT-NON-RESIDENT-RATE                                         
006400                                  PIC S9V9(4) VALUE 0.2200.               
006500*                                                                         
006600 01  WS-DEFAULT-SUPER-EMPLOYEE-RATE                                       
006700                                  PIC S9V9(4) VALUE 0.0600.               
006800 01  WS-DEFAULT-SUPER-EMPLOYER-RATE                                       
006900                                  PIC S9V9(4) VALUE 0.0840.               
007000*                                                                         

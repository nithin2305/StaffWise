000100*******************************************                               
000200*                                         *                               
000300*  RECORD DEFINITION FOR PY-GROSS-LIST   *                                
000400*      FILE - PY910'S INPUT BATCH OF     *                                
000500*      FORTNIGHTLY GROSS AMOUNTS         *                                
000600*                                         *                               
000700*  PY910 READS THE FIRST PHYSICAL RECORD *                                
000800*  AS A HEADER CARRYING THE COMMON PAY    *                               
000900*  DATE, THEN READS THE REMAINING        *                                
001000*  RECORDS AS DETAILS - CLASSIC OLD-      *                               
001100*  MASTER HEADER/DETAIL CONVENTION, SAME  *                               
001200*  ONE USED FOR PY-CHK-HDR-RECORD IN THE  *                               
001300*  REGISTER PROGRAMS.                    *                                
001400*******************************************                               
001500*  FILE SIZE 20 BYTES.                                                    
001600*                                                                         
001700* 19/09/93 VBC - CREATED, SPLIT OFF WSPYTXR SO PAY DATE COULD             
001800*                TRAVEL WITH THE BATCH INSTEAD OF VIA AN                  
001900*                OPERATOR PROMPT.                                         
002000* 30/11/98 VBC - Y2K REVIEW - GLHDR-PAY-DATE ALREADY CCYYMMDD.            
002100* 22/03/01 VBC - MOVED OUT OF WSPYTXR, WHICH IS LINKAGE ONLY -            
002200*                THIS ONE IS AN FD RECORD FOR PY-GROSS-LIST-FILE.         
002300*                                                                         
002400*    GLHDR-MARKER IS ALWAYS ZERO - IT IS WHAT TELLS BB010 IN              
002500*    PY910 THAT THIS PHYSICAL RECORD IS THE HEADER, NOT A                 
002600*    DETAIL, SINCE BOTH REDEFINE THE SAME 20-BYTE BUFFER.                 
002700*    GLHDR-PAY-DATE IS CCYYMMDD.                                          
002800*                                                                         
002900 01  PY-GROSS-LIST-BUFFER        PIC X(20).                               
003000*                                                                         
003100 01  PY-GROSS-LIST-HEADER REDEFINES PY-GROSS-LIST-BUFFER.                 
003200     03  GLHDR-MARKER               PIC 9.                                
003300     03  GLHDR-PAY-DATE             PIC 9(8).                             
003400     03  FILLER                     PIC X(11).                            
003500*                                                                         
003600 01  PY-GROSS-LIST-DETAIL REDEFINES PY-GROSS-LIST-BUFFER.                 
003700     03  GL-FORTNIGHTLY-GROSS       PIC S9(9)V99.                         
003800     03  FILLER                     PIC X(8).                             
003900*                                                                         

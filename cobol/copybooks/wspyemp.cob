000100*******************************************
000200*                                         *
000300*  RECORD DEFINITION FOR EMPLOYEE        *
000400*           MASTER FILE                  *
000500*     USES EMP-ID AS KEY                 *
000600*******************************************
000700*  FILE SIZE 179 BYTES.
000800*
000900* 14/03/89 VBC - CREATED FOR PAYROLL TAKE-ON.
001000* 22/07/91 VBC - EMP-DEPT-NAME WIDENED 40 -> 50 PER HR REQUEST.
001100* 30/11/98 VBC - Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS REC.
001200* 03/02/99 VBC - ADDED EMP-IS-ACTIVE, DROPPED OLD EMP-GRADE.
001210* 18/06/01 VBC - EMP-BASIC-SALARY NOW COMP-3, SAME AS EVERY
001220*                OTHER RATE/AMOUNT FIELD IN THE SHOP - WAS LEFT
001230*                DISPLAY BY MISTAKE WHEN THE RECORD WAS BUILT.
001240*                REC SIZE DOWN 184 -> 179.
001300*
001400 01  PY-EMPLOYEE-RECORD.
001500     03  EMP-ID            PIC 9(9)      COMP.
001600     03  EMP-CODE          PIC X(20).
001700     03  EMP-FULL-NAME     PIC X(100).
001800     03  EMP-BASIC-SALARY  PIC S9(9)V99  COMP-3.
001900*    EMP-IS-ACTIVE - Y = ACTIVE, N = NOT PROCESSED THIS RUN.
002000     03  EMP-IS-ACTIVE     PIC X.
002100     03  EMP-DEPT-NAME     PIC X(50).
002200     03  FILLER            PIC X(4).
002300*

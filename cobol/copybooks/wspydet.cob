000100*******************************************
000200*                                         *
000300*  RECORD DEFINITION FOR PAYROLL         *
000400*         DETAIL FILE                    *
000500*     ONE ROW PER EMPLOYEE PER RUN       *
000600*******************************************
000700*  FILE SIZE 147 BYTES.
000800*
000900* 14/03/89 VBC - CREATED.
001000* 02/05/91 VBC - ADDED PD-LEAVES-TAKEN & PD-APPROVED-OT-HOURS
001100*                FOR REPORTING - NEITHER IS A DEDUCTION.
001200* 30/11/98 VBC - WIDENED MONEY FIELDS TO S9(9)V99 TO MATCH RUN
001300*                TOTALS SCALING, WAS S9(7)V99.  Y2K REVIEW -
001400*                PD-PERIOD-YEAR ALREADY 4-DIGIT, OK.
001410* 18/06/01 VBC - ALL MONEY/HOURS FIELDS NOW COMP-3, SAME AS
001420*                EVERY OTHER RATE/AMOUNT FIELD IN THE SHOP -
001430*                WERE LEFT DISPLAY BY MISTAKE.  REC SIZE DOWN
001440*                236 -> 147.
001500*
001600 01  PY-DETAIL-RECORD.
001700     03  PD-EMP-ID              PIC 9(9)    COMP.
001800     03  PD-PERIOD-MONTH        PIC 99.
001900     03  PD-PERIOD-YEAR         PIC 9(4).
002000     03  PD-BASIC-SALARY        PIC S9(9)V99 COMP-3.
002100     03  PD-HRA                 PIC S9(9)V99 COMP-3.
002200     03  PD-TRANSPORT-ALLOWANCE PIC S9(9)V99 COMP-3.
002300     03  PD-MEDICAL-ALLOWANCE   PIC S9(9)V99 COMP-3.
002400     03  PD-SPECIAL-ALLOWANCE   PIC S9(9)V99 COMP-3.
002500     03  PD-OVERTIME-PAY        PIC S9(9)V99 COMP-3.
002600     03  PD-BONUS               PIC S9(9)V99 COMP-3.
002700     03  PD-PF-DEDUCTION        PIC S9(9)V99 COMP-3.
002800     03  PD-TAX-DEDUCTION       PIC S9(9)V99 COMP-3.
002900     03  PD-INSURANCE-DEDUCTION PIC S9(9)V99 COMP-3.
003000     03  PD-LOAN-DEDUCTION      PIC S9(9)V99 COMP-3.
003100     03  PD-OTHER-DEDUCTIONS    PIC S9(9)V99 COMP-3.
003200     03  PD-LEAVE-DEDUCTION     PIC S9(9)V99 COMP-3.
003300     03  PD-LATE-DEDUCTION      PIC S9(9)V99 COMP-3.
003400     03  PD-TOTAL-WORKING-DAYS  PIC 99.
003500     03  PD-DAYS-WORKED         PIC 99.
003600     03  PD-LEAVES-TAKEN        PIC S9(3)V99 COMP-3.
003700     03  PD-APPROVED-OT-HOURS   PIC S9(3)V99 COMP-3.
003800     03  PD-LATE-COUNT          PIC 99.
003900     03  PD-GROSS-SALARY        PIC S9(9)V99 COMP-3.
004000     03  PD-TOTAL-DEDUCTIONS    PIC S9(9)V99 COMP-3.
004100     03  PD-NET-PAY             PIC S9(9)V99 COMP-3.
004200     03  FILLER                 PIC X(6).
004300*

000100*******************************************                               
000200*                                         *                               
000300*  RECORD DEFINITION FOR PAYROLL         *                                
000400*        WORKFLOW TRANSITION-REQUEST     *                                
000500*     ONE RECORD, READ BY PY110          *                                
000600*******************************************                               
000700*  FILE SIZE 20 BYTES.                                                    
000800*                                                                         
000900* 18/05/89 VBC - CREATED.  OPERATOR KEYS THE RUN TO ACT ON AND            
001000*                THE ACTION WANTED ONTO A ONE-CARD PARAMETER              
001100*                FILE AHEAD OF THE PY110 STEP - SAME CONVENTION           
001200*                AS PY-CONTROL-RECORD IN WSPYCTL.                         
001300* 30/11/98 VBC - Y2K REVIEW - TRN-RUN-YEAR ALREADY 4-DIGIT.               
001400*                                                                         
001500 01  PY-TRANSITION-RECORD.                                                
001600     03  TRN-RUN-MONTH          PIC 99.                                   
001700     03  TRN-RUN-YEAR           PIC 9(4).                                 
001800     03  TRN-ACTION             PIC X(10).                                
001900         88  TRN-IS-CHECK        VALUE "CHECK     ".                      
002000         88  TRN-IS-REJECT       VALUE "REJECT    ".                      
002100         88  TRN-IS-AUTHORIZE    VALUE "AUTHORIZE ".                      
002200         88  TRN-IS-PROCESS      VALUE "PROCESS   ".                      
002300     03  FILLER                 PIC X(4).                                 
002400*                                                                         

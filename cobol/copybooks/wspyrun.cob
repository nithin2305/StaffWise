000100*******************************************
000200*                                         *
000300*  RECORD DEFINITION FOR PAYROLL         *
000400*        RUN CONTROL FILE                *
000500*     USES PR-MONTH + PR-YEAR AS KEY     *
000600*******************************************
000700*  FILE SIZE 36 BYTES.
000800*
000900* 16/03/89 VBC - CREATED.
001000* 12/06/92 VBC - ADDED PR-IS-LOCKED, SET ONLY ON PROCESS, PER
001100*                HR'S REQUEST THAT A PROCESSED RUN CANNOT BE
001200*                RE-COMPUTED.
001300* 30/11/98 VBC - Y2K REVIEW - PR-YEAR ALREADY 4-DIGIT, OK.
001400* 08/01/99 VBC - ADDED 88-LEVELS FOR WORKFLOW STATES, USED BY
001500*                PY110 IN PLACE OF LITERAL COMPARES.
001510* 18/06/01 VBC - PR-TOTAL-GROSS/DEDUCTIONS/NET-PAY NOW COMP-3,
001520*                SAME AS EVERY OTHER RATE/AMOUNT FIELD IN THE
001530*                SHOP.  REC SIZE DOWN 54 -> 36.
001600*
001700 01  PY-RUN-RECORD.
001800     03  PR-MONTH               PIC 99.
001900     03  PR-YEAR                PIC 9(4).
002000     03  PR-STATUS              PIC X(10).
002100         88  PR-IS-COMPUTED      VALUE "COMPUTED  ".
002200         88  PR-IS-CHECKED       VALUE "CHECKED   ".
002300         88  PR-IS-AUTHORIZED    VALUE "AUTHORIZED".
002400         88  PR-IS-PROCESSED     VALUE "PROCESSED ".
002500         88  PR-IS-REJECTED      VALUE "REJECTED  ".
002600     03  PR-TOTAL-EMPLOYEES     PIC 9(5).
002700     03  PR-TOTAL-GROSS         PIC S9(11)V99  COMP-3.
002800     03  PR-TOTAL-DEDUCTIONS    PIC S9(11)V99  COMP-3.
002900     03  PR-TOTAL-NET-PAY       PIC S9(11)V99  COMP-3.
003000     03  PR-IS-LOCKED           PIC X.
003100     03  FILLER                 PIC X(4).
003200*
